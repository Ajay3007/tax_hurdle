*****************************************************************
* FECHA       : 30/04/1989                                       *
* PROGRAMADOR : R. VILLALTA (RVR)                                *
* APLICACION  : GANANCIAS DE CAPITAL - MERCADO DE ACCIONES       *
* PROGRAMA    : GHTAX1C0                                         *
* TIPO        : BATCH                                            *
* DESCRIPCION : LEE LAS TRANSACCIONES CERRADAS DE ACCIONES DEL   *
*             : EJERCICIO FISCAL, LAS CLASIFICA EN ESPECULACION, *
*             : CORTO PLAZO O LARGO PLAZO SEGUN LOS DIAS DE      *
*             : TENENCIA, ACUMULA POR CATEGORIA Y POR TRIMESTRE  *
*             : DE PAGO ANTICIPADO, VALIDA CADA REGISTRO, CORRE  *
*             : EL COSTEO PEPS POR SIMBOLO Y EMITE EL REPORTE DE *
*             : RESUMEN Y EL REPORTE DE DETALLE                  *
* ARCHIVOS    : TXNFILE=A, RPTSUM=A, RPTDET=A                    *
* ACCION (ES) : A=ACTUALIZA, R=REPORTE                           *
* INSTALADO   : 30/04/1989                                       *
* BPM/RATIONAL: 100210                                           *
* NOMBRE      : CIERRE ANUAL DE GANANCIAS DE CAPITAL             *
* DESCRIPCION : PROGRAMA PRINCIPAL DEL CIERRE                    *
*****************************************************************
*             R E G I S T R O   D E   C A M B I O S
*-----------------------------------------------------------------
* 30/04/1989 RVR TK-10020 VERSION ORIGINAL DEL PROGRAMA
* 18/08/1990 RVR TK-10192 SE AGREGA EL REPORTE DE DETALLE POR
*             TRANSACCION (ANTES SOLO SE EMITIA EL RESUMEN)
* 09/03/1992 JOF TK-10370 SE AGREGA LLAMADA A GHFIF010 PARA
*             CORRER EL COSTEO PEPS POR SIMBOLO EN CADA VENTA
* 25/06/1994 RVR TK-10600 SE AGREGA EL DESGLOSE POR TRIMESTRE DE
*             PAGO ANTICIPADO EN EL REPORTE DE RESUMEN
* 30/09/1998 MCV TK-11060 REVISION Y2K - EL EJERCICIO FISCAL SE
*             RECIBE COMO X(07) AAAA-AA, NO SE USAN DOS DIGITOS
* 14/02/2001 JOF TK-11210 SE AGREGA CONTEO DE REGISTROS INVALIDOS
*             Y SE ESCRIBE EL DETALLE AUN PARA LOS VALIDOS DE UNA
*             SOLA CATEGORIA POR CORRIDA
* 07/11/2006 MCV TK-11455 SE CORRIGE EXENCION DE LARGO PLAZO PARA
*             EJERCICIOS QUE INICIAN A PARTIR DE 2024
* 15/03/2011 JOF TK-11780 SE CAMBIA EL PARAMETRO DE ENTRADA DE
*             TARJETA PERFORADA A ACCEPT ... FROM SYSIN (MISMO
*             LAYOUT, SOLO CAMBIO DE ORIGEN FISICO DEL PARAMETRO)
* 02/09/2015 RVR TK-12040 SE AGREGA EL ESQUEMA DE 4 TRIMESTRES COMO
*             ALTERNATIVA AL DE 5, A PEDIDO DE LA OFICINA FISCAL,
*             SIN TOCAR LA LOGICA DE ESTE PROGRAMA (GHQTR010 DECIDE)
* 2024-12-03  MSA  REQ-4512  REPORTE DE DETALLE: SE AGREGA PRECIO
*             UNITARIO DE COMPRA/VENTA Y SE PARTE LA COLUMNA DE
*             GANANCIA EN CORTO PLAZO Y ESPECULACION (VER
*             ESCRIBE-DETALLE Y ESCRIBE-TOTALES-DETALLE)
* 2024-12-05  MSA  REQ-4520  RESUMEN: SE AGREGA COMPRA/VENTA/GIRO
*             POR TRIMESTRE, ADEMAS DE LA GANANCIA (VER
*             COPIA-UN-TRIMESTRE-RESUMEN Y ESCRIBE-UN-TRIMESTRE-
*             RESUMEN, Y EL COPYBOOK GHSUMRC)
* 2024-12-10  MSA  REQ-4548  SE CORRIGE LA GANANCIA AGREGADA DE
*             CORTO PLAZO: AHORA SE DEDUCE COMO VENTA MENOS COMPRA
*             DEL AGREGADO EN VEZ DE SUMAR LA GANANCIA POR RENGLON,
*             QUE PODIA VENIR SOBRESCRITA POR TXN-PROFIT (VER
*             ACTUALIZA-TOTALES-CATEGORIA Y CONSTRUYE-RESUMEN)
* 2024-12-16  MSA  REQ-4561  MUESTRA-RESUMEN-CONSOLA REFERENCIABA
*             SUM-CP-VENTA/COMPRA Y SUM-ESP-VENTA/COMPRA SIN QUE
*             EXISTIERAN EN EL COPYBOOK GHSUMRC; SE AGREGAN AHI Y SE
*             TRASLADAN DESDE WKS- EN CONSTRUYE-RESUMEN. DE PASO SE
*             ENSANCHAN A S9(13)V99 LOS ACUMULADORES DE RESUMEN
*             (WKS-TABLA-TRIMESTRES Y GHSUMRC) Y SE AGREGA COMPRA/
*             VENTA DE LARGO PLAZO AL REGISTRO DE RESUMEN.
* 2024-12-18  MSA  REQ-4579  SE AGREGA RENGLON DE TOTAL DESPUES DEL
*             DESGLOSE POR TRIMESTRE EN RPTSUM (VER
*             ESCRIBE-TOTAL-TRIMESTRES), PARA CUADRAR A OJO CONTRA
*             LOS RENGLONES DE CATEGORIA.
* 2024-12-18  MSA  REQ-4580  EL CUADRE DE REGISTROS LEIDOS/VALIDOS/
*             INVALIDOS SOLO SALIA POR CONSOLA Y LE FALTABA EL
*             TOTAL LEIDO; AHORA TAMBIEN QUEDA IMPRESO EN RPTSUM
*             (VER ESCRIBE-RESUMEN) Y LA CONSOLA MUESTRA LOS TRES.
*****************************************************************
 IDENTIFICATION DIVISION.
 PROGRAM-ID. GHTAX1C0.
 AUTHOR. R VILLALTA.
 INSTALLATION. CASA DE VALORES QUETZAL SA.
 DATE-WRITTEN. 30/04/1989.
 DATE-COMPILED.
 SECURITY. USO INTERNO DEL DEPARTAMENTO DE IMPUESTOS.
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
*    ENTRADA: UN REGISTRO POR CADA TRANSACCION CERRADA (COMPRA
*    YA CASADA CON SU VENTA) DEL EJERCICIO FISCAL EN CURSO
     SELECT TXNFILE ASSIGN   TO TXNFILE
            ORGANIZATION     IS SEQUENTIAL
            FILE STATUS      IS FS-TXNFILE
                                FSE-TXNFILE.

*    SALIDA: REPORTE DE RESUMEN ANUAL (UNA LINEA POR CATEGORIA MAS
*    EL DESGLOSE POR TRIMESTRE)
     SELECT RPTSUM  ASSIGN   TO RPTSUM
            ORGANIZATION     IS SEQUENTIAL
            FILE STATUS      IS FS-RPTSUM
                                FSE-RPTSUM.

*    SALIDA: REPORTE DE DETALLE, UNA LINEA POR TRANSACCION VALIDA
*    MAS EL RENGLON DE CONTROL TOTALES AL FINAL
     SELECT RPTDET  ASSIGN   TO RPTDET
            ORGANIZATION     IS SEQUENTIAL
            FILE STATUS      IS FS-RPTDET
                                FSE-RPTDET.

 DATA DIVISION.
 FILE SECTION.
*****************************************************************
*               DEFINICION DE ESTRUCTURA DE ARCHIVOS
*****************************************************************
*   TRANSACCIONES CERRADAS DE ACCIONES DEL EJERCICIO FISCAL
 FD TXNFILE.
     COPY GHTXNRC.
*   REPORTE DE RESUMEN (IMPRESION) -- ANCHO ESTANDAR DE 133 PARA
*   IMPRESORA DE CADENA (COLUMNA 1 DE CONTROL DE FORMULARIO)
 FD RPTSUM.
 01  REG-RPTSUM.
     05  FILLER                    PIC X(133).
*   REPORTE DE DETALLE POR TRANSACCION (IMPRESION), MISMO ANCHO
 FD RPTDET.
 01  REG-RPTDET.
     05  FILLER                    PIC X(133).

 WORKING-STORAGE SECTION.
*****************************************************************
*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS
*****************************************************************
 01  WKS-FS-STATUS.
     02  WKS-STATUS.
*         TRANSACCIONES DE ENTRADA
         04  FS-TXNFILE            PIC 9(02) VALUE ZEROES.
         04  FSE-TXNFILE.
             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
*         REPORTE DE RESUMEN
         04  FS-RPTSUM             PIC 9(02) VALUE ZEROES.
         04  FSE-RPTSUM.
             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
*         REPORTE DE DETALLE
         04  FS-RPTDET             PIC 9(02) VALUE ZEROES.
         04  FSE-RPTDET.
             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
*         VARIABLES RUTINA DE FSE
         04  PROGRAMA              PIC X(08) VALUE SPACES.
         04  ARCHIVO               PIC X(08) VALUE SPACES.
         04  ACCION                PIC X(10) VALUE SPACES.
         04  LLAVE                 PIC X(32) VALUE SPACES.
     02  FILLER                    PIC X(04) VALUE SPACES.

*****************************************************************
*              PARAMETROS DE ENTRADA (VIA SYSIN)
*****************************************************************
 01  WKS-PARAMETROS-ENTRADA.
     05  WKS-EJERCICIO-FISCAL      PIC X(07).
     05  WKS-EJERCICIO-FISCAL-R REDEFINES WKS-EJERCICIO-FISCAL.
         10  WKS-EJER-ANIO-INI-P   PIC 9(04).
         10  FILLER                PIC X(03).
     05  WKS-ESQUEMA-TRIMESTRE     PIC X(01).
     05  FILLER                    PIC X(20).

*   EJERCICIO POR DEFECTO CUANDO SYSIN NO TRAE VALOR
 01  TABLA-EJER-DEFECTO.
     05  FILLER                    PIC X(07) VALUE '2024-25'.
 01  ED REDEFINES TABLA-EJER-DEFECTO.
     05  ED-ANIO-INI               PIC 9(04).
     05  FILLER                    PIC X(03).

*****************************************************************
*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES
*****************************************************************
*   INTERRUPTORES DE UN SOLO DIGITO USADOS EN LAS CLAUSULAS UNTIL
*   DE LOS PERFORM PRINCIPALES (LECTURA DE TXNFILE, CLASIFICACION
*   VALIDA/INVALIDA, BUSQUEDA DE TRIMESTRE)
 01  WKS-FLAGS.
     04  WKS-FIN-TXNFILE           PIC 9(01) VALUE ZEROES.
         88  FIN-TXNFILE                        VALUE 1.
     04  WKS-REGISTRO-VALIDO       PIC 9(01) VALUE ZEROES COMP.
         88  TXN-ES-VALIDA                      VALUE 1.
     04  WKS-TRIMESTRE-HALLADO     PIC 9(01) VALUE ZEROES COMP.
         88  SE-HALLO-TRIMESTRE                 VALUE 1.
     04  FILLER                    PIC X(02) VALUE SPACES.

*   CONTADORES DE CONTROL DE CORRIDA -- IMPRESOS AL RESUMEN Y A LA
*   CONSOLA AL CIERRE PARA CUADRAR CONTRA LOS REGISTROS DEL ARCHIVO
 01  WKS-CONTADORES.
     04  WKS-TOTAL-LEIDOS          PIC 9(07) VALUE ZEROES COMP.
     04  WKS-TOTAL-VALIDOS         PIC 9(07) VALUE ZEROES COMP.
     04  WKS-TOTAL-INVALIDOS       PIC 9(07) VALUE ZEROES COMP.
     04  FILLER                    PIC X(02) VALUE SPACES.

*   MENSAJE DE ERROR DEVUELTO POR GHVAL010 CUANDO EL REGISTRO NO
*   PASA LA VALIDACION (VER VALIDA-TRANSACCION)
 01  WKS-VARIABLES-TRABAJO.
     05  WKS-CATEGORIA-ERROR       PIC X(20) VALUE SPACES.
     05  FILLER                    PIC X(04) VALUE SPACES.

*   TABLA DE TRIMESTRES DE PAGO ANTICIPADO (CARGADA POR GHQTR010)
*   2024-12-16 MSA REQ-4561: LOS MONTOS DE ESTA TABLA SE ENSANCHAN A
*   S9(13)V99 A JUEGO CON SUM-TRIM DE GHSUMRC.
 01  WKS-TABLA-TRIMESTRES.
     05  WKS-TRIM OCCURS 5 TIMES INDEXED BY WKS-QX.
         10  WKS-TRIM-CODIGO       PIC X(02).
         10  WKS-TRIM-NOMBRE       PIC X(07).
         10  WKS-TRIM-INICIO       PIC 9(08).
         10  WKS-TRIM-FIN          PIC 9(08).
         10  WKS-TRIM-CP-GAN       PIC S9(13)V99 VALUE ZEROES.
         10  WKS-TRIM-CP-COMPRA    PIC S9(13)V99 VALUE ZEROES.
         10  WKS-TRIM-CP-VENTA     PIC S9(13)V99 VALUE ZEROES.
         10  WKS-TRIM-LP-GAN       PIC S9(13)V99 VALUE ZEROES.
         10  WKS-TRIM-LP-COMPRA    PIC S9(13)V99 VALUE ZEROES.
         10  WKS-TRIM-LP-VENTA     PIC S9(13)V99 VALUE ZEROES.
         10  WKS-TRIM-ESP-GAN      PIC S9(13)V99 VALUE ZEROES.
         10  WKS-TRIM-ESP-GIRO     PIC S9(13)V99 VALUE ZEROES.
         10  FILLER                PIC X(04) VALUE SPACES.

*   RENGLON DE TOTAL DEL DESGLOSE POR TRIMESTRE (SUMA DE LOS CINCO)
*   2024-12-18 MSA REQ-4579: SE AGREGA PARA QUE EL REPORTE SE PUEDA
*   CUADRAR A OJO CONTRA LOS RENGLONES DE CATEGORIA DE MAS ARRIBA.
 01  WKS-TOTAL-TRIMESTRES.
     05  WKS-TOT-TRIM-CP-COMPRA    PIC S9(13)V99 VALUE ZEROES.
     05  WKS-TOT-TRIM-CP-VENTA     PIC S9(13)V99 VALUE ZEROES.
     05  WKS-TOT-TRIM-CP-GAN       PIC S9(13)V99 VALUE ZEROES.
     05  WKS-TOT-TRIM-LP-COMPRA    PIC S9(13)V99 VALUE ZEROES.
     05  WKS-TOT-TRIM-LP-VENTA     PIC S9(13)V99 VALUE ZEROES.
     05  WKS-TOT-TRIM-LP-GAN       PIC S9(13)V99 VALUE ZEROES.
     05  WKS-TOT-TRIM-ESP-GIRO     PIC S9(13)V99 VALUE ZEROES.
     05  WKS-TOT-TRIM-ESP-GAN      PIC S9(13)V99 VALUE ZEROES.
     05  FILLER                    PIC X(04) VALUE SPACES.

*   AREAS DE TRABAJO SOBRE EL REGISTRO LEIDO
 01  WKS-AREA-CLASIFICACION.
     05  WKS-CLASIFICACION         PIC X(11) VALUE SPACES.
         88  ES-ESPECULACION          VALUE 'SPECULATION'.
         88  ES-CORTO-PLAZO           VALUE 'STCG'.
         88  ES-LARGO-PLAZO           VALUE 'LTCG'.
     05  WKS-GANANCIA-REGISTRO     PIC S9(11)V99 VALUE ZEROES.
     05  WKS-EXENCION-LTCG         PIC S9(11)V99 VALUE ZEROES.
     05  FILLER                    PIC X(04) VALUE SPACES.

*   CONTROL TOTALES DEL REPORTE DE DETALLE (RENGLON FINAL)
* 2024-12-03 MSA REQ-4512: LA GANANCIA DE CONTROL TAMBIEN SE PARTE
*             EN CORTO PLAZO Y ESPECULACION, IGUAL QUE EN EL
*             RENGLON DE DETALLE.
 01  WKS-TOTALES-DETALLE.
     05  WKS-DET-TOTAL-COMPRA        PIC S9(13)V99 VALUE ZEROES.
     05  WKS-DET-TOTAL-VENTA         PIC S9(13)V99 VALUE ZEROES.
     05  WKS-DET-TOTAL-GAN-CP        PIC S9(13)V99 VALUE ZEROES.
     05  WKS-DET-TOTAL-GAN-ESP       PIC S9(13)V99 VALUE ZEROES.
     05  FILLER                      PIC X(04) VALUE SPACES.

*   AISLA LOS PRIMEROS CUATRO DIGITOS DEL EJERCICIO (AAAA-AA) PARA
*   PODER COMPARARLO CONTRA 2024 Y DECIDIR LA EXENCION DE LARGO
*   PLAZO QUE APLICA (VER CONSTRUYE-RESUMEN)
 01  WKS-ANIO-EJER.
     05  WKS-ANIO-EJER-4             PIC 9(04) VALUE ZEROES.
     05  WAE REDEFINES WKS-ANIO-EJER-4.
         10  WAE-DIGITOS             PIC 9(04).
     05  WKS-ANIO-EJER-VALIDO        PIC 9(01) VALUE ZEROES COMP.
         88  ANIO-EJER-ES-NUMERICO      VALUE 1.
     05  FILLER                      PIC X(02) VALUE SPACES.

*   TOTALES POR CATEGORIA -- SE ACUMULAN REGISTRO A REGISTRO EN
*   ACTUALIZA-TOTALES-CATEGORIA Y SE VUELCAN AL RESUMEN EN
*   CONSTRUYE-RESUMEN
*   ESPECULACION: CANTIDAD DE OPERACIONES INTRADIA, COMPRA, VENTA,
*   GANANCIA NETA (PUEDE SER NEGATIVA) Y GIRO (VOLUMEN ABSOLUTO)
 01  WKS-ESPECULACION.
     05  WKS-ESP-CANTIDAD           PIC 9(07)     VALUE ZEROES COMP.
     05  WKS-ESP-COMPRA             PIC S9(13)V99 VALUE ZEROES.
     05  WKS-ESP-VENTA              PIC S9(13)V99 VALUE ZEROES.
     05  WKS-ESP-GANANCIA           PIC S9(13)V99 VALUE ZEROES.
     05  WKS-ESP-GIRO               PIC S9(13)V99 VALUE ZEROES.
     05  FILLER                     PIC X(04) VALUE SPACES.

*   CORTO PLAZO: CANTIDAD, COMPRA Y VENTA SE ACUMULAN REGISTRO A
*   REGISTRO; LA GANANCIA (WKS-CP-GANANCIA) SE DEDUCE DE VENTA
*   MENOS COMPRA HASTA CONSTRUYE-RESUMEN, NO SE ACUMULA AQUI
 01  WKS-CORTO-PLAZO.
     05  WKS-CP-CANTIDAD            PIC 9(07)     VALUE ZEROES COMP.
     05  WKS-CP-COMPRA              PIC S9(13)V99 VALUE ZEROES.
     05  WKS-CP-VENTA               PIC S9(13)V99 VALUE ZEROES.
     05  WKS-CP-GANANCIA            PIC S9(13)V99 VALUE ZEROES.
     05  FILLER                     PIC X(04) VALUE SPACES.

*   LARGO PLAZO: CANTIDAD, COMPRA, VENTA Y GANANCIA BRUTA SE
*   ACUMULAN REGISTRO A REGISTRO; LA GANANCIA GRAVABLE (BRUTA
*   MENOS EXENCION) SE CALCULA APARTE EN CONSTRUYE-RESUMEN
 01  WKS-LARGO-PLAZO.
     05  WKS-LP-CANTIDAD            PIC 9(07)     VALUE ZEROES COMP.
     05  WKS-LP-COMPRA              PIC S9(13)V99 VALUE ZEROES.
     05  WKS-LP-VENTA               PIC S9(13)V99 VALUE ZEROES.
     05  WKS-LP-GANANCIA-BRUTA      PIC S9(13)V99 VALUE ZEROES.
     05  WKS-LP-GANANCIA-GRAV       PIC S9(13)V99 VALUE ZEROES.
     05  FILLER                     PIC X(04) VALUE SPACES.

*   RESULTADO DEL COSTEO PEPS (LLAMADA A GHFIF010)
 01  WKS-RESULTADO-FIFO.
     05  WKS-FIFO-CANT-ASIGNADA     PIC 9(07)V99.
     05  WKS-FIFO-CANT-SIN-ASIGNAR  PIC 9(07)V99.
     05  WKS-FIFO-COSTO-ADQUIS      PIC S9(11)V99.
     05  WKS-FIFO-GANANCIA          PIC S9(11)V99.
     05  WKS-FIFO-DIAS-TENENCIA     PIC 9(05).
     05  FILLER                     PIC X(04) VALUE SPACES.

*   MASCARAS DE PANTALLA PARA LA ESTADISTICA DE CONSOLA
*   2024-12-16 MSA REQ-4561: MASCARA DE MONTO ENSANCHADA A JUEGO CON
*   LOS ACUMULADORES S9(13)V99.
 01  WKS-MASCARAS.
     05  WKS-MASCARA-CANT          PIC ZZZ,ZZ9 VALUE ZEROES.
     05  WKS-MASCARA-MONTO         PIC -ZZ,ZZZ,ZZZ,ZZZ,ZZ9.99
                                       VALUE ZEROES.
     05  FILLER                    PIC X(04) VALUE SPACES.

*   CODIGOS DE ACCION PARA LA LLAMADA AL COSTEO PEPS (GHFIF010)
 01  WKS-ACCIONES-FIFO.
     05  WKS-ACCION-ENCOLA           PIC X(01) VALUE 'E'.
     05  WKS-ACCION-ASIGNA           PIC X(01) VALUE 'V'.
     05  FILLER                      PIC X(02) VALUE SPACES.

*****************************************************************
*  ESCROCHOS DE TRABAJO PARA LOS REGISTROS DE COPYBOOK COMPARTIDO
*****************************************************************
     COPY GHBUYRC.
     COPY GHFFMRC.
     COPY GHQTRRC.
     COPY GHSUMRC.
     COPY GHDETRC.
*****************************************************************
 PROCEDURE DIVISION.
*****************************************************************
*              S E C C I O N    P R I N C I P A L
*****************************************************************
 000-MAIN SECTION.
*    ABRE ARCHIVOS, LEE EL PARAMETRO DE EJERCICIO/ESQUEMA Y ARMA LA
*    TABLA DE TRIMESTRES ANTES DE TOCAR EL PRIMER REGISTRO
     PERFORM ABRIR-ARCHIVOS
     PERFORM RECIBE-PARAMETROS
     PERFORM CARGA-TABLA-TRIMESTRES
*    CICLO PRINCIPAL: UNA PASADA POR TXNFILE, UN REGISTRO A LA VEZ
     PERFORM LEE-TXNFILE
     PERFORM PROCESA-TRANSACCION UNTIL FIN-TXNFILE
*    AL AGOTAR EL ARCHIVO SE CIERRA EL DETALLE, SE ARMA Y ESCRIBE EL
*    RESUMEN Y SE MUESTRA EL CUADRE POR CONSOLA ANTES DE TERMINAR
     PERFORM ESCRIBE-TOTALES-DETALLE
     PERFORM CONSTRUYE-RESUMEN
     PERFORM ESCRIBE-RESUMEN
     PERFORM MUESTRA-RESUMEN-CONSOLA
     PERFORM CIERRA-ARCHIVOS
     STOP RUN.
 000-MAIN-E. EXIT.

*              ABRIR-ARCHIVOS
* ABRE ENTRADA Y SALIDA; CUALQUIER FILE STATUS DISTINTO DE CERO SE
* REPORTA POR LA RUTINA COMPARTIDA DEBD1R00 Y DETIENE LA CORRIDA --
* NO TIENE SENTIDO CONTINUAR SI NO SE PUEDE ESCRIBIR EL REPORTE.
 ABRIR-ARCHIVOS SECTION.
     MOVE 'GHTAX1C0' TO PROGRAMA
     OPEN INPUT  TXNFILE
          OUTPUT RPTSUM RPTDET
     IF FS-TXNFILE NOT EQUAL 0
        MOVE 'OPEN'    TO ACCION
        MOVE SPACES    TO LLAVE
        MOVE 'TXNFILE' TO ARCHIVO
        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
                              FS-TXNFILE, FSE-TXNFILE
        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO TXNFILE <<<'
                UPON CONSOLE
        STOP RUN
     END-IF
     IF FS-RPTSUM NOT EQUAL 0
        MOVE 'OPEN'   TO ACCION
        MOVE SPACES   TO LLAVE
        MOVE 'RPTSUM' TO ARCHIVO
        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
                              FS-RPTSUM, FSE-RPTSUM
        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO RPTSUM <<<'
                UPON CONSOLE
        STOP RUN
     END-IF
     IF FS-RPTDET NOT EQUAL 0
        MOVE 'OPEN'   TO ACCION
        MOVE SPACES   TO LLAVE
        MOVE 'RPTDET' TO ARCHIVO
        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
                              FS-RPTDET, FSE-RPTDET
        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO RPTDET <<<'
                UPON CONSOLE
        STOP RUN
     END-IF.
 ABRIR-ARCHIVOS-E. EXIT.

*              RECIBE-PARAMETROS
* 30/09/1998 MCV TK-11060 EL EJERCICIO SE RECIBE COMO X(07)
*             AAAA-AA (CUATRO POSICIONES DE ANIO)
 RECIBE-PARAMETROS SECTION.
     ACCEPT WKS-PARAMETROS-ENTRADA FROM SYSIN
     IF WKS-EJERCICIO-FISCAL = SPACES
        MOVE TABLA-EJER-DEFECTO TO WKS-EJERCICIO-FISCAL
     END-IF
     IF WKS-ESQUEMA-TRIMESTRE NOT = '4' AND NOT = '5'
        MOVE '5' TO WKS-ESQUEMA-TRIMESTRE
     END-IF.
 RECIBE-PARAMETROS-E. EXIT.

*              CARGA-TABLA-TRIMESTRES
* GHQTR010 CALCULA LAS FECHAS INICIO/FIN DE CADA TRIMESTRE DE PAGO
* ANTICIPADO SEGUN EL EJERCICIO Y EL ESQUEMA (4 O 5 TRIMESTRES) Y
* DEVUELVE LA TABLA YA LIMPIA Y ORDENADA CRONOLOGICAMENTE.
 CARGA-TABLA-TRIMESTRES SECTION.
     CALL 'GHQTR010' USING WKS-EJERCICIO-FISCAL,
                           WKS-ESQUEMA-TRIMESTRE,
                           WKS-TABLA-TRIMESTRES.
 CARGA-TABLA-TRIMESTRES-E. EXIT.

*              LEE-TXNFILE
* LECTURA SECUENCIAL SIMPLE DE TXNFILE; CUENTA CADA REGISTRO LEIDO
* (VALIDO O NO) EN WKS-TOTAL-LEIDOS PARA EL CUADRE DE FIN DE CORRIDA
 LEE-TXNFILE SECTION.
     READ TXNFILE
       AT END
          MOVE 1 TO WKS-FIN-TXNFILE
       NOT AT END
          ADD 1 TO WKS-TOTAL-LEIDOS
     END-READ.
 LEE-TXNFILE-E. EXIT.

*              PROCESA-TRANSACCION
* 14/02/2001 JOF TK-11210 SE VALIDA CADA REGISTRO LEIDO, SE
*             CUENTA COMO INVALIDO EL QUE NO PASE Y NO SE
*             ACUMULA NI SE ESCRIBE DETALLE PARA ESE REGISTRO
 PROCESA-TRANSACCION SECTION.
*    UN RENGLON EN BLANCO (SIN COMPRA NI VENTA) SE SALTA SIN CONTAR
*    COMO INVALIDO -- OCURRE EN ARCHIVOS DE PRUEBA CON LINEAS VACIAS
     IF TXN-BUY-AMOUNT = ZEROES AND TXN-SELL-AMOUNT = ZEROES
        GO TO PROCESA-TRANSACCION-SIGUIENTE
     END-IF
     PERFORM VALIDA-TRANSACCION
     IF NOT TXN-ES-VALIDA
        ADD 1 TO WKS-TOTAL-INVALIDOS
        DISPLAY '>>> REGISTRO ' WKS-TOTAL-LEIDOS ' INVALIDO: '
                WKS-CATEGORIA-ERROR UPON CONSOLE
        GO TO PROCESA-TRANSACCION-SIGUIENTE
     END-IF
     ADD 1 TO WKS-TOTAL-VALIDOS
*    SECUENCIA DE UN REGISTRO VALIDO: CLASIFICAR POR DIAS DE
*    TENENCIA, CORRER EL COSTEO PEPS, UBICAR EL TRIMESTRE DE LA
*    VENTA, ACUMULAR A LOS TOTALES Y ESCRIBIR EL DETALLE
     PERFORM CLASIFICA-TRANSACCION
     PERFORM CORRE-COSTEO-PEPS
     PERFORM LOCALIZA-TRIMESTRE
     PERFORM ACTUALIZA-TOTALES-CATEGORIA
     IF SE-HALLO-TRIMESTRE
        PERFORM ACTUALIZA-TOTALES-TRIMESTRE
     END-IF
     PERFORM ESCRIBE-DETALLE.
 PROCESA-TRANSACCION-SIGUIENTE.
     PERFORM LEE-TXNFILE.
 PROCESA-TRANSACCION-E. EXIT.

*              VALIDA-TRANSACCION
* GHVAL010 REVISA FECHAS, PRECIOS IMPLICITOS, DIAS DE TENENCIA Y
* EL SIMBOLO DEL REGISTRO Y DEVUELVE VALIDO/INVALIDO MAS LA
* CATEGORIA DE ERROR PARA EL DISPLAY DE CONSOLA.
 VALIDA-TRANSACCION SECTION.
     CALL 'GHVAL010' USING REG-TXNFILE, WKS-REGISTRO-VALIDO,
                           WKS-CATEGORIA-ERROR.
 VALIDA-TRANSACCION-E. EXIT.

*              CLASIFICA-TRANSACCION
* CLASIFICA POR DIAS DE TENENCIA: 0=ESPECULACION, 1-365=CORTO
* PLAZO, MAS DE 365=LARGO PLAZO
 CLASIFICA-TRANSACCION SECTION.
     IF TXN-DAYS-HELD = 0
        MOVE 'SPECULATION' TO WKS-CLASIFICACION
     ELSE
        IF TXN-DAYS-HELD <= 365
           MOVE 'STCG' TO WKS-CLASIFICACION
        ELSE
           MOVE 'LTCG' TO WKS-CLASIFICACION
        END-IF
     END-IF.
 CLASIFICA-TRANSACCION-E. EXIT.

*              CORRE-COSTEO-PEPS
* 09/03/1992 JOF TK-10370 ENCOLA LA COMPRA Y DE INMEDIATO ASIGNA
*             LA VENTA CONTRA LA COLA DEL SIMBOLO (GHFIF010)
 CORRE-COSTEO-PEPS SECTION.
*    PRIMERO SE ENCOLA LA COMPRA DE ESTE MOVIMIENTO (CADA REGISTRO
*    DE TXNFILE TRAE SU PROPIA COMPRA Y VENTA YA CASADAS POR EL
*    CORREDOR DE BOLSA, PERO GHFIF010 RECALCULA EL COSTO PEPS PARA
*    QUE LA CONTABILIDAD INTERNA CUADRE CONTRA LA COLA POR SIMBOLO).
     CALL 'GHFIF010' USING WKS-ACCION-ENCOLA, TXN-SYMBOL,
                           TXN-BUY-DATE, TXN-QUANTITY,
                           TXN-BUY-AMOUNT, WKS-RESULTADO-FIFO
*    LUEGO SE ASIGNA LA VENTA CONTRA LA COLA DEL MISMO SIMBOLO,
*    CONSUMIENDO LOS LOTES MAS ANTIGUOS PRIMERO (PEPS).
     CALL 'GHFIF010' USING WKS-ACCION-ASIGNA, TXN-SYMBOL,
                           TXN-SELL-DATE, TXN-QUANTITY,
                           TXN-SELL-AMOUNT, WKS-RESULTADO-FIFO
*    SE DEJA CONSTANCIA DEL CASADO EN EL COPYBOOK GHFFMRC PARA
*    AUDITORIA POSTERIOR (NO SE IMPRIME EN ESTA VERSION).
     MOVE TXN-BUY-DATE               TO FFM-BUY-DATE
     MOVE WKS-FIFO-CANT-ASIGNADA     TO FFM-MATCHED-QTY
     MOVE BUY-UNIT-COST              TO FFM-UNIT-COST
     MOVE WKS-FIFO-COSTO-ADQUIS      TO FFM-COST-OF-ACQUISITION
     MOVE TXN-SELL-DATE              TO FFM-SELL-DATE
     MOVE WKS-FIFO-DIAS-TENENCIA     TO FFM-HOLDING-DAYS.
 CORRE-COSTEO-PEPS-E. EXIT.

*              LOCALIZA-TRIMESTRE
* BUSCA EL TRIMESTRE CUYA VENTANA CUBRE LA FECHA DE VENTA
* (INICIO <= FECHA <= FIN, AMBOS EXTREMOS INCLUSIVOS)
 LOCALIZA-TRIMESTRE SECTION.
     MOVE ZEROES TO WKS-TRIMESTRE-HALLADO
     PERFORM REVISA-UN-TRIMESTRE VARYING WKS-QX FROM 1 BY 1
         UNTIL WKS-QX > 5 OR SE-HALLO-TRIMESTRE.
 LOCALIZA-TRIMESTRE-E. EXIT.

*              REVISA-UN-TRIMESTRE
* CUERPO DEL PERFORM VARYING DE LOCALIZA-TRIMESTRE: PRUEBA UN SOLO
* RENGLON DE LA TABLA (INDICE WKS-QX) CONTRA LA FECHA DE VENTA.
 REVISA-UN-TRIMESTRE SECTION.
     IF TXN-SELL-DATE >= WKS-TRIM-INICIO (WKS-QX)
        AND TXN-SELL-DATE <= WKS-TRIM-FIN (WKS-QX)
        MOVE 1 TO WKS-TRIMESTRE-HALLADO
        MOVE WKS-TRIM-CODIGO  (WKS-QX) TO QTR-CODE
        MOVE WKS-TRIM-NOMBRE  (WKS-QX) TO QTR-NAME
        MOVE WKS-TRIM-INICIO  (WKS-QX) TO QTR-START
        MOVE WKS-TRIM-FIN     (WKS-QX) TO QTR-END
     END-IF.
 REVISA-UN-TRIMESTRE-E. EXIT.

*              ACTUALIZA-TOTALES-CATEGORIA
* REGLAS DE NEGOCIO POR CATEGORIA (VER GHFIF010 PARA EL COSTEO)
* 2024-12-10 MSA REQ-4548: WKS-GANANCIA-REGISTRO PUEDE VENIR DE
*             TXN-PROFIT (VALOR YA CALCULADO POR EL CORREDOR DE
*             BOLSA EN EL RENGLON DE ORIGEN) CUANDO EL CAMPO VIENE
*             LLENO; ESE VALOR SOLO ES VALIDO PARA EL RENGLON DE
*             DETALLE.  EL ACUMULADOR DE CORTO PLAZO YA NO SUMA
*             ESTE CAMPO -- LA GANANCIA AGREGADA DE CORTO PLAZO SE
*             DEDUCE MAS ADELANTE EN CONSTRUYE-RESUMEN COMO VENTA
*             MENOS COMPRA DEL AGREGADO, PORQUE LA AUDITORIA SAT
*             DETECTO QUE UN TXN-PROFIT MAL DIGITADO EN UN SOLO
*             RENGLON DISTORSIONABA EL TOTAL DE CORTO PLAZO DEL
*             EJERCICIO COMPLETO.
 ACTUALIZA-TOTALES-CATEGORIA SECTION.
     IF ES-ESPECULACION
        COMPUTE WKS-GANANCIA-REGISTRO =
            TXN-SELL-AMOUNT - TXN-BUY-AMOUNT
        ADD 1                        TO WKS-ESP-CANTIDAD
        ADD TXN-BUY-AMOUNT           TO WKS-ESP-COMPRA
        ADD TXN-SELL-AMOUNT          TO WKS-ESP-VENTA
        ADD WKS-GANANCIA-REGISTRO    TO WKS-ESP-GANANCIA
        IF WKS-GANANCIA-REGISTRO < ZEROES
           COMPUTE WKS-ESP-GIRO = WKS-ESP-GIRO
                                 - WKS-GANANCIA-REGISTRO
        ELSE
           ADD WKS-GANANCIA-REGISTRO TO WKS-ESP-GIRO
        END-IF
     ELSE
        IF ES-CORTO-PLAZO
*          TXN-PROFIT, CUANDO VIENE LLENO, SOLO ALIMENTA EL
*          RENGLON DE DETALLE (WDT-GANANCIA-CP EN ESCRIBE-
*          DETALLE) -- EL AGREGADO WKS-CP-GANANCIA YA NO SE
*          ACUMULA AQUI, VER NOTA ARRIBA Y CONSTRUYE-RESUMEN.
           IF TXN-PROFIT NOT = ZEROES
              MOVE TXN-PROFIT TO WKS-GANANCIA-REGISTRO
           ELSE
              COMPUTE WKS-GANANCIA-REGISTRO =
                  TXN-SELL-AMOUNT - TXN-BUY-AMOUNT
           END-IF
           ADD 1                     TO WKS-CP-CANTIDAD
           ADD TXN-BUY-AMOUNT        TO WKS-CP-COMPRA
           ADD TXN-SELL-AMOUNT       TO WKS-CP-VENTA
        ELSE
           COMPUTE WKS-GANANCIA-REGISTRO =
               TXN-SELL-AMOUNT - TXN-BUY-AMOUNT
           ADD 1                        TO WKS-LP-CANTIDAD
           ADD TXN-BUY-AMOUNT           TO WKS-LP-COMPRA
           ADD TXN-SELL-AMOUNT          TO WKS-LP-VENTA
           ADD WKS-GANANCIA-REGISTRO    TO WKS-LP-GANANCIA-BRUTA
        END-IF
     END-IF.
 ACTUALIZA-TOTALES-CATEGORIA-E. EXIT.

*              ACTUALIZA-TOTALES-TRIMESTRE
* ESPEJO DE ACTUALIZA-TOTALES-CATEGORIA PERO ACUMULANDO EN EL
* RENGLON DEL TRIMESTRE (WKS-QX) HALLADO POR LOCALIZA-TRIMESTRE.
* AQUI SI SE ACUMULA WKS-GANANCIA-REGISTRO TAL CUAL, INCLUSO CUANDO
* VIENE DE TXN-PROFIT, PORQUE EL DESGLOSE POR TRIMESTRE ES
* INFORMATIVO PARA CUMPLIMIENTO Y NO ALIMENTA EL TOTAL AGREGADO DEL
* RESUMEN (ESE SE DEDUCE APARTE EN CONSTRUYE-RESUMEN).
 ACTUALIZA-TOTALES-TRIMESTRE SECTION.
     IF ES-ESPECULACION
        ADD WKS-GANANCIA-REGISTRO TO WKS-TRIM-ESP-GAN (WKS-QX)
        IF WKS-GANANCIA-REGISTRO < ZEROES
           COMPUTE WKS-TRIM-ESP-GIRO (WKS-QX) =
               WKS-TRIM-ESP-GIRO (WKS-QX) - WKS-GANANCIA-REGISTRO
        ELSE
           ADD WKS-GANANCIA-REGISTRO
               TO WKS-TRIM-ESP-GIRO (WKS-QX)
        END-IF
     ELSE
        IF ES-CORTO-PLAZO
           ADD WKS-GANANCIA-REGISTRO TO WKS-TRIM-CP-GAN (WKS-QX)
           ADD TXN-BUY-AMOUNT        TO WKS-TRIM-CP-COMPRA (WKS-QX)
           ADD TXN-SELL-AMOUNT       TO WKS-TRIM-CP-VENTA (WKS-QX)
        ELSE
           ADD WKS-GANANCIA-REGISTRO TO WKS-TRIM-LP-GAN (WKS-QX)
           ADD TXN-BUY-AMOUNT        TO WKS-TRIM-LP-COMPRA (WKS-QX)
           ADD TXN-SELL-AMOUNT       TO WKS-TRIM-LP-VENTA (WKS-QX)
        END-IF
     END-IF.
 ACTUALIZA-TOTALES-TRIMESTRE-E. EXIT.

*              ESCRIBE-DETALLE
* UN RENGLON DE DETALLE POR CADA TRANSACCION VALIDA
* 2024-12-03 MSA REQ-4512: SE AGREGA EL PRECIO UNITARIO DE COMPRA
*             Y DE VENTA (MONTO ENTRE CANTIDAD) Y LA GANANCIA SE
*             REPARTE EN DOS COLUMNAS -- CORTO PLAZO Y ESPECULACION
*             -- DEJANDO EN CERO LA QUE NO APLIQUE AL RENGLON.  EL
*             RENGLON DE LARGO PLAZO NO LLEVA COLUMNA DE GANANCIA
*             EN ESTE REPORTE (VA EN EL RESUMEN).
 ESCRIBE-DETALLE SECTION.
*    ARMA PRIMERO EL AREA DE TRABAJO WKS-DETALLE-TRABAJO (COPYBOOK
*    GHDETRC) A PARTIR DEL REGISTRO LEIDO Y DE LO YA CLASIFICADO,
*    PARA PODER APLICAR LOS 88-NIVELES WDT-ES-CORTO-PLAZO Y
*    WDT-ES-ESPECULACION ANTES DE REPARTIR LA GANANCIA.
     MOVE TXN-SYMBOL              TO WDT-SIMBOLO
     MOVE TXN-BUY-DATE            TO WDT-FECHA-COMPRA
     MOVE TXN-SELL-DATE           TO WDT-FECHA-VENTA
     MOVE TXN-QUANTITY            TO WDT-CANTIDAD
*    PRECIO UNITARIO = MONTO ENTRE CANTIDAD (SIEMPRE POSITIVO)
     COMPUTE WDT-PRECIO-COMPRA ROUNDED =
         TXN-BUY-AMOUNT / TXN-QUANTITY
     COMPUTE WDT-PRECIO-VENTA ROUNDED =
         TXN-SELL-AMOUNT / TXN-QUANTITY
     MOVE TXN-BUY-AMOUNT          TO WDT-MONTO-COMPRA
     MOVE TXN-SELL-AMOUNT         TO WDT-MONTO-VENTA
     MOVE TXN-DAYS-HELD           TO WDT-DIAS-TENENCIA
     MOVE WKS-CLASIFICACION       TO WDT-CLASIFICACION
     MOVE QTR-NAME                TO WDT-TRIMESTRE
*    LA GANANCIA SOLO SE LLENA EN LA COLUMNA QUE CORRESPONDE A LA
*    CLASIFICACION DEL RENGLON; LA OTRA QUEDA EN CERO (EL DETALLE
*    DE LARGO PLAZO NO LLEVA COLUMNA DE GANANCIA -- VA EN EL RESUMEN)
     MOVE ZEROES                  TO WDT-GANANCIA-CP
     MOVE ZEROES                  TO WDT-GANANCIA-ESP
     IF WDT-ES-CORTO-PLAZO
        MOVE WKS-GANANCIA-REGISTRO TO WDT-GANANCIA-CP
     END-IF
     IF WDT-ES-ESPECULACION
        MOVE WKS-GANANCIA-REGISTRO TO WDT-GANANCIA-ESP
     END-IF

*    Y AHORA SE TRASLADA EL AREA DE TRABAJO AL RENGLON DE IMPRESION
     MOVE SPACES              TO LIN-DETALLE
     MOVE WDT-SIMBOLO          TO DET-SIMBOLO
     MOVE WDT-FECHA-COMPRA     TO DET-FECHA-COMPRA
     MOVE WDT-FECHA-VENTA      TO DET-FECHA-VENTA
     MOVE WDT-CANTIDAD         TO DET-CANTIDAD
     MOVE WDT-PRECIO-COMPRA    TO DET-PRECIO-COMPRA
     MOVE WDT-PRECIO-VENTA     TO DET-PRECIO-VENTA
     MOVE WDT-MONTO-COMPRA     TO DET-MONTO-COMPRA
     MOVE WDT-MONTO-VENTA      TO DET-MONTO-VENTA
     MOVE WDT-DIAS-TENENCIA    TO DET-DIAS-TENENCIA
     MOVE WDT-CLASIFICACION    TO DET-CLASIFICACION
     MOVE WDT-TRIMESTRE        TO DET-TRIMESTRE
     MOVE WDT-GANANCIA-CP      TO DET-GANANCIA-CP
     MOVE WDT-GANANCIA-ESP     TO DET-GANANCIA-ESP
     WRITE REG-RPTDET FROM LIN-DETALLE
     IF FS-RPTDET NOT = 0
        DISPLAY 'ERROR AL ESCRIBIR RPTDET, STATUS: ' FS-RPTDET
                UPON CONSOLE
     END-IF
     ADD TXN-BUY-AMOUNT         TO WKS-DET-TOTAL-COMPRA
     ADD TXN-SELL-AMOUNT        TO WKS-DET-TOTAL-VENTA
     ADD WDT-GANANCIA-CP        TO WKS-DET-TOTAL-GAN-CP
     ADD WDT-GANANCIA-ESP       TO WKS-DET-TOTAL-GAN-ESP.
 ESCRIBE-DETALLE-E. EXIT.

*              ESCRIBE-TOTALES-DETALLE
* 14/02/2001 JOF TK-11210 RENGLON DE CONTROL TOTALES AL FINAL DEL
*             REPORTE DE DETALLE (COMPRA, VENTA Y GANANCIA)
* 2024-12-03 MSA REQ-4512: EL TOTAL DE GANANCIA TAMBIEN SE PARTE EN
*             CORTO PLAZO Y ESPECULACION.
 ESCRIBE-TOTALES-DETALLE SECTION.
     MOVE SPACES               TO LIN-DETALLE
     MOVE '**TOTAL**' TO DET-SIMBOLO
     MOVE 'CONTROL'   TO DET-CLASIFICACION
     MOVE WKS-DET-TOTAL-COMPRA TO DET-MONTO-COMPRA
     MOVE WKS-DET-TOTAL-VENTA  TO DET-MONTO-VENTA
     MOVE WKS-DET-TOTAL-GAN-CP  TO DET-GANANCIA-CP
     MOVE WKS-DET-TOTAL-GAN-ESP TO DET-GANANCIA-ESP
     WRITE REG-RPTDET FROM LIN-DETALLE
     IF FS-RPTDET NOT = 0
        DISPLAY 'ERROR AL ESCRIBIR RPTDET, STATUS: ' FS-RPTDET
                UPON CONSOLE
     END-IF.
 ESCRIBE-TOTALES-DETALLE-E. EXIT.

*              CONSTRUYE-RESUMEN
* 25/06/1994 RVR TK-10600 ARMA EL DESGLOSE POR TRIMESTRE Y LA
*             EXENCION/GANANCIA GRAVABLE DE LARGO PLAZO
* 07/11/2006 MCV TK-11455 EXENCION 125,000 DESDE EJERCICIOS QUE
*             INICIAN EN 2024 O DESPUES, 100,000 ANTES DE ESO
 CONSTRUYE-RESUMEN SECTION.
*    EL PRIMER DIGITO DEL EJERCICIO (AAAA-AA) DECIDE EL MONTO DE
*    EXENCION DE LARGO PLAZO A APLICAR. SI POR ALGUNA RAZON VIENE
*    NO NUMERICO SE ASUME EL MONTO ANTERIOR A 2024 (MAS CONSERVADOR).
     MOVE SPACES TO WKS-ANIO-EJER-VALIDO
     MOVE WKS-EJER-ANIO-INI-P TO WKS-ANIO-EJER-4
     IF WAE-DIGITOS IS NUMERIC
        MOVE 1 TO WKS-ANIO-EJER-VALIDO
     END-IF
     IF ANIO-EJER-ES-NUMERICO AND WAE-DIGITOS >= 2024
        MOVE 125000.00 TO WKS-EXENCION-LTCG
     ELSE
        MOVE 100000.00 TO WKS-EXENCION-LTCG
     END-IF
*    GANANCIA GRAVABLE DE LARGO PLAZO = BRUTA MENOS EXENCION, PERO
*    NUNCA NEGATIVA (UNA EXENCION MAYOR QUE LA GANANCIA NO GENERA
*    PERDIDA GRAVABLE, SOLO DEJA LA GRAVABLE EN CERO)
     COMPUTE WKS-LP-GANANCIA-GRAV =
         WKS-LP-GANANCIA-BRUTA - WKS-EXENCION-LTCG
     IF WKS-LP-GANANCIA-GRAV < ZEROES
        MOVE ZEROES TO WKS-LP-GANANCIA-GRAV
     END-IF

*    TRASLADO DE LOS ACUMULADORES DE TRABAJO AL REGISTRO DE RESUMEN
*    (COPYBOOK GHSUMRC) QUE SE ESCRIBE MAS ADELANTE EN ESCRIBE-RESUMEN
     MOVE WKS-EJERCICIO-FISCAL   TO SUM-EJERCICIO
     MOVE WKS-TOTAL-LEIDOS       TO SUM-TOTAL-LEIDOS
     MOVE WKS-TOTAL-VALIDOS      TO SUM-TOTAL-VALIDOS
     MOVE WKS-TOTAL-INVALIDOS    TO SUM-TOTAL-INVALIDOS
     MOVE WKS-ESP-CANTIDAD       TO SUM-ESP-CANTIDAD
*    2024-12-16 MSA REQ-4561: SE COPIAN TAMBIEN COMPRA Y VENTA DE
*    ESPECULACION, CORTO PLAZO Y LARGO PLAZO -- SE ACUMULABAN EN
*    WKS- DESDE SIEMPRE PERO NUNCA SE TRASLADABAN AL REGISTRO DE
*    RESUMEN, ASI QUE EL RESUMEN DE CONSOLA LOS REFERENCIABA SIN
*    QUE EXISTIERAN EN GHSUMRC.
     MOVE WKS-ESP-COMPRA         TO SUM-ESP-COMPRA
     MOVE WKS-ESP-VENTA          TO SUM-ESP-VENTA
     MOVE WKS-ESP-GANANCIA       TO SUM-ESP-GANANCIA
     MOVE WKS-ESP-GIRO           TO SUM-ESP-GIRO
     MOVE WKS-CP-CANTIDAD        TO SUM-CP-CANTIDAD
     MOVE WKS-CP-COMPRA          TO SUM-CP-COMPRA
     MOVE WKS-CP-VENTA           TO SUM-CP-VENTA
*    2024-12-10 MSA REQ-4548: GANANCIA DE CORTO PLAZO DEL AGREGADO
*    = VENTA DEL AGREGADO MENOS COMPRA DEL AGREGADO (NO ES LA SUMA
*    DE LAS GANANCIAS POR RENGLON, QUE PUEDEN VENIR SOBRESCRITAS
*    POR TXN-PROFIT).
     COMPUTE WKS-CP-GANANCIA = WKS-CP-VENTA - WKS-CP-COMPRA
     MOVE WKS-CP-GANANCIA        TO SUM-CP-GANANCIA
     MOVE WKS-LP-CANTIDAD        TO SUM-LP-CANTIDAD
     MOVE WKS-LP-COMPRA          TO SUM-LP-COMPRA
     MOVE WKS-LP-VENTA           TO SUM-LP-VENTA
     MOVE WKS-LP-GANANCIA-BRUTA  TO SUM-LP-GANANCIA-BRUTA
     MOVE WKS-EXENCION-LTCG      TO SUM-LP-EXENCION
     MOVE WKS-LP-GANANCIA-GRAV   TO SUM-LP-GANANCIA-GRAV
     PERFORM COPIA-UN-TRIMESTRE-RESUMEN
         VARYING SUM-IX FROM 1 BY 1 UNTIL SUM-IX > 5.
 CONSTRUYE-RESUMEN-E. EXIT.

*              COPIA-UN-TRIMESTRE-RESUMEN
* 2024-12-05 MSA REQ-4520: SE AGREGAN COMPRA/VENTA DE CORTO Y
*             LARGO PLAZO Y EL GIRO DE ESPECULACION POR TRIMESTRE
*             (ANTES SOLO SE COPIABA LA GANANCIA).
 COPIA-UN-TRIMESTRE-RESUMEN SECTION.
     MOVE WKS-TRIM-CODIGO    (SUM-IX) TO SUM-TRIM-CODIGO    (SUM-IX)
     MOVE WKS-TRIM-NOMBRE    (SUM-IX) TO SUM-TRIM-NOMBRE    (SUM-IX)
     MOVE WKS-TRIM-CP-COMPRA (SUM-IX) TO SUM-TRIM-CP-COMPRA (SUM-IX)
     MOVE WKS-TRIM-CP-VENTA  (SUM-IX) TO SUM-TRIM-CP-VENTA  (SUM-IX)
     MOVE WKS-TRIM-CP-GAN    (SUM-IX) TO SUM-TRIM-CP-GAN    (SUM-IX)
     MOVE WKS-TRIM-LP-COMPRA (SUM-IX) TO SUM-TRIM-LP-COMPRA (SUM-IX)
     MOVE WKS-TRIM-LP-VENTA  (SUM-IX) TO SUM-TRIM-LP-VENTA  (SUM-IX)
     MOVE WKS-TRIM-LP-GAN    (SUM-IX) TO SUM-TRIM-LP-GAN    (SUM-IX)
     MOVE WKS-TRIM-ESP-GIRO  (SUM-IX) TO SUM-TRIM-ESP-GIRO  (SUM-IX)
     MOVE WKS-TRIM-ESP-GAN   (SUM-IX) TO SUM-TRIM-ESP-GAN   (SUM-IX).
 COPIA-UN-TRIMESTRE-RESUMEN-E. EXIT.

*              ESCRIBE-RESUMEN
* ARMA LAS LINEAS DEL REPORTE DE RESUMEN Y LAS ESCRIBE A RPTSUM
 ESCRIBE-RESUMEN SECTION.
     MOVE SPACES               TO LIN-ENCABEZADO-1
     MOVE 'CASA DE VALORES QUETZAL - GANANCIAS DE CAPITAL'
                                TO ENC1-TITULO
     MOVE 'EJERCICIO FISCAL'    TO ENC1-EJERCICIO-LIT
     MOVE SUM-EJERCICIO         TO ENC1-EJERCICIO
     WRITE REG-RPTSUM FROM LIN-ENCABEZADO-1

*    RENGLON 1: CANTIDAD Y GANANCIA DE OPERACIONES INTRADIA
*    (ESPECULACION -- COMPRA Y VENTA EL MISMO DIA, DIAS-TENENCIA=0)
     MOVE SPACES                TO LIN-RENGLON-CATEGORIA
     MOVE 'ESPECULACION - CANTIDAD' TO RCAT-DESCRIPCION
     MOVE SUM-ESP-CANTIDAD      TO RCAT-CANTIDAD
     MOVE SUM-ESP-GANANCIA      TO RCAT-MONTO
     WRITE REG-RPTSUM FROM LIN-RENGLON-CATEGORIA

*    RENGLON 2: GIRO (VOLUMEN) DE ESPECULACION -- SUMA DE VALORES
*    ABSOLUTOS DE GANANCIA Y PERDIDA, NO EL NETO
     MOVE SPACES                TO LIN-RENGLON-CATEGORIA
     MOVE 'ESPECULACION - GIRO'  TO RCAT-DESCRIPCION
     MOVE SUM-ESP-GIRO           TO RCAT-MONTO
     WRITE REG-RPTSUM FROM LIN-RENGLON-CATEGORIA

*    RENGLON 3: CORTO PLAZO -- CANTIDAD DE OPERACIONES Y GANANCIA
*    NETA DEL AGREGADO (VENTA MENOS COMPRA, VER CONSTRUYE-RESUMEN)
     MOVE SPACES                TO LIN-RENGLON-CATEGORIA
     MOVE 'CORTO PLAZO - GANANCIA' TO RCAT-DESCRIPCION
     MOVE SUM-CP-CANTIDAD       TO RCAT-CANTIDAD
     MOVE SUM-CP-GANANCIA       TO RCAT-MONTO
     WRITE REG-RPTSUM FROM LIN-RENGLON-CATEGORIA

*    RENGLON 4: LARGO PLAZO -- GANANCIA BRUTA, ANTES DE EXENCION
     MOVE SPACES                TO LIN-RENGLON-CATEGORIA
     MOVE 'LARGO PLAZO - BRUTA' TO RCAT-DESCRIPCION
     MOVE SUM-LP-CANTIDAD       TO RCAT-CANTIDAD
     MOVE SUM-LP-GANANCIA-BRUTA TO RCAT-MONTO
     WRITE REG-RPTSUM FROM LIN-RENGLON-CATEGORIA

*    RENGLON 5: EXENCION DE LARGO PLAZO APLICADA (VER NOTA DE
*    07/11/2006 EN CONSTRUYE-RESUMEN SOBRE EL MONTO SEGUN EJERCICIO)
     MOVE SPACES                TO LIN-RENGLON-CATEGORIA
     MOVE 'LARGO PLAZO - EXENCION' TO RCAT-DESCRIPCION
     MOVE SUM-LP-EXENCION       TO RCAT-MONTO
     WRITE REG-RPTSUM FROM LIN-RENGLON-CATEGORIA

*    RENGLON 6: GANANCIA GRAVABLE DE LARGO PLAZO (BRUTA MENOS
*    EXENCION, NUNCA NEGATIVA)
     MOVE SPACES                TO LIN-RENGLON-CATEGORIA
     MOVE 'LARGO PLAZO - GRAVABLE' TO RCAT-DESCRIPCION
     MOVE SUM-LP-GANANCIA-GRAV  TO RCAT-MONTO
     WRITE REG-RPTSUM FROM LIN-RENGLON-CATEGORIA

     PERFORM ESCRIBE-UN-TRIMESTRE-RESUMEN
         VARYING SUM-IX FROM 1 BY 1 UNTIL SUM-IX > 5
*    2024-12-18 MSA REQ-4579: RENGLON DE TOTAL DEL DESGLOSE, DESPUES
*    DE LAS CINCO LINEAS DE TRIMESTRE (VER ESCRIBE-TOTAL-TRIMESTRES).
     PERFORM ESCRIBE-TOTAL-TRIMESTRES

*    RENGLON FINAL: CUADRE DE REGISTROS LEIDOS CONTRA VALIDOS E
*    INVALIDOS -- 2024-12-18 MSA REQ-4580: ANTES SOLO SE MOSTRABA
*    POR CONSOLA, NUNCA QUEDABA IMPRESO EN EL REPORTE DE RESUMEN.
     MOVE SPACES                TO LIN-RENGLON-CATEGORIA
     MOVE 'REGISTROS LEIDOS'    TO RCAT-DESCRIPCION
     MOVE SUM-TOTAL-LEIDOS      TO RCAT-CANTIDAD
     WRITE REG-RPTSUM FROM LIN-RENGLON-CATEGORIA

     MOVE SPACES                TO LIN-RENGLON-CATEGORIA
     MOVE 'REGISTROS VALIDOS'   TO RCAT-DESCRIPCION
     MOVE SUM-TOTAL-VALIDOS     TO RCAT-CANTIDAD
     WRITE REG-RPTSUM FROM LIN-RENGLON-CATEGORIA

     MOVE SPACES                TO LIN-RENGLON-CATEGORIA
     MOVE 'REGISTROS INVALIDOS' TO RCAT-DESCRIPCION
     MOVE SUM-TOTAL-INVALIDOS   TO RCAT-CANTIDAD
     WRITE REG-RPTSUM FROM LIN-RENGLON-CATEGORIA.
 ESCRIBE-RESUMEN-E. EXIT.

*              ESCRIBE-UN-TRIMESTRE-RESUMEN
* 2024-12-05 MSA REQ-4520: RENGLON DE TRIMESTRE AHORA IMPRIME
*             COMPRA, VENTA Y GANANCIA DE CORTO Y LARGO PLAZO, Y
*             EL GIRO DE ESPECULACION, NO SOLO LA GANANCIA.
 ESCRIBE-UN-TRIMESTRE-RESUMEN SECTION.
     MOVE SPACES                        TO LIN-RENGLON-TRIMESTRE
     MOVE SUM-TRIM-CODIGO    (SUM-IX)   TO RTRI-CODIGO
     MOVE SUM-TRIM-NOMBRE    (SUM-IX)   TO RTRI-NOMBRE
     MOVE SUM-TRIM-CP-COMPRA (SUM-IX)   TO RTRI-CP-COMPRA
     MOVE SUM-TRIM-CP-VENTA  (SUM-IX)   TO RTRI-CP-VENTA
     MOVE SUM-TRIM-CP-GAN    (SUM-IX)   TO RTRI-CP
     MOVE SUM-TRIM-LP-COMPRA (SUM-IX)   TO RTRI-LP-COMPRA
     MOVE SUM-TRIM-LP-VENTA  (SUM-IX)   TO RTRI-LP-VENTA
     MOVE SUM-TRIM-LP-GAN    (SUM-IX)   TO RTRI-LP
     MOVE SUM-TRIM-ESP-GIRO  (SUM-IX)   TO RTRI-ESP-GIRO
     MOVE SUM-TRIM-ESP-GAN   (SUM-IX)   TO RTRI-ESP
     WRITE REG-RPTSUM FROM LIN-RENGLON-TRIMESTRE
     IF FS-RPTSUM NOT = 0
        DISPLAY 'ERROR AL ESCRIBIR RPTSUM, STATUS: ' FS-RPTSUM
                UPON CONSOLE
     END-IF.
 ESCRIBE-UN-TRIMESTRE-RESUMEN-E. EXIT.

*              ESCRIBE-TOTAL-TRIMESTRES
* 2024-12-18 MSA REQ-4579: SUMA LAS CINCO LINEAS DE TRIMESTRE YA
*             ESCRITAS (COMPRA, VENTA Y GANANCIA DE CORTO Y LARGO
*             PLAZO, GIRO Y GANANCIA DE ESPECULACION) Y LAS IMPRIME
*             EN UN RENGLON DE TOTAL -- SOLO CINCO TRIMESTRES FIJOS,
*             ASI QUE SE SUMAN LOS CINCO RENGLONES DE LA TABLA
*             DIRECTO, SIN UN PERFORM VARYING ADICIONAL.
 ESCRIBE-TOTAL-TRIMESTRES SECTION.
     COMPUTE WKS-TOT-TRIM-CP-COMPRA =
         SUM-TRIM-CP-COMPRA (1) + SUM-TRIM-CP-COMPRA (2)
       + SUM-TRIM-CP-COMPRA (3) + SUM-TRIM-CP-COMPRA (4)
       + SUM-TRIM-CP-COMPRA (5)
     COMPUTE WKS-TOT-TRIM-CP-VENTA =
         SUM-TRIM-CP-VENTA (1) + SUM-TRIM-CP-VENTA (2)
       + SUM-TRIM-CP-VENTA (3) + SUM-TRIM-CP-VENTA (4)
       + SUM-TRIM-CP-VENTA (5)
     COMPUTE WKS-TOT-TRIM-CP-GAN =
         SUM-TRIM-CP-GAN (1) + SUM-TRIM-CP-GAN (2)
       + SUM-TRIM-CP-GAN (3) + SUM-TRIM-CP-GAN (4)
       + SUM-TRIM-CP-GAN (5)
     COMPUTE WKS-TOT-TRIM-LP-COMPRA =
         SUM-TRIM-LP-COMPRA (1) + SUM-TRIM-LP-COMPRA (2)
       + SUM-TRIM-LP-COMPRA (3) + SUM-TRIM-LP-COMPRA (4)
       + SUM-TRIM-LP-COMPRA (5)
     COMPUTE WKS-TOT-TRIM-LP-VENTA =
         SUM-TRIM-LP-VENTA (1) + SUM-TRIM-LP-VENTA (2)
       + SUM-TRIM-LP-VENTA (3) + SUM-TRIM-LP-VENTA (4)
       + SUM-TRIM-LP-VENTA (5)
     COMPUTE WKS-TOT-TRIM-LP-GAN =
         SUM-TRIM-LP-GAN (1) + SUM-TRIM-LP-GAN (2)
       + SUM-TRIM-LP-GAN (3) + SUM-TRIM-LP-GAN (4)
       + SUM-TRIM-LP-GAN (5)
     COMPUTE WKS-TOT-TRIM-ESP-GIRO =
         SUM-TRIM-ESP-GIRO (1) + SUM-TRIM-ESP-GIRO (2)
       + SUM-TRIM-ESP-GIRO (3) + SUM-TRIM-ESP-GIRO (4)
       + SUM-TRIM-ESP-GIRO (5)
     COMPUTE WKS-TOT-TRIM-ESP-GAN =
         SUM-TRIM-ESP-GAN (1) + SUM-TRIM-ESP-GAN (2)
       + SUM-TRIM-ESP-GAN (3) + SUM-TRIM-ESP-GAN (4)
       + SUM-TRIM-ESP-GAN (5)
     MOVE SPACES                     TO LIN-RENGLON-TRIMESTRE
     MOVE SPACES                     TO RTRI-CODIGO
     MOVE 'TOTAL  '                  TO RTRI-NOMBRE
     MOVE WKS-TOT-TRIM-CP-COMPRA     TO RTRI-CP-COMPRA
     MOVE WKS-TOT-TRIM-CP-VENTA      TO RTRI-CP-VENTA
     MOVE WKS-TOT-TRIM-CP-GAN        TO RTRI-CP
     MOVE WKS-TOT-TRIM-LP-COMPRA     TO RTRI-LP-COMPRA
     MOVE WKS-TOT-TRIM-LP-VENTA      TO RTRI-LP-VENTA
     MOVE WKS-TOT-TRIM-LP-GAN        TO RTRI-LP
     MOVE WKS-TOT-TRIM-ESP-GIRO      TO RTRI-ESP-GIRO
     MOVE WKS-TOT-TRIM-ESP-GAN       TO RTRI-ESP
     WRITE REG-RPTSUM FROM LIN-RENGLON-TRIMESTRE
     IF FS-RPTSUM NOT = 0
        DISPLAY 'ERROR AL ESCRIBIR RPTSUM, STATUS: ' FS-RPTSUM
                UPON CONSOLE
     END-IF.
 ESCRIBE-TOTAL-TRIMESTRES-E. EXIT.

*              MUESTRA-RESUMEN-CONSOLA
* DESDE EL DISENO ORIGINAL DE ESTE PROGRAMA SOLO SE MUESTRA POR
* CONSOLA EL RESUMEN DE CORTO PLAZO Y DE ESPECULACION -- EL DETALLE
* DE LARGO PLAZO (EXENCION, GRAVABLE) QUEDA UNICAMENTE EN EL REPORTE
* IMPRESO (VER ESCRIBE-RESUMEN) PORQUE EL OPERADOR DEL TURNO SOLO
* NECESITA VERIFICAR A OJO CONTRA EL PAGO ANTICIPADO DE CORTO PLAZO
* Y ESPECULACION.
* 2024-12-16 MSA REQ-4561: SUM-CP-VENTA/COMPRA Y SUM-ESP-VENTA/
* COMPRA YA EXISTEN EN EL REGISTRO DE RESUMEN (GHSUMRC) -- ANTES SE
* REFERENCIABAN AQUI SIN HABERSE DECLARADO.
 MUESTRA-RESUMEN-CONSOLA SECTION.
     DISPLAY '******************************************'
             UPON CONSOLE
*    VENTA, COSTO Y GANANCIA NETA DE CORTO PLAZO DEL EJERCICIO
     MOVE SUM-CP-VENTA    TO WKS-MASCARA-MONTO
     DISPLAY 'CORTO PLAZO - VALOR DE VENTA:   '
             WKS-MASCARA-MONTO UPON CONSOLE
     MOVE SUM-CP-COMPRA   TO WKS-MASCARA-MONTO
     DISPLAY 'CORTO PLAZO - COSTO ADQUISICION:'
             WKS-MASCARA-MONTO UPON CONSOLE
     MOVE SUM-CP-GANANCIA TO WKS-MASCARA-MONTO
     DISPLAY 'CORTO PLAZO - GANANCIA:         '
             WKS-MASCARA-MONTO UPON CONSOLE
*    UNA LINEA POR TRIMESTRE, SOLO CORTO PLAZO (VER
*    MUESTRA-UN-TRIMESTRE-CP)
     PERFORM MUESTRA-UN-TRIMESTRE-CP
         VARYING SUM-IX FROM 1 BY 1 UNTIL SUM-IX > 5
*    VENTA, COSTO, GANANCIA NETA Y GIRO DE ESPECULACION DEL EJERCICIO
     MOVE SUM-ESP-VENTA   TO WKS-MASCARA-MONTO
     DISPLAY 'ESPECULACION - VALOR DE VENTA:  '
             WKS-MASCARA-MONTO UPON CONSOLE
     MOVE SUM-ESP-COMPRA  TO WKS-MASCARA-MONTO
     DISPLAY 'ESPECULACION - COSTO:           '
             WKS-MASCARA-MONTO UPON CONSOLE
     MOVE SUM-ESP-GANANCIA TO WKS-MASCARA-MONTO
     DISPLAY 'ESPECULACION - GANANCIA:        '
             WKS-MASCARA-MONTO UPON CONSOLE
     MOVE SUM-ESP-GIRO    TO WKS-MASCARA-MONTO
     DISPLAY 'ESPECULACION - GIRO TOTAL:      '
             WKS-MASCARA-MONTO UPON CONSOLE
*    CUADRE DE REGISTROS LEIDOS CONTRA VALIDOS E INVALIDOS
*    2024-12-18 MSA REQ-4580: SE AGREGA EL TOTAL LEIDO -- ANTES SOLO
*    SE MOSTRABAN VALIDOS E INVALIDOS Y NO CUADRABA A OJO CONTRA EL
*    TOTAL DE ENTRADA SIN SUMAR LOS DOS A MANO.
     MOVE WKS-TOTAL-LEIDOS    TO WKS-MASCARA-CANT
     DISPLAY 'TOTAL DE REGISTROS LEIDOS:      '
             WKS-MASCARA-CANT UPON CONSOLE
     MOVE WKS-TOTAL-VALIDOS   TO WKS-MASCARA-CANT
     DISPLAY 'TOTAL DE REGISTROS VALIDOS:     '
             WKS-MASCARA-CANT UPON CONSOLE
     MOVE WKS-TOTAL-INVALIDOS TO WKS-MASCARA-CANT
     DISPLAY 'TOTAL DE REGISTROS INVALIDOS:   '
             WKS-MASCARA-CANT UPON CONSOLE
     DISPLAY '******************************************'
             UPON CONSOLE.
 MUESTRA-RESUMEN-CONSOLA-E. EXIT.

*              MUESTRA-UN-TRIMESTRE-CP
* CUERPO DEL PERFORM VARYING DE MUESTRA-RESUMEN-CONSOLA: UNA LINEA
* POR TRIMESTRE CON LA GANANCIA DE CORTO PLAZO, PARA QUE EL
* OPERADOR DEL TURNO PUEDA VERIFICAR A OJO CONTRA EL REPORTE IMPRESO.
 MUESTRA-UN-TRIMESTRE-CP SECTION.
     MOVE SUM-TRIM-CP-GAN (SUM-IX) TO WKS-MASCARA-MONTO
     DISPLAY 'CORTO PLAZO ' SUM-TRIM-CODIGO (SUM-IX) ': '
             WKS-MASCARA-MONTO UPON CONSOLE.
 MUESTRA-UN-TRIMESTRE-CP-E. EXIT.

*              CIERRA-ARCHIVOS
* CIERRE NORMAL DE FIN DE CORRIDA; NO SE REVISA FILE STATUS AQUI
* PORQUE YA NO HAY NADA QUE HACER SI EL CIERRE FALLA.
 CIERRA-ARCHIVOS SECTION.
     CLOSE TXNFILE RPTSUM RPTDET.
 CIERRA-ARCHIVOS-E. EXIT.
