******************************************************************
*              R E G I S T R O   D E   T R A N S A C C I O N
*              GHTXNRC - OPERACION CERRADA DE ACCIONES (COMPRA-VTA)
******************************************************************
* APLICACION  : GANANCIAS DE CAPITAL - MERCADO DE ACCIONES
* ARCHIVO     : TXNFILE (GHT-TRANS)
* DESCRIPCION : UN REGISTRO POR OPERACION YA CERRADA (COMPRA Y
*             : VENTA EMPAREJADAS) DENTRO DEL EJERCICIO FISCAL.
* NOTA        : LOS MONTOS VIENEN CON SIGNO Y DOS DECIMALES; LAS
*             : FECHAS EN FORMATO AAAAMMDD.
******************************************************************
 01  REG-TXNFILE.
     05  TXN-SYMBOL              PIC X(10).
     05  TXN-BUY-DATE             PIC 9(08).
     05  TXN-BUY-DATE-R REDEFINES TXN-BUY-DATE.
         10  TXN-BUY-ANIO         PIC 9(04).
         10  TXN-BUY-MES          PIC 9(02).
         10  TXN-BUY-DIA          PIC 9(02).
     05  TXN-SELL-DATE            PIC 9(08).
     05  TXN-SELL-DATE-R REDEFINES TXN-SELL-DATE.
         10  TXN-SELL-ANIO        PIC 9(04).
         10  TXN-SELL-MES         PIC 9(02).
         10  TXN-SELL-DIA         PIC 9(02).
     05  TXN-QUANTITY             PIC 9(07)V99.
     05  TXN-BUY-AMOUNT           PIC S9(11)V99.
     05  TXN-SELL-AMOUNT          PIC S9(11)V99.
     05  TXN-DAYS-HELD            PIC 9(05).
     05  TXN-PROFIT               PIC S9(11)V99.
     05  FILLER                   PIC X(21).
