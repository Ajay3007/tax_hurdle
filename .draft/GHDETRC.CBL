******************************************************************
*           R E G I S T R O   D E   D E T A L L E
*           GHDETRC - RENGLON DE DETALLE POR TRANSACCION
******************************************************************
* APLICACION  : GANANCIAS DE CAPITAL - MERCADO DE ACCIONES
* ARCHIVO     : RPTDET (REPORTE DE DETALLE, IMPRESION)
* DESCRIPCION : UN RENGLON DE DETALLE POR CADA TRANSACCION VALIDA,
*             : CLASIFICADA COMO ESPECULACION, CORTO PLAZO O LARGO
*             : PLAZO SEGUN LOS DIAS DE TENENCIA.
*
* BITACORA DE CAMBIOS
*   2024-11-08  CQC  REQ-4471  RENGLON ORIGINAL, SOLO MONTOS.
*   2024-12-03  MSA  REQ-4512  SE AGREGA PRECIO UNITARIO DE COMPRA
*                              Y DE VENTA (LOS REVISORES DE LA SAT
*                              LOS PIDEN PARA CRUZAR CONTRA LA BOLSA).
*   2024-12-03  MSA  REQ-4512  LA GANANCIA YA NO SE IMPRIME EN UNA
*                              SOLA COLUMNA GENERICA -- SE DIVIDE EN
*                              GANANCIA CORTO PLAZO Y GANANCIA DE
*                              ESPECULACION, CADA UNA EN CERO CUANDO
*                              NO APLICA A LA CLASIFICACION DEL
*                              RENGLON (LARGO PLAZO NO LLEVA COLUMNA
*                              DE GANANCIA EN ESTE REPORTE).
******************************************************************
 01  LIN-DETALLE.
     05  FILLER                    PIC X(01)  VALUE SPACE.
     05  DET-SIMBOLO               PIC X(10).
     05  FILLER                    PIC X(01)  VALUE SPACE.
     05  DET-FECHA-COMPRA          PIC 9(08).
     05  FILLER                    PIC X(01)  VALUE SPACE.
     05  DET-FECHA-VENTA           PIC 9(08).
     05  FILLER                    PIC X(01)  VALUE SPACE.
     05  DET-CANTIDAD              PIC ZZZ,ZZ9.99.
     05  FILLER                    PIC X(01)  VALUE SPACE.
*    PRECIO UNITARIO -- MONTO DE LA TRANSACCION ENTRE LA CANTIDAD.
*    SIEMPRE POSITIVO, POR ESO NO LLEVA SIGNO EN LA MASCARA.
     05  DET-PRECIO-COMPRA         PIC ZZZ,ZZ9.9999.
     05  FILLER                    PIC X(01)  VALUE SPACE.
     05  DET-PRECIO-VENTA          PIC ZZZ,ZZ9.9999.
     05  FILLER                    PIC X(01)  VALUE SPACE.
     05  DET-MONTO-COMPRA          PIC -Z,ZZZ,ZZZ,ZZ9.99.
     05  FILLER                    PIC X(01)  VALUE SPACE.
     05  DET-MONTO-VENTA           PIC -Z,ZZZ,ZZZ,ZZ9.99.
     05  FILLER                    PIC X(01)  VALUE SPACE.
     05  DET-DIAS-TENENCIA         PIC ZZ,ZZ9.
     05  FILLER                    PIC X(01)  VALUE SPACE.
     05  DET-CLASIFICACION         PIC X(11).
     05  FILLER                    PIC X(01)  VALUE SPACE.
     05  DET-TRIMESTRE             PIC X(07).
     05  FILLER                    PIC X(01)  VALUE SPACE.
*    GANANCIA DE CORTO PLAZO -- SOLO SE LLENA CUANDO EL RENGLON
*    CLASIFICA STCG; EN LOS DEMAS CASOS QUEDA EN CERO.
     05  DET-GANANCIA-CP           PIC -Z,ZZZ,ZZZ,ZZ9.99.
     05  FILLER                    PIC X(01)  VALUE SPACE.
*    GANANCIA DE ESPECULACION -- SOLO SE LLENA CUANDO EL RENGLON
*    CLASIFICA SPECULATION; EN LOS DEMAS CASOS QUEDA EN CERO.
     05  DET-GANANCIA-ESP          PIC -Z,ZZZ,ZZZ,ZZ9.99.
     05  FILLER                    PIC X(05)  VALUE SPACE.

******************************************************************
*           A R E A   D E   T R A B A J O   D E L   D E T A L L E
*           (CAMPOS INTERMEDIOS ANTES DE EDITAR LIN-DETALLE)
******************************************************************
 01  WKS-DETALLE-TRABAJO.
     05  WDT-SIMBOLO               PIC X(10).
     05  WDT-FECHA-COMPRA          PIC 9(08).
     05  WDT-FECHA-VENTA           PIC 9(08).
     05  WDT-CANTIDAD              PIC 9(07)V99.
     05  WDT-PRECIO-COMPRA         PIC S9(07)V9(04).
     05  WDT-PRECIO-VENTA          PIC S9(07)V9(04).
     05  WDT-MONTO-COMPRA          PIC S9(11)V99.
     05  WDT-MONTO-VENTA           PIC S9(11)V99.
     05  WDT-DIAS-TENENCIA         PIC 9(05).
     05  WDT-CLASIFICACION         PIC X(11).
         88  WDT-ES-ESPECULACION      VALUE 'SPECULATION'.
         88  WDT-ES-CORTO-PLAZO       VALUE 'STCG'.
         88  WDT-ES-LARGO-PLAZO       VALUE 'LTCG'.
     05  WDT-TRIMESTRE             PIC X(07).
     05  WDT-GANANCIA-CP           PIC S9(11)V99.
     05  WDT-GANANCIA-ESP          PIC S9(11)V99.
     05  FILLER                    PIC X(04).
