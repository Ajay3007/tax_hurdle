******************************************************************
*           R E G I S T R O   D E   L O T E   D E   C O M P R A
*           GHBUYRC - COLA FIFO DE COMPRAS PENDIENTES POR SIMBOLO
******************************************************************
* DESCRIPCION : UNA ENTRADA POR LOTE DE COMPRA AUN NO CONSUMIDO
*             : (TOTAL O PARCIAL) POR UNA VENTA.  TABLA DE TRABAJO
*             : DE GHFIF010, NO EXISTE ARCHIVO FISICO.
******************************************************************
 01  REG-BUYTAB.
     05  BUY-DATE                 PIC 9(08).
     05  BUY-QUANTITY              PIC 9(07)V99.
     05  BUY-TOTAL-AMOUNT          PIC S9(11)V99.
     05  BUY-UNIT-COST             PIC S9(07)V9(04).
     05  BUY-REMAINING-QTY         PIC 9(07)V99.
     05  FILLER                    PIC X(08).
