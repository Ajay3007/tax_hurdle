******************************************************************
*           R E G I S T R O   D E   R E S U M E N   A N U A L
*           GHSUMRC - RESUMEN DE GANANCIAS DE CAPITAL POR EJERCICIO
******************************************************************
* APLICACION  : GANANCIAS DE CAPITAL - MERCADO DE ACCIONES
* ARCHIVO     : RPTSUM (REPORTE DE RESUMEN, IMPRESION)
* DESCRIPCION : ACUMULADORES DEL EJERCICIO FISCAL (CORTO PLAZO,
*             : LARGO PLAZO Y ESPECULACION) MAS EL DESGLOSE POR
*             : TRIMESTRE DE PAGO ANTICIPADO (Q1..Q5).
*
* BITACORA DE CAMBIOS
*   2024-11-08  CQC  REQ-4471  RENGLON ORIGINAL DEL RESUMEN.
*   2024-12-05  MSA  REQ-4520  LA TABLA DE TRIMESTRES SOLO TRAIA LA
*                              GANANCIA POR CATEGORIA; SE AGREGAN
*                              COMPRA, VENTA Y GIRO (VOLUMEN INTRA-
*                              DIA) POR TRIMESTRE PORQUE LA OFICINA
*                              DE CUMPLIMIENTO LOS CRUZA CONTRA EL
*                              PAGO ANTICIPADO DECLARADO.
*   2024-12-16  MSA  REQ-4561  EL RESUMEN DE CONSOLA (GHTAX1C0) YA
*                              MOSTRABA VENTA Y COSTO DE CORTO PLAZO
*                              Y ESPECULACION PERO ESTE REGISTRO NUNCA
*                              LOS TRAIA POR SEPARADO -- SE AGREGAN
*                              SUM-CP-COMPRA/VENTA, SUM-ESP-COMPRA/
*                              VENTA Y SUM-LP-COMPRA/VENTA (ESTE
*                              ULTIMO PAR NO EXISTIA NI SIQUIERA PARA
*                              EL AGREGADO DE LARGO PLAZO). DE PASO SE
*                              ENSANCHAN A S9(13)V99 TODOS LOS MONTOS
*                              DE ESTE REGISTRO PORQUE UN EJERCICIO
*                              CON MUCHO VOLUMEN DESBORDABA S9(11)V99.
******************************************************************
*    REGISTRO DE TRABAJO DEL RESUMEN -- NO SE ESCRIBE TAL CUAL A
*    RPTSUM, SIRVE PARA ACUMULAR TODO EL EJERCICIO ANTES DE VOLCAR
*    A LAS LINEAS DE IMPRESION MAS ABAJO.
 01  REG-RESUMEN.
     05  SUM-EJERCICIO             PIC X(07).
*        CUADRE DE LECTURA CONTRA VALIDOS/INVALIDOS DEL EJERCICIO
     05  SUM-CONTADORES.
         10  SUM-TOTAL-LEIDOS      PIC 9(07) COMP.
         10  SUM-TOTAL-VALIDOS     PIC 9(07) COMP.
         10  SUM-TOTAL-INVALIDOS   PIC 9(07) COMP.
*        OPERACIONES INTRADIA: CANTIDAD, COMPRA, VENTA, GANANCIA
*        NETA Y GIRO (VOLUMEN COMPRA + VOLUMEN VENTA)
     05  SUM-ESPECULACION.
         10  SUM-ESP-CANTIDAD      PIC 9(07) COMP.
         10  SUM-ESP-COMPRA        PIC S9(13)V99.
         10  SUM-ESP-VENTA         PIC S9(13)V99.
         10  SUM-ESP-GANANCIA      PIC S9(13)V99.
         10  SUM-ESP-GIRO          PIC S9(13)V99.
*        CORTO PLAZO: CANTIDAD, COSTO DE ADQUISICION, VALOR DE
*        VENTA Y GANANCIA NETA DEL AGREGADO
     05  SUM-CORTO-PLAZO.
         10  SUM-CP-CANTIDAD       PIC 9(07) COMP.
         10  SUM-CP-COMPRA         PIC S9(13)V99.
         10  SUM-CP-VENTA          PIC S9(13)V99.
         10  SUM-CP-GANANCIA       PIC S9(13)V99.
*        LARGO PLAZO: COSTO, VENTA, GANANCIA BRUTA, EXENCION
*        APLICADA Y GRAVABLE
     05  SUM-LARGO-PLAZO.
         10  SUM-LP-CANTIDAD       PIC 9(07) COMP.
         10  SUM-LP-COMPRA         PIC S9(13)V99.
         10  SUM-LP-VENTA          PIC S9(13)V99.
         10  SUM-LP-GANANCIA-BRUTA PIC S9(13)V99.
         10  SUM-LP-EXENCION       PIC S9(13)V99.
         10  SUM-LP-GANANCIA-GRAV  PIC S9(13)V99.
*        DESGLOSE POR TRIMESTRE DE PAGO ANTICIPADO (Q1..Q5)
     05  SUM-TABLA-TRIMESTRES.
         10  SUM-TRIM OCCURS 5 TIMES INDEXED BY SUM-IX.
             15  SUM-TRIM-CODIGO      PIC X(02).
             15  SUM-TRIM-NOMBRE      PIC X(07).
             15  SUM-TRIM-CP-COMPRA   PIC S9(13)V99.
             15  SUM-TRIM-CP-VENTA    PIC S9(13)V99.
             15  SUM-TRIM-CP-GAN      PIC S9(13)V99.
             15  SUM-TRIM-LP-COMPRA   PIC S9(13)V99.
             15  SUM-TRIM-LP-VENTA    PIC S9(13)V99.
             15  SUM-TRIM-LP-GAN      PIC S9(13)V99.
             15  SUM-TRIM-ESP-GIRO    PIC S9(13)V99.
             15  SUM-TRIM-ESP-GAN     PIC S9(13)V99.
     05  FILLER                    PIC X(10).

******************************************************************
*           L I N E A S   D E   I M P R E S I O N   R E S U M E N
******************************************************************
 01  LIN-ENCABEZADO-1.
     05  FILLER                    PIC X(01)  VALUE SPACE.
*    2024-12-05 MSA REQ-4530: EL TITULO ANTERIOR NO CABIA EN 40
*    POSICIONES (SE TRUNCABA AL COMPILAR) -- SE ENSANCHA EL CAMPO
*    Y SE ACORTA EL LITERAL.
     05  ENC1-TITULO               PIC X(48)
             VALUE 'RESUMEN ANUAL DE GANANCIAS DE CAPITAL'.
     05  ENC1-EJERCICIO-LIT        PIC X(15)  VALUE 'EJERCICIO FISCAL'.
     05  ENC1-EJERCICIO            PIC X(07).
     05  FILLER                    PIC X(37)  VALUE SPACE.

*    RENGLON GENERICO DE UNA SOLA CATEGORIA (ESPECULACION-CANTIDAD,
*    ESPECULACION-GIRO, CORTO PLAZO, LARGO PLAZO BRUTA/EXENCION/
*    GRAVABLE) -- LA DESCRIPCION SE ARMA LITERAL EN ESCRIBE-RESUMEN
*    2024-12-16 MSA REQ-4561: RCAT-MONTO SE ENSANCHA A JUEGO CON LOS
*    ACUMULADORES S9(13)V99 -- YA NO CABIA UN MONTO GRANDE.
 01  LIN-RENGLON-CATEGORIA.
     05  FILLER                    PIC X(01)  VALUE SPACE.
     05  RCAT-DESCRIPCION          PIC X(24).
     05  RCAT-CANTIDAD             PIC ZZZ,ZZ9.
     05  RCAT-MONTO                PIC -ZZ,ZZZ,ZZZ,ZZZ,ZZ9.99.
     05  FILLER                    PIC X(25)  VALUE SPACE.

*    2024-12-05 MSA REQ-4520: RENGLON DE TRIMESTRE ENSANCHADO --
*    ANTES SOLO LLEVABA LA GANANCIA POR CATEGORIA (RTRI-CP/LP/ESP);
*    AHORA TAMBIEN LLEVA COMPRA, VENTA Y GIRO POR TRIMESTRE.
 01  LIN-RENGLON-TRIMESTRE.
     05  FILLER                    PIC X(01)  VALUE SPACE.
     05  RTRI-CODIGO               PIC X(02).
     05  FILLER                    PIC X(01)  VALUE SPACE.
     05  RTRI-NOMBRE               PIC X(07).
     05  FILLER                    PIC X(01)  VALUE SPACE.
     05  RTRI-CP-COMPRA            PIC -ZZ,ZZZ,ZZZ,ZZZ,ZZ9.99.
     05  RTRI-CP-VENTA             PIC -ZZ,ZZZ,ZZZ,ZZZ,ZZ9.99.
     05  RTRI-CP                   PIC -ZZ,ZZZ,ZZZ,ZZZ,ZZ9.99.
     05  FILLER                    PIC X(01)  VALUE SPACE.
     05  RTRI-LP-COMPRA            PIC -ZZ,ZZZ,ZZZ,ZZZ,ZZ9.99.
     05  RTRI-LP-VENTA             PIC -ZZ,ZZZ,ZZZ,ZZZ,ZZ9.99.
     05  RTRI-LP                   PIC -ZZ,ZZZ,ZZZ,ZZZ,ZZ9.99.
     05  FILLER                    PIC X(01)  VALUE SPACE.
     05  RTRI-ESP-GIRO             PIC -ZZ,ZZZ,ZZZ,ZZZ,ZZ9.99.
     05  RTRI-ESP                  PIC -ZZ,ZZZ,ZZZ,ZZZ,ZZ9.99.
     05  FILLER                    PIC X(10)  VALUE SPACE.
