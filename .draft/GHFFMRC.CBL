******************************************************************
*           R E G I S T R O   D E   A S I G N A C I O N   F I F O
*           GHFFMRC - LOTE DE COMPRA CONSUMIDO POR UNA VENTA
******************************************************************
* DESCRIPCION : UNA ENTRADA POR CADA LOTE DE COMPRA QUE PARTICIPA
*             : EN LA VENTA (SALIDA DE GHFIF010).
******************************************************************
 01  REG-FFMTAB.
     05  FFM-BUY-DATE              PIC 9(08).
     05  FFM-MATCHED-QTY           PIC 9(07)V99.
     05  FFM-UNIT-COST             PIC S9(07)V9(04).
     05  FFM-COST-OF-ACQUISITION   PIC S9(11)V99.
     05  FFM-SELL-DATE             PIC 9(08).
     05  FFM-HOLDING-DAYS          PIC 9(05).
     05  FILLER                    PIC X(06).
