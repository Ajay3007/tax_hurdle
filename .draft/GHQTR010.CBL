*****************************************************************
* FECHA       : 14/03/1989                                       *
* PROGRAMADOR : R. VILLALTA (RVR)                                *
* APLICACION  : GANANCIAS DE CAPITAL - MERCADO DE ACCIONES       *
* PROGRAMA    : GHQTR010                                         *
* TIPO        : BATCH - SUBPROGRAMA                              *
* DESCRIPCION : ARMA EN MEMORIA LA TABLA DE TRIMESTRES DE PAGO   *
*             : ANTICIPADO DEL EJERCICIO FISCAL RECIBIDO, YA SEA *
*             : CON EL ESQUEMA DE 5 TRIMESTRES DEL PORTAL DE     *
*             : IMPUESTOS O EL ESQUEMA ESTANDAR DE 4 TRIMESTRES  *
* ARCHIVOS    : NINGUNO (SUBPROGRAMA DE MEMORIA)                 *
* ACCION (ES) : C=CONSTRUIR TABLA                                *
* INSTALADO   : 14/03/1989                                       *
* BPM/RATIONAL: 100214                                           *
* NOMBRE      : ARMADO DE TABLA DE TRIMESTRES                    *
* DESCRIPCION : SUBPROGRAMA LLAMADO POR GHTAX1C0                 *
*****************************************************************
*             R E G I S T R O   D E   C A M B I O S
*-----------------------------------------------------------------
* 14/03/1989 RVR TK-10021 VERSION ORIGINAL DEL SUBPROGRAMA
* 02/08/1990 RVR TK-10188 SE AGREGA ESQUEMA DE 4 TRIMESTRES
*             (ANTES SOLO EXISTIA EL DE 5 DEL PORTAL)
* 19/11/1991 JOF TK-10344 CORRIGE FRONTERA Q4/Q5 EN ANIO BISIESTO
* 21/05/1993 RVR TK-10502 SE AGREGA VALIDACION DE EJERCICIO NO
*             NUMERICO CON REGRESO A EJERCICIO 2024-25
* 17/01/1996 JOF TK-10711 ESTANDARIZA NOMBRES DE TRIMESTRE A 7
*             POSICIONES PARA CUADRAR CON REPORTE DE RESUMEN
* 30/09/1998 MCV TK-11065 REVISION Y2K - EJERCICIO SE RECIBE
*             COMO X(07) AAAA-AA, NO SE USAN DOS DIGITOS DE ANIO
* 2024-12-16  MSA  REQ-4561  LK-QTR-NAME VENIA FIJO A 'Q1FY25'..
*             'Q5FY25' SIN IMPORTAR EL EJERCICIO RECIBIDO -- UNA
*             CORRIDA DE UN EJERCICIO DISTINTO A 2024-25 SEGUIA
*             MOSTRANDO "FY25" EN EL NOMBRE. SE CAMBIA A UN ROTULO
*             DE MES A MES (ABR-JUN, ETC.) QUE NO DEPENDE DEL ANIO,
*             IGUAL QUE EL EJERCICIO ANTERIOR DEL PORTAL DE
*             IMPUESTOS ROTULA SUS PROPIAS VENTANAS.
*****************************************************************
 IDENTIFICATION DIVISION.
 PROGRAM-ID. GHQTR010.
 AUTHOR. R VILLALTA.
 INSTALLATION. CASA DE VALORES QUETZAL SA.
 DATE-WRITTEN. 14/03/1989.
 DATE-COMPILED.
 SECURITY. USO INTERNO DEL DEPARTAMENTO DE IMPUESTOS.
 ENVIRONMENT DIVISION.
*    SUBPROGRAMA DE MEMORIA -- NO ABRE ARCHIVOS.  LA UNICA
*    PLATICA CON EL MUNDO EXTERIOR ES POR LINKAGE SECTION, ASI
*    QUE NO HAY SELECT/FD QUE DECLARAR AQUI.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 DATA DIVISION.
 WORKING-STORAGE SECTION.
*****************************************************************
*           R E C U R S O S   D E   T R A B A J O
*****************************************************************
* ESTOS CAMPOS SON EXCLUSIVOS DE GHQTR010 -- NO SE COMPARTEN CON
* GHTAX1C0 NI CON NINGUN OTRO SUBPROGRAMA.  EL RESULTADO DEL
* ARMADO SE REGRESA UNICAMENTE POR LA TABLA DE LINKAGE.
 01  WKS-VARIABLES-TRABAJO.
     05  WKS-EJER-VALIDO           PIC 9(01) VALUE ZEROES COMP.
         88  EJER-ES-NUMERICO         VALUE 1.
     05  WKS-ANIO-INI              PIC 9(04) VALUE ZEROES.
     05  WKS-ANIO-FIN              PIC 9(04) VALUE ZEROES.
     05  WKS-EJER-4                PIC 9(04) VALUE ZEROES.
     05  WKS-EJER-4-R REDEFINES WKS-EJER-4.
         10  WKS-EJER-4-DIG        PIC 9(04).
     05  WKS-CONT-TRIM             PIC 9(02) VALUE ZEROES COMP.
     05  FILLER                    PIC X(02) VALUE SPACES.

* 21/05/1993 RVR TK-10502: EJERCICIO DE RESPALDO CUANDO SYSIN NO
*             TRAE UN EJERCICIO NUMERICO VALIDO -- SE USA EL
*             EJERCICIO FISCAL VIGENTE AL MOMENTO DE ESTA VERSION.
 01  TABLA-EJER-DEFECTO.
     02  FILLER                    PIC X(07) VALUE '2024-25'.
 01  ED REDEFINES TABLA-EJER-DEFECTO.
     02  ED-ANIO-INI               PIC 9(04).
     02  FILLER                    PIC X(03).
*****************************************************************
* LINKAGE SECTION -- LO QUE GHTAX1C0 MANDA (EJERCICIO Y ESQUEMA)
* Y LO QUE ESTE SUBPROGRAMA REGRESA (LA TABLA OCCURS 5 YA LLENA
* CON CODIGO, NOMBRE, INICIO Y FIN DE CADA TRIMESTRE).
*****************************************************************
 LINKAGE SECTION.
 01  LK-EJERCICIO                  PIC X(07).
 01  LK-EJERCICIO-R REDEFINES LK-EJERCICIO.
     05  LK-EJER-ANIO-INI          PIC 9(04).
     05  FILLER                    PIC X(03).
 01  LK-ESQUEMA                    PIC X(01).
     88  LK-ESQUEMA-5-TRIM            VALUE '5'.
     88  LK-ESQUEMA-4-TRIM            VALUE '4'.
 01  LK-TABLA-TRIMESTRES.
     05  LK-TRIM OCCURS 5 TIMES INDEXED BY LK-QX.
         10  LK-QTR-CODE           PIC X(02).
         10  LK-QTR-NAME           PIC X(07).
         10  LK-QTR-START          PIC 9(08).
         10  LK-QTR-END            PIC 9(08).
*****************************************************************
 PROCEDURE DIVISION USING LK-EJERCICIO, LK-ESQUEMA,
     LK-TABLA-TRIMESTRES.
*****************************************************************
*              S E C C I O N    P R I N C I P A L
*****************************************************************
* 14/03/1989 RVR TK-10021: PRIMERO SE DETERMINA EL ANIO INICIAL
*             DEL EJERCICIO, LUEGO SE LIMPIA LA TABLA DE SALIDA
*             (POR SI EL LLAMADOR LA REUTILIZA DE UNA CORRIDA
*             ANTERIOR) Y POR ULTIMO SE ARMA EL ESQUEMA PEDIDO.
 000-MAIN SECTION.
     PERFORM DETERMINA-ANIOS
     PERFORM LIMPIA-TABLA
     IF LK-ESQUEMA-5-TRIM
        PERFORM ARMA-TABLA-5-TRIMESTRES
     ELSE
        PERFORM ARMA-TABLA-4-TRIMESTRES
     END-IF
     GOBACK.
 000-MAIN-E. EXIT.

*              DETERMINA-ANIOS
* 21/05/1993 RVR TK-10502 EXTRAE EL ANIO INICIAL DEL EJERCICIO
*             RECIBIDO EN LK-EJERCICIO (AAAA-AA); SI NO ES
*             NUMERICO SE REGRESA AL EJERCICIO 2024-25
 DETERMINA-ANIOS SECTION.
     MOVE ZEROES TO WKS-EJER-VALIDO
     MOVE LK-EJER-ANIO-INI TO WKS-EJER-4
     IF WKS-EJER-4-DIG IS NUMERIC
        MOVE 1              TO WKS-EJER-VALIDO
        MOVE WKS-EJER-4-DIG TO WKS-ANIO-INI
     ELSE
        MOVE ED-ANIO-INI    TO WKS-ANIO-INI
     END-IF
     COMPUTE WKS-ANIO-FIN = WKS-ANIO-INI + 1.
 DETERMINA-ANIOS-E. EXIT.

*              LIMPIA-TABLA
* DEJA LA TABLA OCCURS 5 EN BLANCOS/CEROS ANTES DE ARMARLA -- SI
* EL LLAMADOR REUTILIZA EL AREA DE UNA CORRIDA ANTERIOR (POR
* EJEMPLO DOS EJERCICIOS DISTINTOS EN LA MISMA JOBSTREAM) NO SE
* ARRASTRAN FECHAS DEL EJERCICIO PREVIO.
 LIMPIA-TABLA SECTION.
     MOVE ZEROES TO WKS-CONT-TRIM
     PERFORM LIMPIA-UN-TRIMESTRE VARYING LK-QX FROM 1 BY 1
         UNTIL LK-QX > 5.
 LIMPIA-TABLA-E. EXIT.

* LIMPIA UNA SOLA ENTRADA DE LA TABLA (CODIGO, NOMBRE, INICIO,
* FIN) EN EL SUBINDICE LK-QX.
 LIMPIA-UN-TRIMESTRE SECTION.
     MOVE SPACES TO LK-QTR-CODE (LK-QX) LK-QTR-NAME (LK-QX)
     MOVE ZEROES TO LK-QTR-START (LK-QX) LK-QTR-END (LK-QX).
 LIMPIA-UN-TRIMESTRE-E. EXIT.

*              ARMA-TABLA-5-TRIMESTRES
* ESQUEMA DEL PORTAL DE IMPUESTOS - VENTANAS DE PAGO ANTICIPADO
* Q1 01-ABR AL 15-JUN, Q2 16-JUN AL 15-SEP, Q3 16-SEP AL 15-DIC,
* Q4 16-DIC AL 15-MAR (SIGUIENTE ANIO), Q5 16-MAR AL 31-MAR
* 19/11/1991 JOF TK-10344: LA FRONTERA Q4/Q5 SE FIJA EN 15/16-MAR
*             SIN IMPORTAR SI EL ANIO SIGUIENTE ES BISIESTO --
*             MARZO SIEMPRE TIENE 31 DIAS, ASI QUE NO HAY AJUSTE
*             DE FEBRERO QUE HACER AQUI (EL ERROR ORIGINAL ESTABA
*             EN OTRA RUTINA QUE YA NO EXISTE EN ESTA VERSION).
*    2024-12-16 MSA REQ-4561: EL NOMBRE DE CADA TRIMESTRE ES UN
*    ROTULO DE MES A MES (NO CAMBIA DE UN EJERCICIO A OTRO) --
*    SOLO LAS FECHAS INICIO/FIN DEPENDEN DEL ANIO RECIBIDO.
 ARMA-TABLA-5-TRIMESTRES SECTION.
*    Q1: 01-ABR AL 15-JUN DEL ANIO INICIAL DEL EJERCICIO
     MOVE 'Q1'      TO LK-QTR-CODE (1)
     MOVE 'ABR-JUN' TO LK-QTR-NAME (1)
     COMPUTE LK-QTR-START (1) = WKS-ANIO-INI * 10000 + 0401
     COMPUTE LK-QTR-END   (1) = WKS-ANIO-INI * 10000 + 0615

*    Q2: 16-JUN AL 15-SEP DEL ANIO INICIAL
     MOVE 'Q2'      TO LK-QTR-CODE (2)
     MOVE 'JUN-SEP' TO LK-QTR-NAME (2)
     COMPUTE LK-QTR-START (2) = WKS-ANIO-INI * 10000 + 0616
     COMPUTE LK-QTR-END   (2) = WKS-ANIO-INI * 10000 + 0915

*    Q3: 16-SEP AL 15-DIC DEL ANIO INICIAL
     MOVE 'Q3'      TO LK-QTR-CODE (3)
     MOVE 'SEP-DIC' TO LK-QTR-NAME (3)
     COMPUTE LK-QTR-START (3) = WKS-ANIO-INI * 10000 + 0916
     COMPUTE LK-QTR-END   (3) = WKS-ANIO-INI * 10000 + 1215

*    Q4: 16-DIC DEL ANIO INICIAL AL 15-MAR DEL ANIO SIGUIENTE
     MOVE 'Q4'      TO LK-QTR-CODE (4)
     MOVE 'DIC-MAR' TO LK-QTR-NAME (4)
     COMPUTE LK-QTR-START (4) = WKS-ANIO-INI * 10000 + 1216
     COMPUTE LK-QTR-END   (4) = WKS-ANIO-FIN * 10000 + 0315

*    Q5: 16-MAR AL 31-MAR DEL ANIO SIGUIENTE (CIERRE DE EJERCICIO)
     MOVE 'Q5'      TO LK-QTR-CODE (5)
     MOVE 'MAR-CIE' TO LK-QTR-NAME (5)
     COMPUTE LK-QTR-START (5) = WKS-ANIO-FIN * 10000 + 0316
     COMPUTE LK-QTR-END   (5) = WKS-ANIO-FIN * 10000 + 0331.
 ARMA-TABLA-5-TRIMESTRES-E. EXIT.

*              ARMA-TABLA-4-TRIMESTRES
* ESQUEMA ESTANDAR DE 4 TRIMESTRES CALENDARIO (ABR-JUN, JUL-SEP,
* OCT-DIC, ENE-MAR).  02/08/1990 RVR TK-10188: SE AGREGA ESTE
* ESQUEMA PORQUE ALGUNOS CONTRIBUYENTES DECLARAN POR TRIMESTRE
* CALENDARIO EN LUGAR DEL ESQUEMA DE 5 VENTANAS DEL PORTAL.
*    2024-12-16 MSA REQ-4561: MISMO CAMBIO DE ROTULO QUE EN EL
*    ESQUEMA DE 5 TRIMESTRES -- VER ARMA-TABLA-5-TRIMESTRES.
 ARMA-TABLA-4-TRIMESTRES SECTION.
*    Q1: ABRIL-JUNIO DEL ANIO INICIAL DEL EJERCICIO
     MOVE 'Q1'      TO LK-QTR-CODE (1)
     MOVE 'ABR-JUN' TO LK-QTR-NAME (1)
     COMPUTE LK-QTR-START (1) = WKS-ANIO-INI * 10000 + 0401
     COMPUTE LK-QTR-END   (1) = WKS-ANIO-INI * 10000 + 0630

*    Q2: JULIO-SEPTIEMBRE DEL ANIO INICIAL
     MOVE 'Q2'      TO LK-QTR-CODE (2)
     MOVE 'JUL-SEP' TO LK-QTR-NAME (2)
     COMPUTE LK-QTR-START (2) = WKS-ANIO-INI * 10000 + 0701
     COMPUTE LK-QTR-END   (2) = WKS-ANIO-INI * 10000 + 0930

*    Q3: OCTUBRE-DICIEMBRE DEL ANIO INICIAL
     MOVE 'Q3'      TO LK-QTR-CODE (3)
     MOVE 'OCT-DIC' TO LK-QTR-NAME (3)
     COMPUTE LK-QTR-START (3) = WKS-ANIO-INI * 10000 + 1001
     COMPUTE LK-QTR-END   (3) = WKS-ANIO-INI * 10000 + 1231

*    Q4: ENERO-MARZO DEL ANIO SIGUIENTE (CIERRE DEL EJERCICIO)
     MOVE 'Q4'      TO LK-QTR-CODE (4)
     MOVE 'ENE-MAR' TO LK-QTR-NAME (4)
     COMPUTE LK-QTR-START (4) = WKS-ANIO-FIN * 10000 + 0101
     COMPUTE LK-QTR-END   (4) = WKS-ANIO-FIN * 10000 + 0331.
 ARMA-TABLA-4-TRIMESTRES-E. EXIT.
