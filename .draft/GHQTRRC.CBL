******************************************************************
*           R E G I S T R O   D E   T R I M E S T R E
*           GHQTRRC - VENTANA DE TRIMESTRE DE PAGO ANTICIPADO
******************************************************************
* DESCRIPCION : UNA ENTRADA POR TRIMESTRE (Q1..Q5) DEL EJERCICIO
*             : FISCAL EN CURSO.  LA TABLA COMPLETA SE ARMA EN
*             : MEMORIA POR GHQTR010, NO EXISTE ARCHIVO FISICO.
******************************************************************
 01  REG-QTRTAB.
     05  QTR-CODE                PIC X(02).
     05  QTR-NAME                PIC X(07).
     05  QTR-START                PIC 9(08).
     05  QTR-END                  PIC 9(08).
     05  FILLER                   PIC X(05).
