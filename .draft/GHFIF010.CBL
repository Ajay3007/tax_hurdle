*****************************************************************
* FECHA       : 02/04/1989                                       *
* PROGRAMADOR : R. VILLALTA (RVR)                                *
* APLICACION  : GANANCIAS DE CAPITAL - MERCADO DE ACCIONES       *
* PROGRAMA    : GHFIF010                                         *
* TIPO        : BATCH - SUBPROGRAMA                              *
* DESCRIPCION : LLEVA LA COLA DE LOTES DE COMPRA PENDIENTES POR  *
*             : SIMBOLO Y ASIGNA CADA VENTA CONTRA LOS LOTES MAS *
*             : ANTIGUOS PRIMERO (PEPS/FIFO), CALCULANDO COSTO   *
*             : DE ADQUISICION, GANANCIA Y DIAS DE TENENCIA      *
* ARCHIVOS    : NINGUNO (TABLA DE TRABAJO EN MEMORIA)            *
* ACCION (ES) : E=ENCOLA COMPRA, V=ASIGNA VENTA                  *
* INSTALADO   : 02/04/1989                                       *
* BPM/RATIONAL: 100216                                           *
* NOMBRE      : MOTOR DE COSTO PEPS POR SIMBOLO                  *
* DESCRIPCION : SUBPROGRAMA LLAMADO POR GHTAX1C0.  LA TABLA DE   *
*             : LOTES PENDIENTES PERMANECE EN MEMORIA ENTRE      *
*             : LLAMADAS (SIN INITIAL) PARA TODO EL CICLO BATCH  *
*****************************************************************
*             R E G I S T R O   D E   C A M B I O S
*-----------------------------------------------------------------
* 02/04/1989 RVR TK-10023 VERSION ORIGINAL DEL SUBPROGRAMA
* 19/09/1990 RVR TK-10201 SE AGREGA CALCULO DE DIAS DE TENENCIA
*             SIN FUNCTION INTEGER-OF-DATE (TABLA DE DIAS PROPIA)
* 03/03/1993 JOF TK-10420 SE IGNORAN COMPRAS Y VENTAS CON
*             CANTIDAD MENOR O IGUAL A CERO
* 22/10/1995 RVR TK-10650 SE AVISA POR CONSOLA CUANDO QUEDA
*             CANTIDAD DE VENTA SIN ASIGNAR (COLA AGOTADA)
* 30/09/1998 MCV TK-11067 REVISION Y2K - ARITMETICA DE FECHAS
*             AJUSTADA A CUATRO POSICIONES DE ANIO
*****************************************************************
 IDENTIFICATION DIVISION.
 PROGRAM-ID. GHFIF010.
 AUTHOR. R VILLALTA.
 INSTALLATION. CASA DE VALORES QUETZAL SA.
 DATE-WRITTEN. 02/04/1989.
 DATE-COMPILED.
 SECURITY. USO INTERNO DEL DEPARTAMENTO DE IMPUESTOS.
 ENVIRONMENT DIVISION.
*    SUBPROGRAMA DE MEMORIA, SIN ARCHIVOS PROPIOS -- LA COLA DE
*    LOTES DE COMPRA VIVE EN WORKING-STORAGE DURANTE TODO EL PASO
*    BATCH PORQUE ESTE PROGRAMA NO LLEVA CLAUSULA INITIAL.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 DATA DIVISION.
 WORKING-STORAGE SECTION.
*****************************************************************
*           C O L A   D E   L O T E S   D E   C O M P R A
*           (PERMANECE VIVA ENTRE LLAMADAS AL SUBPROGRAMA)
*****************************************************************
*    WKS-IX Y WKS-IX-COMPACTA QUEDARON DE UN DISEÑO ANTERIOR QUE
*    COMPACTABA LA TABLA AL CERRAR EL EJERCICIO; SE DEJAN DECLARADOS
*    PORQUE OTROS PROGRAMAS DEL MISMO GRUPO LOS REFERENCIAN POR COPY.
 01  WKS-CONTADORES.
     05  WKS-TOTAL-LOTES           PIC 9(05) VALUE ZEROES COMP.
     05  WKS-IX                    PIC 9(05) VALUE ZEROES COMP.
     05  WKS-IX-COMPACTA           PIC 9(05) VALUE ZEROES COMP.
     05  FILLER                    PIC X(04) VALUE SPACES.

*    LA TABLA CRECE CONFORME SE ENCOLAN COMPRAS (ACCION 'E') Y NUNCA
*    SE COMPACTA DURANTE EL PASO -- LOS LOTES YA AGOTADOS QUEDAN CON
*    BUY-REMAINING-QTY EN CERO Y SIMPLEMENTE SE SALTAN EN LA BUSQUEDA.
 01  WKS-TABLA-LOTES.
     05  WKS-LOTE OCCURS 0 TO 2000 TIMES
             DEPENDING ON WKS-TOTAL-LOTES
             INDEXED BY WKS-LX.
         10  WKS-LOTE-SIMBOLO      PIC X(10).
         10  BUY-DATE              PIC 9(08).
         10  BUY-QUANTITY          PIC 9(07)V99.
         10  BUY-TOTAL-AMOUNT      PIC S9(11)V99.
         10  BUY-UNIT-COST         PIC S9(07)V9(04).
         10  BUY-REMAINING-QTY     PIC 9(07)V99.
         10  FILLER                PIC X(04).

*****************************************************************
*           A R E A S   D E   T R A B A J O   D E   F E C H A S
*****************************************************************
 01  WKS-VARIABLES-FECHA.
     05  WKS-FECHA-COMPRA-AUX      PIC 9(08) VALUE ZEROES.
     05  WFC REDEFINES WKS-FECHA-COMPRA-AUX.
         10  WFC-ANIO              PIC 9(04).
         10  WFC-MES               PIC 9(02).
         10  WFC-DIA               PIC 9(02).
     05  WKS-FECHA-VENTA-AUX       PIC 9(08) VALUE ZEROES.
     05  WFV REDEFINES WKS-FECHA-VENTA-AUX.
         10  WFV-ANIO              PIC 9(04).
         10  WFV-MES               PIC 9(02).
         10  WFV-DIA               PIC 9(02).
     05  FILLER                    PIC X(04) VALUE SPACES.

 01  TABLA-DIAS-POR-MES.
     02  FILLER        PIC X(24) VALUE '312831303130313130313031'.
 01  F REDEFINES TABLA-DIAS-POR-MES.
     02  DIA-FIN-MES       PIC 99 OCCURS 12 TIMES.

*    CAMPOS DE TRABAJO DEL CALCULO DE DIAS-DESDE-EPOCA. SE REUTILIZAN
*    EN CADA LLAMADA (COMPRA Y VENTA) POR LO QUE SE LIMPIAN AL INICIO
*    DE CADA CALCULO -- NO GUARDAN ESTADO ENTRE VENTAS.
 01  WKS-DIAS-EPOCA.
     05  WKS-DIAS-COMPRA           PIC S9(07) VALUE ZEROES COMP.
     05  WKS-DIAS-VENTA            PIC S9(07) VALUE ZEROES COMP.
     05  WKS-ANIO-CALC             PIC 9(04)  VALUE ZEROES.
     05  WKS-MES-CALC              PIC 9(02)  VALUE ZEROES.
     05  WKS-DIA-CALC              PIC 9(02)  VALUE ZEROES.
     05  WKS-DIAS-RESULTADO        PIC S9(07) VALUE ZEROES COMP.
     05  WKS-AUX-ANIO-M1           PIC 9(04)  VALUE ZEROES.
     05  WKS-DIV-4                 PIC 9(04)  VALUE ZEROES COMP.
     05  WKS-RES-4                 PIC 9(02)  VALUE ZEROES COMP.
     05  WKS-DIV-100               PIC 9(04)  VALUE ZEROES COMP.
     05  WKS-RES-100               PIC 9(02)  VALUE ZEROES COMP.
     05  WKS-DIV-400               PIC 9(04)  VALUE ZEROES COMP.
     05  WKS-RES-400               PIC 9(03)  VALUE ZEROES COMP.
     05  WKS-ES-BISIESTO           PIC 9(01)  VALUE ZEROES COMP.
         88  ANIO-ES-BISIESTO         VALUE 1.
     05  WKS-MES-IX                PIC 9(02)  VALUE ZEROES COMP.
     05  WKS-SUMA-MESES            PIC 9(05)  VALUE ZEROES COMP.
     05  FILLER                    PIC X(04)  VALUE SPACES.

*****************************************************************
*           A C U M U L A D O R E S   D E   A S I G N A C I O N
*****************************************************************
*    ACUMULADORES DE TRABAJO USADOS MIENTRAS SE REPARTE UNA VENTA
*    ENTRE VARIOS LOTES DE LA COLA; SE REINICIAN EN CADA VENTA.
 01  WKS-ASIGNACION.
     05  WKS-CANT-PENDIENTE        PIC 9(07)V99 VALUE ZEROES.
     05  WKS-CANT-ESTE-LOTE        PIC 9(07)V99 VALUE ZEROES.
     05  WKS-COSTO-ESTE-LOTE       PIC S9(11)V99 VALUE ZEROES.
     05  FILLER                    PIC X(04) VALUE SPACES.
*****************************************************************
*    AREA DE ENLACE -- GHTAX1C0 PASA LA ACCION (E/V), EL SIMBOLO,
*    LA FECHA Y EL MONTO/CANTIDAD DEL MOVIMIENTO, Y RECIBE DE VUELTA
*    EL COSTO ASIGNADO, LA GANANCIA Y LOS DIAS DE TENENCIA.
*****************************************************************
 LINKAGE SECTION.
 01  LK-ACCION                     PIC X(01).
     88  LK-ENCOLA-COMPRA             VALUE 'E'.
     88  LK-ASIGNA-VENTA               VALUE 'V'.
 01  LK-SIMBOLO                    PIC X(10).
 01  LK-FECHA                      PIC 9(08).
 01  LK-CANTIDAD                   PIC 9(07)V99.
 01  LK-MONTO                      PIC S9(11)V99.
 01  LK-RESULTADO.
     05  LK-CANTIDAD-ASIGNADA      PIC 9(07)V99.
     05  LK-CANTIDAD-SIN-ASIGNAR   PIC 9(07)V99.
     05  LK-COSTO-ADQUISICION      PIC S9(11)V99.
     05  LK-GANANCIA               PIC S9(11)V99.
     05  LK-DIAS-TENENCIA          PIC 9(05).
*****************************************************************
 PROCEDURE DIVISION USING LK-ACCION, LK-SIMBOLO, LK-FECHA,
     LK-CANTIDAD, LK-MONTO, LK-RESULTADO.
*****************************************************************
*              S E C C I O N    P R I N C I P A L
*    DESPACHA SEGUN LA ACCION RECIBIDA: 'E' ENCOLA UN LOTE DE
*    COMPRA NUEVO, 'V' ASIGNA UNA VENTA CONTRA LOS LOTES MAS
*    ANTIGUOS DE LA COLA (PEPS). GHTAX1C0 LLAMA UNA VEZ POR CADA
*    MOVIMIENTO DEL EJERCICIO, EN ORDEN CRONOLOGICO.
*****************************************************************
 000-MAIN SECTION.
     MOVE ZEROES TO LK-RESULTADO
     IF LK-ENCOLA-COMPRA
        PERFORM ENCOLA-COMPRA
     ELSE
        PERFORM ASIGNA-VENTA
     END-IF
     GOBACK.
 000-MAIN-E. EXIT.

*              ENCOLA-COMPRA
* 03/03/1993 JOF TK-10420 IGNORA LA COMPRA SI LA CANTIDAD NO ES
*             MAYOR QUE CERO
 ENCOLA-COMPRA SECTION.
     IF LK-CANTIDAD NOT > ZEROES
        GO TO ENCOLA-COMPRA-E
     END-IF
     ADD 1 TO WKS-TOTAL-LOTES
     SET WKS-LX TO WKS-TOTAL-LOTES
     MOVE LK-SIMBOLO   TO WKS-LOTE-SIMBOLO (WKS-LX)
     MOVE LK-FECHA     TO BUY-DATE         (WKS-LX)
     MOVE LK-CANTIDAD  TO BUY-QUANTITY     (WKS-LX)
     MOVE LK-MONTO     TO BUY-TOTAL-AMOUNT (WKS-LX)
     MOVE LK-CANTIDAD  TO BUY-REMAINING-QTY (WKS-LX)
     IF LK-CANTIDAD = ZEROES
        MOVE ZEROES TO BUY-UNIT-COST (WKS-LX)
     ELSE
        COMPUTE BUY-UNIT-COST (WKS-LX) ROUNDED =
            LK-MONTO / LK-CANTIDAD
     END-IF.
 ENCOLA-COMPRA-E. EXIT.

*              ASIGNA-VENTA
* CAMINA LA COLA DE LOTES DEL SIMBOLO DESDE EL MAS ANTIGUO Y VA
* ASIGNANDO CANTIDAD DE VENTA HASTA AGOTARLA O AGOTAR LA COLA
 ASIGNA-VENTA SECTION.
     IF LK-CANTIDAD NOT > ZEROES
        GO TO ASIGNA-VENTA-E
     END-IF
     MOVE LK-CANTIDAD TO WKS-CANT-PENDIENTE
     MOVE ZEROES      TO LK-CANTIDAD-ASIGNADA
                         LK-COSTO-ADQUISICION
*    RECORRE LA COLA DESDE EL PRIMER LOTE (EL MAS ANTIGUO, PORQUE
*    SE ENCOLAN EN ORDEN CRONOLOGICO) HASTA CUBRIR LA CANTIDAD DE
*    LA VENTA O AGOTAR LA COLA -- ESTO ES EL CORAZON DEL METODO PEPS.
     PERFORM ASIGNA-UN-LOTE VARYING WKS-LX FROM 1 BY 1
         UNTIL WKS-LX > WKS-TOTAL-LOTES
            OR WKS-CANT-PENDIENTE = ZEROES
     MOVE WKS-CANT-PENDIENTE TO LK-CANTIDAD-SIN-ASIGNAR
*    22/10/1995 RVR TK-10650: SI QUEDA CANTIDAD SIN ASIGNAR ES
*    PORQUE LA COLA DE COMPRAS DEL SIMBOLO NO ALCANZA -- ARCHIVO DE
*    TRANSACCIONES INCOMPLETO O VENTA EN DESCUBIERTO, SE AVISA POR
*    CONSOLA PERO NO SE DETIENE LA CORRIDA.
     IF WKS-CANT-PENDIENTE > ZEROES
        DISPLAY '>>> GHFIF010 - VENTA SIN COLA SUFICIENTE, SIMBOLO: '
                LK-SIMBOLO ' CANTIDAD SIN ASIGNAR: ' WKS-CANT-PENDIENTE
                UPON CONSOLE
     END-IF
     COMPUTE LK-GANANCIA = LK-MONTO - LK-COSTO-ADQUISICION
*    LOS DIAS DE TENENCIA SE CALCULAN CONTRA LA FECHA DEL ULTIMO
*    LOTE TOCADO (WKS-FECHA-COMPRA-AUX, DEJADA POR ASIGNA-UN-LOTE);
*    CUANDO LA VENTA CUBRE VARIOS LOTES, ESO ES EL LOTE MAS RECIENTE
*    QUE APORTO CANTIDAD, QUE ES SUFICIENTE PARA CLASIFICAR CORTO
*    VS LARGO PLAZO EN LA PRACTICA DE ESTE DEPARTAMENTO.
     MOVE LK-FECHA TO WKS-FECHA-VENTA-AUX
     PERFORM CALCULA-DIAS-TENENCIA
     MOVE WKS-DIAS-RESULTADO TO LK-DIAS-TENENCIA.
 ASIGNA-VENTA-E. EXIT.

*              ASIGNA-UN-LOTE
* CUERPO DEL PERFORM VARYING DE ASIGNA-VENTA. EXAMINA UN SOLO
* RENGLON DE LA COLA (INDICE WKS-LX); SI EL SIMBOLO NO COINCIDE O
* EL LOTE YA SE AGOTO, SALE SIN TOCAR NADA. EN CASO CONTRARIO TOMA
* DE ESE LOTE LO QUE ALCANCE (TODO O SOLO UNA PARTE) Y ACTUALIZA
* LOS ACUMULADORES DE LA VENTA EN CURSO.
 ASIGNA-UN-LOTE SECTION.
     IF WKS-LOTE-SIMBOLO (WKS-LX) NOT = LK-SIMBOLO
        OR BUY-REMAINING-QTY (WKS-LX) = ZEROES
        GO TO ASIGNA-UN-LOTE-E
     END-IF
     IF BUY-REMAINING-QTY (WKS-LX) < WKS-CANT-PENDIENTE
        MOVE BUY-REMAINING-QTY (WKS-LX) TO WKS-CANT-ESTE-LOTE
     ELSE
        MOVE WKS-CANT-PENDIENTE TO WKS-CANT-ESTE-LOTE
     END-IF
     COMPUTE WKS-COSTO-ESTE-LOTE ROUNDED =
         WKS-CANT-ESTE-LOTE * BUY-UNIT-COST (WKS-LX)
     ADD WKS-CANT-ESTE-LOTE  TO LK-CANTIDAD-ASIGNADA
     ADD WKS-COSTO-ESTE-LOTE TO LK-COSTO-ADQUISICION
     SUBTRACT WKS-CANT-ESTE-LOTE FROM WKS-CANT-PENDIENTE
     SUBTRACT WKS-CANT-ESTE-LOTE FROM BUY-REMAINING-QTY (WKS-LX)
     MOVE BUY-DATE (WKS-LX) TO WKS-FECHA-COMPRA-AUX.
 ASIGNA-UN-LOTE-E. EXIT.

*              CALCULA-DIAS-TENENCIA
* 19/09/1990 RVR TK-10201 DIAS CALENDARIO ENTRE WKS-FECHA-COMPRA-AUX
*             Y WKS-FECHA-VENTA-AUX, SIN INTRINSECAS DE FECHA
 CALCULA-DIAS-TENENCIA SECTION.
     MOVE WFC-ANIO TO WKS-ANIO-CALC
     MOVE WFC-MES  TO WKS-MES-CALC
     MOVE WFC-DIA  TO WKS-DIA-CALC
     PERFORM DIAS-DESDE-EPOCA
     MOVE WKS-DIAS-RESULTADO TO WKS-DIAS-COMPRA

     MOVE WFV-ANIO TO WKS-ANIO-CALC
     MOVE WFV-MES  TO WKS-MES-CALC
     MOVE WFV-DIA  TO WKS-DIA-CALC
     PERFORM DIAS-DESDE-EPOCA
     MOVE WKS-DIAS-RESULTADO TO WKS-DIAS-VENTA

     COMPUTE WKS-DIAS-RESULTADO = WKS-DIAS-VENTA - WKS-DIAS-COMPRA
     IF WKS-DIAS-RESULTADO < 0
        MOVE ZEROES TO WKS-DIAS-RESULTADO
     END-IF.
 CALCULA-DIAS-TENENCIA-E. EXIT.

*              DIAS-DESDE-EPOCA
* CONVIERTE WKS-ANIO-CALC/WKS-MES-CALC/WKS-DIA-CALC A UN NUMERO
* DE DIAS CORRIDOS DESDE EL AÑO 1 (ESTILO DIA JULIANO SIMPLIFICADO)
* PARA PODER RESTAR DOS FECHAS Y OBTENER DIAS DE TENENCIA
 DIAS-DESDE-EPOCA SECTION.
     MOVE ZEROES TO WKS-ES-BISIESTO
     DIVIDE WKS-ANIO-CALC BY 4   GIVING WKS-DIV-4 REMAINDER WKS-RES-4
     DIVIDE WKS-ANIO-CALC BY 100 GIVING WKS-DIV-100
           REMAINDER WKS-RES-100
     DIVIDE WKS-ANIO-CALC BY 400 GIVING WKS-DIV-400
           REMAINDER WKS-RES-400
     IF WKS-RES-4 = 0
        AND (WKS-RES-100 NOT = 0 OR WKS-RES-400 = 0)
        MOVE 1 TO WKS-ES-BISIESTO
     END-IF

*    DIAS-DIV-4/100/400 SON LOS COCIENTES ENTEROS DE (ANIO-1)/4,
*    (ANIO-1)/100 Y (ANIO-1)/400 - CUENTA DE AÑOS BISIESTOS YA
*    TRANSCURRIDOS ANTES DEL AÑO EN CURSO (SIN FUNCTION INTEGER)
     COMPUTE WKS-AUX-ANIO-M1 = WKS-ANIO-CALC - 1
     DIVIDE WKS-AUX-ANIO-M1 BY 4   GIVING WKS-DIV-4 REMAINDER WKS-RES-4
     DIVIDE WKS-AUX-ANIO-M1 BY 100 GIVING WKS-DIV-100
           REMAINDER WKS-RES-100
     DIVIDE WKS-AUX-ANIO-M1 BY 400 GIVING WKS-DIV-400
           REMAINDER WKS-RES-400
     COMPUTE WKS-DIAS-RESULTADO =
         WKS-AUX-ANIO-M1 * 365 + WKS-DIV-4 - WKS-DIV-100 + WKS-DIV-400

     MOVE ZEROES TO WKS-SUMA-MESES
     PERFORM SUMA-DIAS-MES-ANTERIOR VARYING WKS-MES-IX FROM 1 BY 1
         UNTIL WKS-MES-IX >= WKS-MES-CALC

     COMPUTE WKS-DIAS-RESULTADO =
         WKS-DIAS-RESULTADO + WKS-SUMA-MESES + WKS-DIA-CALC
     IF WKS-MES-CALC > 2 AND ANIO-ES-BISIESTO
        ADD 1 TO WKS-DIAS-RESULTADO
     END-IF.
 DIAS-DESDE-EPOCA-E. EXIT.

*              SUMA-DIAS-MES-ANTERIOR
* CUERPO DEL PERFORM VARYING DE DIAS-DESDE-EPOCA: ACUMULA EN
* WKS-SUMA-MESES LOS DIAS DE CADA MES ANTERIOR AL MES DE LA FECHA
* QUE SE ESTA CONVIRTIENDO, TOMADOS DE LA TABLA DIA-FIN-MES.
 SUMA-DIAS-MES-ANTERIOR SECTION.
     ADD DIA-FIN-MES (WKS-MES-IX) TO WKS-SUMA-MESES.
 SUMA-DIAS-MES-ANTERIOR-E. EXIT.
