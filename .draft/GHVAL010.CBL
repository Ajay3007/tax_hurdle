*****************************************************************
* FECHA       : 22/03/1989                                       *
* PROGRAMADOR : R. VILLALTA (RVR)                                *
* APLICACION  : GANANCIAS DE CAPITAL - MERCADO DE ACCIONES       *
* PROGRAMA    : GHVAL010                                         *
* TIPO        : BATCH - SUBPROGRAMA                              *
* DESCRIPCION : VALIDA UN REGISTRO DE TRANSACCION CERRADA DE     *
*             : ACCIONES (SIMBOLO, FECHAS, CANTIDAD, MONTOS Y    *
*             : DIAS DE TENENCIA) Y REGRESA LA CATEGORIA DE      *
*             : ERROR ENCONTRADA, SI LA HAY                      *
* ARCHIVOS    : NINGUNO (SUBPROGRAMA DE MEMORIA)                 *
* ACCION (ES) : V=VALIDAR REGISTRO                               *
* INSTALADO   : 22/03/1989                                       *
* BPM/RATIONAL: 100215                                           *
* NOMBRE      : VALIDACION DE TRANSACCION DE ACCIONES            *
* DESCRIPCION : SUBPROGRAMA LLAMADO POR GHTAX1C0                 *
*****************************************************************
*             R E G I S T R O   D E   C A M B I O S
*-----------------------------------------------------------------
* 22/03/1989 RVR TK-10022 VERSION ORIGINAL DEL SUBPROGRAMA
* 11/07/1990 RVR TK-10190 SE AGREGA VALIDACION DE FECHA CONTRA
*             TABLA DE DIAS POR MES (BISIESTO INCLUIDO)
* 05/02/1992 JOF TK-10360 SE AGREGA VALIDACION FECHA VENTA NO
*             PUEDE SER ANTERIOR A FECHA COMPRA
* 14/08/1994 RVR TK-10580 SE AGREGA VALIDACION DE PRECIO UNITARIO
*             IMPLICITO (MONTO ENTRE CANTIDAD) MAYOR QUE CERO
* 30/09/1998 MCV TK-11066 REVISION Y2K - EL ANIO DE LA FECHA SE
*             VALIDA COMPLETO A CUATRO POSICIONES
* 2024-12-08  MSA  REQ-4560  TOPES SUPERIORES DE ANIO, PRECIO
*             IMPLICITO Y DIAS DE TENENCIA
* 2024-12-09  MSA  REQ-4571  VALIDA-SIMBOLO REVISA LAS DIEZ
*             POSICIONES DEL SIMBOLO, NO SOLO LA PRIMERA
* 2024-12-18  MSA  REQ-4578  VALIDA-MONTOS RECHAZABA UN MONTO DE
*             COMPRA EN CERO CON LA CATEGORIA INVALID-AMOUNT; UN
*             MONTO EN CERO ES VALIDO SEGUN LA REGLA DE NEGOCIO
*             (LOTE BONIFICADO SIN COSTO). SE QUITA ESE RECHAZO Y SE
*             AGREGA EL RECHAZO POR MONTO NEGATIVO QUE FALTABA.
*****************************************************************
 IDENTIFICATION DIVISION.
 PROGRAM-ID. GHVAL010.
 AUTHOR. R VILLALTA.
 INSTALLATION. CASA DE VALORES QUETZAL SA.
 DATE-WRITTEN. 22/03/1989.
 DATE-COMPILED.
 SECURITY. USO INTERNO DEL DEPARTAMENTO DE IMPUESTOS.
 ENVIRONMENT DIVISION.
*    LA SECCION DE ENTORNO DE ESTE SUBPROGRAMA ES MINIMA PORQUE
*    NO ABRE ARCHIVOS -- TODO SU TRABAJO ES SOBRE EL REGISTRO QUE
*    RECIBE POR LINKAGE.  SE DEJA EL SPECIAL-NAMES POR CONSISTENCIA
*    CON EL RESTO DE PROGRAMAS DEL AREA DE IMPUESTOS.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 DATA DIVISION.
 WORKING-STORAGE SECTION.
*****************************************************************
*           R E C U R S O S   D E   T R A B A J O
*****************************************************************
* 2024-12-08 MSA REQ-4560: SE AGREGA WKS-ANIO-FUERA-RANGO PARA
*             DISTINGUIR, DENTRO DE REVISA-FECHA-AUX, UN ANIO
*             FUERA DE RANGO (< 1900 O > 2100) DE OTRO PROBLEMA
*             DE FECHA (MES/DIA INVALIDO) -- EL PRIMERO REPORTA
*             CATEGORIA OUT-OF-RANGE, EL SEGUNDO INVALID-DATE.
 01  WKS-FLAGS.
     05  WKS-FECHA-OK              PIC 9(01) VALUE ZEROES COMP.
         88  FECHA-ES-VALIDA          VALUE 1.
     05  WKS-ANIO-BISIESTO         PIC 9(01) VALUE ZEROES COMP.
         88  ES-BISIESTO               VALUE 1.
     05  WKS-ANIO-FUERA-RANGO      PIC 9(01) VALUE ZEROES COMP.
         88  ANIO-FUERA-DE-RANGO       VALUE 1.
     05  FILLER                    PIC X(02) VALUE SPACES.

 01  WKS-VARIABLES-FECHA.
     05  WKS-FECHA-AUX             PIC 9(08) VALUE ZEROES.
     05  WF REDEFINES WKS-FECHA-AUX.
         10  WF-ANIO               PIC 9(04).
         10  WF-MES                PIC 9(02).
         10  WF-DIA                PIC 9(02).
     05  WKS-PRECIO-IMPLICITO      PIC S9(07)V9(04) VALUE ZEROES.
     05  FILLER                    PIC X(02) VALUE SPACES.

*    COCIENTE Y RESIDUOS DE LAS DIVISIONES POR 4/100/400 USADAS
*    PARA DETERMINAR SI EL ANIO DE LA FECHA ES BISIESTO (REGLA
*    GREGORIANA CLASICA, SIN FUNCTION INTRINSECA)
 01  WKS-RESIDUOS.
     05  WKS-RESIDUO-4             PIC 9(02) VALUE ZEROES COMP.
     05  WKS-RESIDUO-100           PIC 9(02) VALUE ZEROES COMP.
     05  WKS-RESIDUO-400           PIC 9(03) VALUE ZEROES COMP.
     05  WKS-COCIENTE              PIC 9(04) VALUE ZEROES COMP.
     05  FILLER                    PIC X(02) VALUE SPACES.

 01  TABLA-DIAS-POR-MES.
     02  FILLER        PIC X(24) VALUE '312831303130313130313031'.
 01  F REDEFINES TABLA-DIAS-POR-MES.
     02  DIA-FIN-MES       PIC 99 OCCURS 12 TIMES.

* 2024-12-09 MSA REQ-4571: RECURSOS DEL BARRIDO CARACTER POR
*             CARACTER DEL SIMBOLO (VER VALIDA-SIMBOLO MAS ABAJO).
 01  WKS-VARIABLES-SIMBOLO.
     05  WKS-IX-SIMBOLO            PIC 9(02) VALUE ZEROES COMP.
     05  WKS-SIMBOLO-CARACTER      PIC X(01) VALUE SPACES.
     05  WKS-SIMBOLO-VALIDO        PIC 9(01) VALUE ZEROES COMP.
         88  SIMBOLO-ES-VALIDO        VALUE 1.
     05  FILLER                    PIC X(02) VALUE SPACES.
*****************************************************************
*    AREA DE ENLACE -- GHTAX1C0 PASA EL REGISTRO LEIDO DE TXNFILE
*    (COPYBOOK GHTXNRC, RENOMBRADO AQUI COMO LK-REG-TXN) Y RECIBE
*    DE VUELTA VALIDO/INVALIDO MAS LA CATEGORIA DE ERROR, SI LA HAY.
 LINKAGE SECTION.
 01  LK-REG-TXN.
     05  LK-TXN-SYMBOL             PIC X(10).
     05  LK-TXN-BUY-DATE           PIC 9(08).
     05  LK-TXN-BUY-DATE-R REDEFINES LK-TXN-BUY-DATE.
         10  LK-TXN-BUY-YYYY       PIC 9(04).
         10  LK-TXN-BUY-MM         PIC 9(02).
         10  LK-TXN-BUY-DD         PIC 9(02).
     05  LK-TXN-SELL-DATE          PIC 9(08).
     05  LK-TXN-QUANTITY           PIC 9(07)V99.
     05  LK-TXN-BUY-AMOUNT         PIC S9(11)V99.
     05  LK-TXN-SELL-AMOUNT        PIC S9(11)V99.
     05  LK-TXN-DAYS-HELD          PIC 9(05).
 01  LK-VALIDO                     PIC 9(01).
     88  LK-REGISTRO-VALIDO           VALUE 1.
     88  LK-REGISTRO-INVALIDO         VALUE 0.
 01  LK-CATEGORIA-ERROR             PIC X(20).
*****************************************************************
 PROCEDURE DIVISION USING LK-REG-TXN, LK-VALIDO,
     LK-CATEGORIA-ERROR.
*****************************************************************
*              S E C C I O N    P R I N C I P A L
*****************************************************************
 000-MAIN SECTION.
*    SE ASUME VALIDO Y SE VAN CORRIENDO LAS VALIDACIONES EN ORDEN;
*    EN CUANTO UNA FALLA SE DEJA DE PROBAR EL RESTO (LK-VALIDO EN
*    CERO DETIENE LA CADENA DE IF LK-REGISTRO-VALIDO) PARA QUE LA
*    CATEGORIA DE ERROR REPORTADA SEA LA DEL PRIMER PROBLEMA HALLADO.
     MOVE 1      TO LK-VALIDO
     MOVE SPACES TO LK-CATEGORIA-ERROR
     PERFORM VALIDA-SIMBOLO
     IF LK-REGISTRO-VALIDO
        PERFORM VALIDA-CANTIDAD
     END-IF
     IF LK-REGISTRO-VALIDO
        PERFORM VALIDA-MONTOS
     END-IF
     IF LK-REGISTRO-VALIDO
        PERFORM VALIDA-FECHA-COMPRA
     END-IF
     IF LK-REGISTRO-VALIDO
        PERFORM VALIDA-FECHA-VENTA
     END-IF
     IF LK-REGISTRO-VALIDO
        PERFORM VALIDA-ORDEN-FECHAS
     END-IF
     IF LK-REGISTRO-VALIDO
        PERFORM VALIDA-DIAS-TENENCIA
     END-IF
     IF LK-REGISTRO-VALIDO
        PERFORM VALIDA-PRECIO-IMPLICITO
     END-IF
     GOBACK.
 000-MAIN-E. EXIT.

*              VALIDA-SIMBOLO
* 22/03/1989 RVR TK-10022 VERSION ORIGINAL - SOLO REVISABA LA
*             PRIMERA POSICION ALFABETICA
* 2024-12-09 MSA REQ-4571: LA REVISION ANTERIOR AL SOLO EXIGIR LA
*             PRIMERA POSICION ALFABETICA DEJABA PASAR SIMBOLOS
*             COMO 'AB!DEF' O 'AB1' CON CARACTERES ILEGALES EN
*             POSICIONES 2-10.  AHORA SE BARRE CADA POSICION DEL
*             SIMBOLO (VER REVISA-UN-CARACTER-SIMBOLO) Y SOLO SE
*             ACEPTAN LETRAS A-Z, DIGITOS 0-9, GUION Y AMPERSAND.
 VALIDA-SIMBOLO SECTION.
     IF LK-TXN-SYMBOL = SPACES OR LOW-VALUES
        MOVE 0                TO LK-VALIDO
        MOVE 'MISSING-VALUE'  TO LK-CATEGORIA-ERROR
     ELSE
        MOVE 1 TO WKS-SIMBOLO-VALIDO
        PERFORM REVISA-UN-CARACTER-SIMBOLO
            VARYING WKS-IX-SIMBOLO FROM 1 BY 1
            UNTIL WKS-IX-SIMBOLO > 10 OR NOT SIMBOLO-ES-VALIDO
        IF NOT SIMBOLO-ES-VALIDO
           MOVE 0                TO LK-VALIDO
           MOVE 'INVALID-SYMBOL' TO LK-CATEGORIA-ERROR
        END-IF
     END-IF.
 VALIDA-SIMBOLO-E. EXIT.

*              REVISA-UN-CARACTER-SIMBOLO
* REVISA UNA POSICION DEL SIMBOLO.  UN ESPACIO SE ACEPTA COMO
* RELLENO A LA DERECHA (EL SIMBOLO PUEDE TENER DE 1 A 10
* POSICIONES); CUALQUIER OTRO CARACTER QUE NO SEA A-Z, 0-9,
* GUION O AMPERSAND DEJA EL SIMBOLO COMO INVALIDO.
 REVISA-UN-CARACTER-SIMBOLO SECTION.
     MOVE LK-TXN-SYMBOL (WKS-IX-SIMBOLO:1) TO WKS-SIMBOLO-CARACTER
     IF WKS-SIMBOLO-CARACTER NOT = SPACE
        IF (WKS-SIMBOLO-CARACTER < 'A' OR WKS-SIMBOLO-CARACTER > 'Z')
           AND (WKS-SIMBOLO-CARACTER < '0' OR
                WKS-SIMBOLO-CARACTER > '9')
           AND WKS-SIMBOLO-CARACTER NOT = '-'
           AND WKS-SIMBOLO-CARACTER NOT = '&'
              MOVE 0 TO WKS-SIMBOLO-VALIDO
        END-IF
     END-IF.
 REVISA-UN-CARACTER-SIMBOLO-E. EXIT.

*              VALIDA-CANTIDAD
* LA CANTIDAD DEBE VENIR NUMERICA Y MAYOR QUE CERO; UNA CANTIDAD
* EN CERO HARIA DIVISION ENTRE CERO MAS ADELANTE EN EL PRECIO
* IMPLICITO Y EN GHFIF010.
 VALIDA-CANTIDAD SECTION.
     IF LK-TXN-QUANTITY NOT NUMERIC OR LK-TXN-QUANTITY = ZEROES
        MOVE 0                  TO LK-VALIDO
        MOVE 'INVALID-QUANTITY' TO LK-CATEGORIA-ERROR
     END-IF.
 VALIDA-CANTIDAD-E. EXIT.

*              VALIDA-MONTOS
* 2024-12-18 MSA REQ-4578: EL MONTO DE COMPRA Y EL DE VENTA SOLO
*             DEBEN VENIR NUMERICOS Y NO NEGATIVOS -- UN MONTO EN
*             CERO ES VALIDO (POR EJEMPLO UN LOTE REGALADO O
*             BONIFICADO, SIN COSTO DE ADQUISICION); ANTES SE
*             RECHAZABA AQUI CON LA CATEGORIA EQUIVOCADA, CUANDO EL
*             RECHAZO CORRECTO DE ESE CASO (PRECIO IMPLICITO CERO)
*             YA LO HACE VALIDA-PRECIO-IMPLICITO MAS ADELANTE.
 VALIDA-MONTOS SECTION.
     IF LK-TXN-BUY-AMOUNT NOT NUMERIC
        OR LK-TXN-SELL-AMOUNT NOT NUMERIC
        OR LK-TXN-BUY-AMOUNT < ZEROES
        OR LK-TXN-SELL-AMOUNT < ZEROES
           MOVE 0                 TO LK-VALIDO
           MOVE 'INVALID-AMOUNT'  TO LK-CATEGORIA-ERROR
     END-IF.
 VALIDA-MONTOS-E. EXIT.

*              VALIDA-FECHA-COMPRA
* 11/07/1990 RVR TK-10190 REVISA CONTRA TABLA-DIAS-POR-MES
* 2024-12-08 MSA REQ-4560: SI EL ANIO QUEDO FUERA DE RANGO SE
*             REPORTA OUT-OF-RANGE EN LUGAR DEL GENERICO
*             INVALID-DATE.
 VALIDA-FECHA-COMPRA SECTION.
     MOVE LK-TXN-BUY-DATE TO WKS-FECHA-AUX
     PERFORM REVISA-FECHA-AUX
     IF NOT FECHA-ES-VALIDA
        MOVE 0              TO LK-VALIDO
        IF ANIO-FUERA-DE-RANGO
           MOVE 'OUT-OF-RANGE'  TO LK-CATEGORIA-ERROR
        ELSE
           MOVE 'INVALID-DATE' TO LK-CATEGORIA-ERROR
        END-IF
     END-IF.
 VALIDA-FECHA-COMPRA-E. EXIT.

 VALIDA-FECHA-VENTA SECTION.
     MOVE LK-TXN-SELL-DATE TO WKS-FECHA-AUX
     PERFORM REVISA-FECHA-AUX
     IF NOT FECHA-ES-VALIDA
        MOVE 0              TO LK-VALIDO
        IF ANIO-FUERA-DE-RANGO
           MOVE 'OUT-OF-RANGE'  TO LK-CATEGORIA-ERROR
        ELSE
           MOVE 'INVALID-DATE' TO LK-CATEGORIA-ERROR
        END-IF
     END-IF.
 VALIDA-FECHA-VENTA-E. EXIT.

*              REVISA-FECHA-AUX
* VALIDA AÑO/MES/DIA DE WKS-FECHA-AUX CONTRA LA TABLA DE DIAS
* POR MES, CON AJUSTE DE BISIESTO PARA FEBRERO (SIN USAR
* FUNCTION INTEGER-OF-DATE NI NINGUNA OTRA FUNCION INTRINSECA)
* 2024-12-08 MSA REQ-4560: EL ANIO TAMBIEN SE RECHAZA CUANDO PASA
*             DE 2100 -- ANTES SOLO SE REVISABA EL LIMITE INFERIOR
*             (1900) Y SE COLABAN FECHAS DE CAPTURA MAL DIGITADAS
*             CON SIGLOS DE MAS.
 REVISA-FECHA-AUX SECTION.
     MOVE 1 TO WKS-FECHA-OK
     MOVE 0 TO WKS-ANIO-BISIESTO
     MOVE 0 TO WKS-ANIO-FUERA-RANGO
     IF WF-ANIO < 1900 OR WF-ANIO > 2100 OR WF-MES < 1
        OR WF-MES > 12 OR WF-DIA < 1
        MOVE 0 TO WKS-FECHA-OK
        IF WF-ANIO < 1900 OR WF-ANIO > 2100
           MOVE 1 TO WKS-ANIO-FUERA-RANGO
        END-IF
     ELSE
        DIVIDE WF-ANIO BY 4   GIVING WKS-COCIENTE
              REMAINDER WKS-RESIDUO-4
        DIVIDE WF-ANIO BY 100 GIVING WKS-COCIENTE
              REMAINDER WKS-RESIDUO-100
        DIVIDE WF-ANIO BY 400 GIVING WKS-COCIENTE
              REMAINDER WKS-RESIDUO-400
        IF WKS-RESIDUO-4 = 0
           AND (WKS-RESIDUO-100 NOT = 0 OR WKS-RESIDUO-400 = 0)
           MOVE 1 TO WKS-ANIO-BISIESTO
        END-IF
        IF WF-MES = 2 AND ES-BISIESTO AND WF-DIA = 29
           CONTINUE
        ELSE
           IF WF-DIA > DIA-FIN-MES (WF-MES)
              MOVE 0 TO WKS-FECHA-OK
           END-IF
        END-IF
     END-IF.
 REVISA-FECHA-AUX-E. EXIT.

*              VALIDA-ORDEN-FECHAS
* 05/02/1992 JOF TK-10360 LA FECHA DE VENTA NO PUEDE SER ANTERIOR A
*             LA FECHA DE COMPRA -- NO EXISTE COSTO PEPS PARA UNA
*             VENTA QUE OCURRIO ANTES DE ADQUIRIR LA POSICION.
 VALIDA-ORDEN-FECHAS SECTION.
     IF LK-TXN-SELL-DATE < LK-TXN-BUY-DATE
        MOVE 0               TO LK-VALIDO
        MOVE 'OUT-OF-RANGE'  TO LK-CATEGORIA-ERROR
     END-IF.
 VALIDA-ORDEN-FECHAS-E. EXIT.

*              VALIDA-DIAS-TENENCIA
* 2024-12-08 MSA REQ-4560: SE AGREGA TOPE SUPERIOR DE 36500 DIAS
*             (100 ANOS) -- UN VALOR MAS ALLA DE ESO SOLO PUEDE
*             SER UN REGISTRO CORRUPTO O MAL CALCULADO POR EL
*             CORREDOR DE BOLSA.
 VALIDA-DIAS-TENENCIA SECTION.
     IF LK-TXN-DAYS-HELD NOT NUMERIC
        OR LK-TXN-DAYS-HELD > 36500
        MOVE 0                       TO LK-VALIDO
        MOVE 'INVALID-HOLDING-DAYS'  TO LK-CATEGORIA-ERROR
     END-IF.
 VALIDA-DIAS-TENENCIA-E. EXIT.

*              VALIDA-PRECIO-IMPLICITO
* 14/08/1994 RVR TK-10580 EL PRECIO IMPLICITO (MONTO COMPRA
*             ENTRE CANTIDAD) DEBE SER MAYOR QUE CERO
* 2024-12-08 MSA REQ-4560: SE AGREGA TOPE SUPERIOR DE 999,999.99
*             POR ACCION -- PRECIOS ARRIBA DE ESO EN EL MERCADO
*             LOCAL SON SEÑAL DE UN MONTO O CANTIDAD MAL DIGITADOS.
 VALIDA-PRECIO-IMPLICITO SECTION.
     COMPUTE WKS-PRECIO-IMPLICITO ROUNDED =
         LK-TXN-BUY-AMOUNT / LK-TXN-QUANTITY
     IF WKS-PRECIO-IMPLICITO NOT > ZEROES
        OR WKS-PRECIO-IMPLICITO > 999999.99
        MOVE 0               TO LK-VALIDO
        MOVE 'INVALID-PRICE' TO LK-CATEGORIA-ERROR
     END-IF.
 VALIDA-PRECIO-IMPLICITO-E. EXIT.
