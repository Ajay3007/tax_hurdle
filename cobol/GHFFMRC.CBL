000100******************************************************************
000200*           R E G I S T R O   D E   A S I G N A C I O N   F I F O
000300*           GHFFMRC - LOTE DE COMPRA CONSUMIDO POR UNA VENTA
000400******************************************************************
000500* DESCRIPCION : UNA ENTRADA POR CADA LOTE DE COMPRA QUE PARTICIPA
000600*             : EN LA VENTA (SALIDA DE GHFIF010).
000700******************************************************************
000800 01  REG-FFMTAB.
000900     05  FFM-BUY-DATE              PIC 9(08).
001000     05  FFM-MATCHED-QTY           PIC 9(07)V99.
001100     05  FFM-UNIT-COST             PIC S9(07)V9(04).
001200     05  FFM-COST-OF-ACQUISITION   PIC S9(11)V99.
001300     05  FFM-SELL-DATE             PIC 9(08).
001400     05  FFM-HOLDING-DAYS          PIC 9(05).
001500     05  FILLER                    PIC X(06).
