000100******************************************************************
000200*              R E G I S T R O   D E   T R A N S A C C I O N
000300*              GHTXNRC - OPERACION CERRADA DE ACCIONES (COMPRA-VTA)
000400******************************************************************
000500* APLICACION  : GANANCIAS DE CAPITAL - MERCADO DE ACCIONES
000600* ARCHIVO     : TXNFILE (GHT-TRANS)
000700* DESCRIPCION : UN REGISTRO POR OPERACION YA CERRADA (COMPRA Y
000800*             : VENTA EMPAREJADAS) DENTRO DEL EJERCICIO FISCAL.
000900* NOTA        : LOS MONTOS VIENEN CON SIGNO Y DOS DECIMALES; LAS
001000*             : FECHAS EN FORMATO AAAAMMDD.
001100******************************************************************
001200 01  REG-TXNFILE.
001300     05  TXN-SYMBOL              PIC X(10).
001400     05  TXN-BUY-DATE             PIC 9(08).
001500     05  TXN-BUY-DATE-R REDEFINES TXN-BUY-DATE.
001600         10  TXN-BUY-ANIO         PIC 9(04).
001700         10  TXN-BUY-MES          PIC 9(02).
001800         10  TXN-BUY-DIA          PIC 9(02).
001900     05  TXN-SELL-DATE            PIC 9(08).
002000     05  TXN-SELL-DATE-R REDEFINES TXN-SELL-DATE.
002100         10  TXN-SELL-ANIO        PIC 9(04).
002200         10  TXN-SELL-MES         PIC 9(02).
002300         10  TXN-SELL-DIA         PIC 9(02).
002400     05  TXN-QUANTITY             PIC 9(07)V99.
002500     05  TXN-BUY-AMOUNT           PIC S9(11)V99.
002600     05  TXN-SELL-AMOUNT          PIC S9(11)V99.
002700     05  TXN-DAYS-HELD            PIC 9(05).
002800     05  TXN-PROFIT               PIC S9(11)V99.
002900     05  FILLER                   PIC X(21).
