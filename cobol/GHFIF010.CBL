000100*****************************************************************
000200* FECHA       : 02/04/1989                                       *
000300* PROGRAMADOR : R. VILLALTA (RVR)                                *
000400* APLICACION  : GANANCIAS DE CAPITAL - MERCADO DE ACCIONES       *
000500* PROGRAMA    : GHFIF010                                         *
000600* TIPO        : BATCH - SUBPROGRAMA                              *
000700* DESCRIPCION : LLEVA LA COLA DE LOTES DE COMPRA PENDIENTES POR  *
000800*             : SIMBOLO Y ASIGNA CADA VENTA CONTRA LOS LOTES MAS *
000900*             : ANTIGUOS PRIMERO (PEPS/FIFO), CALCULANDO COSTO   *
001000*             : DE ADQUISICION, GANANCIA Y DIAS DE TENENCIA      *
001100* ARCHIVOS    : NINGUNO (TABLA DE TRABAJO EN MEMORIA)            *
001200* ACCION (ES) : E=ENCOLA COMPRA, V=ASIGNA VENTA                  *
001300* INSTALADO   : 02/04/1989                                       *
001400* BPM/RATIONAL: 100216                                           *
001500* NOMBRE      : MOTOR DE COSTO PEPS POR SIMBOLO                  *
001600* DESCRIPCION : SUBPROGRAMA LLAMADO POR GHTAX1C0.  LA TABLA DE   *
001700*             : LOTES PENDIENTES PERMANECE EN MEMORIA ENTRE      *
001800*             : LLAMADAS (SIN INITIAL) PARA TODO EL CICLO BATCH  *
001900*****************************************************************
002000*             R E G I S T R O   D E   C A M B I O S
002100*-----------------------------------------------------------------
002200* 02/04/1989 RVR TK-10023 VERSION ORIGINAL DEL SUBPROGRAMA
002300* 19/09/1990 RVR TK-10201 SE AGREGA CALCULO DE DIAS DE TENENCIA
002400*             SIN FUNCTION INTEGER-OF-DATE (TABLA DE DIAS PROPIA)
002500* 03/03/1993 JOF TK-10420 SE IGNORAN COMPRAS Y VENTAS CON
002600*             CANTIDAD MENOR O IGUAL A CERO
002700* 22/10/1995 RVR TK-10650 SE AVISA POR CONSOLA CUANDO QUEDA
002800*             CANTIDAD DE VENTA SIN ASIGNAR (COLA AGOTADA)
002900* 30/09/1998 MCV TK-11067 REVISION Y2K - ARITMETICA DE FECHAS
003000*             AJUSTADA A CUATRO POSICIONES DE ANIO
003100*****************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID. GHFIF010.
003400 AUTHOR. R VILLALTA.
003500 INSTALLATION. CASA DE VALORES QUETZAL SA.
003600 DATE-WRITTEN. 02/04/1989.
003700 DATE-COMPILED.
003800 SECURITY. USO INTERNO DEL DEPARTAMENTO DE IMPUESTOS.
003900 ENVIRONMENT DIVISION.
004000*    SUBPROGRAMA DE MEMORIA, SIN ARCHIVOS PROPIOS -- LA COLA DE
004100*    LOTES DE COMPRA VIVE EN WORKING-STORAGE DURANTE TODO EL PASO
004200*    BATCH PORQUE ESTE PROGRAMA NO LLEVA CLAUSULA INITIAL.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800*****************************************************************
004900*           C O L A   D E   L O T E S   D E   C O M P R A
005000*           (PERMANECE VIVA ENTRE LLAMADAS AL SUBPROGRAMA)
005100*****************************************************************
005200*    WKS-IX Y WKS-IX-COMPACTA QUEDARON DE UN DISEÑO ANTERIOR QUE
005300*    COMPACTABA LA TABLA AL CERRAR EL EJERCICIO; SE DEJAN DECLARADOS
005400*    PORQUE OTROS PROGRAMAS DEL MISMO GRUPO LOS REFERENCIAN POR COPY.
005500 01  WKS-CONTADORES.
005600     05  WKS-TOTAL-LOTES           PIC 9(05) VALUE ZEROES COMP.
005700     05  WKS-IX                    PIC 9(05) VALUE ZEROES COMP.
005800     05  WKS-IX-COMPACTA           PIC 9(05) VALUE ZEROES COMP.
005900     05  FILLER                    PIC X(04) VALUE SPACES.
006000
006100*    LA TABLA CRECE CONFORME SE ENCOLAN COMPRAS (ACCION 'E') Y NUNCA
006200*    SE COMPACTA DURANTE EL PASO -- LOS LOTES YA AGOTADOS QUEDAN CON
006300*    BUY-REMAINING-QTY EN CERO Y SIMPLEMENTE SE SALTAN EN LA BUSQUEDA.
006400 01  WKS-TABLA-LOTES.
006500     05  WKS-LOTE OCCURS 0 TO 2000 TIMES
006600             DEPENDING ON WKS-TOTAL-LOTES
006700             INDEXED BY WKS-LX.
006800         10  WKS-LOTE-SIMBOLO      PIC X(10).
006900         10  BUY-DATE              PIC 9(08).
007000         10  BUY-QUANTITY          PIC 9(07)V99.
007100         10  BUY-TOTAL-AMOUNT      PIC S9(11)V99.
007200         10  BUY-UNIT-COST         PIC S9(07)V9(04).
007300         10  BUY-REMAINING-QTY     PIC 9(07)V99.
007400         10  FILLER                PIC X(04).
007500
007600*****************************************************************
007700*           A R E A S   D E   T R A B A J O   D E   F E C H A S
007800*****************************************************************
007900 01  WKS-VARIABLES-FECHA.
008000     05  WKS-FECHA-COMPRA-AUX      PIC 9(08) VALUE ZEROES.
008100     05  WFC REDEFINES WKS-FECHA-COMPRA-AUX.
008200         10  WFC-ANIO              PIC 9(04).
008300         10  WFC-MES               PIC 9(02).
008400         10  WFC-DIA               PIC 9(02).
008500     05  WKS-FECHA-VENTA-AUX       PIC 9(08) VALUE ZEROES.
008600     05  WFV REDEFINES WKS-FECHA-VENTA-AUX.
008700         10  WFV-ANIO              PIC 9(04).
008800         10  WFV-MES               PIC 9(02).
008900         10  WFV-DIA               PIC 9(02).
009000     05  FILLER                    PIC X(04) VALUE SPACES.
009100
009200 01  TABLA-DIAS-POR-MES.
009300     02  FILLER        PIC X(24) VALUE '312831303130313130313031'.
009400 01  F REDEFINES TABLA-DIAS-POR-MES.
009500     02  DIA-FIN-MES       PIC 99 OCCURS 12 TIMES.
009600
009700*    CAMPOS DE TRABAJO DEL CALCULO DE DIAS-DESDE-EPOCA. SE REUTILIZAN
009800*    EN CADA LLAMADA (COMPRA Y VENTA) POR LO QUE SE LIMPIAN AL INICIO
009900*    DE CADA CALCULO -- NO GUARDAN ESTADO ENTRE VENTAS.
010000 01  WKS-DIAS-EPOCA.
010100     05  WKS-DIAS-COMPRA           PIC S9(07) VALUE ZEROES COMP.
010200     05  WKS-DIAS-VENTA            PIC S9(07) VALUE ZEROES COMP.
010300     05  WKS-ANIO-CALC             PIC 9(04)  VALUE ZEROES.
010400     05  WKS-MES-CALC              PIC 9(02)  VALUE ZEROES.
010500     05  WKS-DIA-CALC              PIC 9(02)  VALUE ZEROES.
010600     05  WKS-DIAS-RESULTADO        PIC S9(07) VALUE ZEROES COMP.
010700     05  WKS-AUX-ANIO-M1           PIC 9(04)  VALUE ZEROES.
010800     05  WKS-DIV-4                 PIC 9(04)  VALUE ZEROES COMP.
010900     05  WKS-RES-4                 PIC 9(02)  VALUE ZEROES COMP.
011000     05  WKS-DIV-100               PIC 9(04)  VALUE ZEROES COMP.
011100     05  WKS-RES-100               PIC 9(02)  VALUE ZEROES COMP.
011200     05  WKS-DIV-400               PIC 9(04)  VALUE ZEROES COMP.
011300     05  WKS-RES-400               PIC 9(03)  VALUE ZEROES COMP.
011400     05  WKS-ES-BISIESTO           PIC 9(01)  VALUE ZEROES COMP.
011500         88  ANIO-ES-BISIESTO         VALUE 1.
011600     05  WKS-MES-IX                PIC 9(02)  VALUE ZEROES COMP.
011700     05  WKS-SUMA-MESES            PIC 9(05)  VALUE ZEROES COMP.
011800     05  FILLER                    PIC X(04)  VALUE SPACES.
011900
012000*****************************************************************
012100*           A C U M U L A D O R E S   D E   A S I G N A C I O N
012200*****************************************************************
012300*    ACUMULADORES DE TRABAJO USADOS MIENTRAS SE REPARTE UNA VENTA
012400*    ENTRE VARIOS LOTES DE LA COLA; SE REINICIAN EN CADA VENTA.
012500 01  WKS-ASIGNACION.
012600     05  WKS-CANT-PENDIENTE        PIC 9(07)V99 VALUE ZEROES.
012700     05  WKS-CANT-ESTE-LOTE        PIC 9(07)V99 VALUE ZEROES.
012800     05  WKS-COSTO-ESTE-LOTE       PIC S9(11)V99 VALUE ZEROES.
012900     05  FILLER                    PIC X(04) VALUE SPACES.
013000*****************************************************************
013100*    AREA DE ENLACE -- GHTAX1C0 PASA LA ACCION (E/V), EL SIMBOLO,
013200*    LA FECHA Y EL MONTO/CANTIDAD DEL MOVIMIENTO, Y RECIBE DE VUELTA
013300*    EL COSTO ASIGNADO, LA GANANCIA Y LOS DIAS DE TENENCIA.
013400*****************************************************************
013500 LINKAGE SECTION.
013600 01  LK-ACCION                     PIC X(01).
013700     88  LK-ENCOLA-COMPRA             VALUE 'E'.
013800     88  LK-ASIGNA-VENTA               VALUE 'V'.
013900 01  LK-SIMBOLO                    PIC X(10).
014000 01  LK-FECHA                      PIC 9(08).
014100 01  LK-CANTIDAD                   PIC 9(07)V99.
014200 01  LK-MONTO                      PIC S9(11)V99.
014300 01  LK-RESULTADO.
014400     05  LK-CANTIDAD-ASIGNADA      PIC 9(07)V99.
014500     05  LK-CANTIDAD-SIN-ASIGNAR   PIC 9(07)V99.
014600     05  LK-COSTO-ADQUISICION      PIC S9(11)V99.
014700     05  LK-GANANCIA               PIC S9(11)V99.
014800     05  LK-DIAS-TENENCIA          PIC 9(05).
014900*****************************************************************
015000 PROCEDURE DIVISION USING LK-ACCION, LK-SIMBOLO, LK-FECHA,
015100     LK-CANTIDAD, LK-MONTO, LK-RESULTADO.
015200*****************************************************************
015300*              S E C C I O N    P R I N C I P A L
015400*    DESPACHA SEGUN LA ACCION RECIBIDA: 'E' ENCOLA UN LOTE DE
015500*    COMPRA NUEVO, 'V' ASIGNA UNA VENTA CONTRA LOS LOTES MAS
015600*    ANTIGUOS DE LA COLA (PEPS). GHTAX1C0 LLAMA UNA VEZ POR CADA
015700*    MOVIMIENTO DEL EJERCICIO, EN ORDEN CRONOLOGICO.
015800*****************************************************************
015900 000-MAIN SECTION.
016000     MOVE ZEROES TO LK-RESULTADO
016100     IF LK-ENCOLA-COMPRA
016200        PERFORM ENCOLA-COMPRA
016300     ELSE
016400        PERFORM ASIGNA-VENTA
016500     END-IF
016600     GOBACK.
016700 000-MAIN-E. EXIT.
016800
016900*              ENCOLA-COMPRA
017000* 03/03/1993 JOF TK-10420 IGNORA LA COMPRA SI LA CANTIDAD NO ES
017100*             MAYOR QUE CERO
017200 ENCOLA-COMPRA SECTION.
017300     IF LK-CANTIDAD NOT > ZEROES
017400        GO TO ENCOLA-COMPRA-E
017500     END-IF
017600     ADD 1 TO WKS-TOTAL-LOTES
017700     SET WKS-LX TO WKS-TOTAL-LOTES
017800     MOVE LK-SIMBOLO   TO WKS-LOTE-SIMBOLO (WKS-LX)
017900     MOVE LK-FECHA     TO BUY-DATE         (WKS-LX)
018000     MOVE LK-CANTIDAD  TO BUY-QUANTITY     (WKS-LX)
018100     MOVE LK-MONTO     TO BUY-TOTAL-AMOUNT (WKS-LX)
018200     MOVE LK-CANTIDAD  TO BUY-REMAINING-QTY (WKS-LX)
018300     IF LK-CANTIDAD = ZEROES
018400        MOVE ZEROES TO BUY-UNIT-COST (WKS-LX)
018500     ELSE
018600        COMPUTE BUY-UNIT-COST (WKS-LX) ROUNDED =
018700            LK-MONTO / LK-CANTIDAD
018800     END-IF.
018900 ENCOLA-COMPRA-E. EXIT.
019000
019100*              ASIGNA-VENTA
019200* CAMINA LA COLA DE LOTES DEL SIMBOLO DESDE EL MAS ANTIGUO Y VA
019300* ASIGNANDO CANTIDAD DE VENTA HASTA AGOTARLA O AGOTAR LA COLA
019400 ASIGNA-VENTA SECTION.
019500     IF LK-CANTIDAD NOT > ZEROES
019600        GO TO ASIGNA-VENTA-E
019700     END-IF
019800     MOVE LK-CANTIDAD TO WKS-CANT-PENDIENTE
019900     MOVE ZEROES      TO LK-CANTIDAD-ASIGNADA
020000                         LK-COSTO-ADQUISICION
020100*    RECORRE LA COLA DESDE EL PRIMER LOTE (EL MAS ANTIGUO, PORQUE
020200*    SE ENCOLAN EN ORDEN CRONOLOGICO) HASTA CUBRIR LA CANTIDAD DE
020300*    LA VENTA O AGOTAR LA COLA -- ESTO ES EL CORAZON DEL METODO PEPS.
020400     PERFORM ASIGNA-UN-LOTE VARYING WKS-LX FROM 1 BY 1
020500         UNTIL WKS-LX > WKS-TOTAL-LOTES
020600            OR WKS-CANT-PENDIENTE = ZEROES
020700     MOVE WKS-CANT-PENDIENTE TO LK-CANTIDAD-SIN-ASIGNAR
020800*    22/10/1995 RVR TK-10650: SI QUEDA CANTIDAD SIN ASIGNAR ES
020900*    PORQUE LA COLA DE COMPRAS DEL SIMBOLO NO ALCANZA -- ARCHIVO DE
021000*    TRANSACCIONES INCOMPLETO O VENTA EN DESCUBIERTO, SE AVISA POR
021100*    CONSOLA PERO NO SE DETIENE LA CORRIDA.
021200     IF WKS-CANT-PENDIENTE > ZEROES
021300        DISPLAY '>>> GHFIF010 - VENTA SIN COLA SUFICIENTE, SIMBOLO: '
021400                LK-SIMBOLO ' CANTIDAD SIN ASIGNAR: ' WKS-CANT-PENDIENTE
021500                UPON CONSOLE
021600     END-IF
021700     COMPUTE LK-GANANCIA = LK-MONTO - LK-COSTO-ADQUISICION
021800*    LOS DIAS DE TENENCIA SE CALCULAN CONTRA LA FECHA DEL ULTIMO
021900*    LOTE TOCADO (WKS-FECHA-COMPRA-AUX, DEJADA POR ASIGNA-UN-LOTE);
022000*    CUANDO LA VENTA CUBRE VARIOS LOTES, ESO ES EL LOTE MAS RECIENTE
022100*    QUE APORTO CANTIDAD, QUE ES SUFICIENTE PARA CLASIFICAR CORTO
022200*    VS LARGO PLAZO EN LA PRACTICA DE ESTE DEPARTAMENTO.
022300     MOVE LK-FECHA TO WKS-FECHA-VENTA-AUX
022400     PERFORM CALCULA-DIAS-TENENCIA
022500     MOVE WKS-DIAS-RESULTADO TO LK-DIAS-TENENCIA.
022600 ASIGNA-VENTA-E. EXIT.
022700
022800*              ASIGNA-UN-LOTE
022900* CUERPO DEL PERFORM VARYING DE ASIGNA-VENTA. EXAMINA UN SOLO
023000* RENGLON DE LA COLA (INDICE WKS-LX); SI EL SIMBOLO NO COINCIDE O
023100* EL LOTE YA SE AGOTO, SALE SIN TOCAR NADA. EN CASO CONTRARIO TOMA
023200* DE ESE LOTE LO QUE ALCANCE (TODO O SOLO UNA PARTE) Y ACTUALIZA
023300* LOS ACUMULADORES DE LA VENTA EN CURSO.
023400 ASIGNA-UN-LOTE SECTION.
023500     IF WKS-LOTE-SIMBOLO (WKS-LX) NOT = LK-SIMBOLO
023600        OR BUY-REMAINING-QTY (WKS-LX) = ZEROES
023700        GO TO ASIGNA-UN-LOTE-E
023800     END-IF
023900     IF BUY-REMAINING-QTY (WKS-LX) < WKS-CANT-PENDIENTE
024000        MOVE BUY-REMAINING-QTY (WKS-LX) TO WKS-CANT-ESTE-LOTE
024100     ELSE
024200        MOVE WKS-CANT-PENDIENTE TO WKS-CANT-ESTE-LOTE
024300     END-IF
024400     COMPUTE WKS-COSTO-ESTE-LOTE ROUNDED =
024500         WKS-CANT-ESTE-LOTE * BUY-UNIT-COST (WKS-LX)
024600     ADD WKS-CANT-ESTE-LOTE  TO LK-CANTIDAD-ASIGNADA
024700     ADD WKS-COSTO-ESTE-LOTE TO LK-COSTO-ADQUISICION
024800     SUBTRACT WKS-CANT-ESTE-LOTE FROM WKS-CANT-PENDIENTE
024900     SUBTRACT WKS-CANT-ESTE-LOTE FROM BUY-REMAINING-QTY (WKS-LX)
025000     MOVE BUY-DATE (WKS-LX) TO WKS-FECHA-COMPRA-AUX.
025100 ASIGNA-UN-LOTE-E. EXIT.
025200
025300*              CALCULA-DIAS-TENENCIA
025400* 19/09/1990 RVR TK-10201 DIAS CALENDARIO ENTRE WKS-FECHA-COMPRA-AUX
025500*             Y WKS-FECHA-VENTA-AUX, SIN INTRINSECAS DE FECHA
025600 CALCULA-DIAS-TENENCIA SECTION.
025700     MOVE WFC-ANIO TO WKS-ANIO-CALC
025800     MOVE WFC-MES  TO WKS-MES-CALC
025900     MOVE WFC-DIA  TO WKS-DIA-CALC
026000     PERFORM DIAS-DESDE-EPOCA
026100     MOVE WKS-DIAS-RESULTADO TO WKS-DIAS-COMPRA
026200
026300     MOVE WFV-ANIO TO WKS-ANIO-CALC
026400     MOVE WFV-MES  TO WKS-MES-CALC
026500     MOVE WFV-DIA  TO WKS-DIA-CALC
026600     PERFORM DIAS-DESDE-EPOCA
026700     MOVE WKS-DIAS-RESULTADO TO WKS-DIAS-VENTA
026800
026900     COMPUTE WKS-DIAS-RESULTADO = WKS-DIAS-VENTA - WKS-DIAS-COMPRA
027000     IF WKS-DIAS-RESULTADO < 0
027100        MOVE ZEROES TO WKS-DIAS-RESULTADO
027200     END-IF.
027300 CALCULA-DIAS-TENENCIA-E. EXIT.
027400
027500*              DIAS-DESDE-EPOCA
027600* CONVIERTE WKS-ANIO-CALC/WKS-MES-CALC/WKS-DIA-CALC A UN NUMERO
027700* DE DIAS CORRIDOS DESDE EL AÑO 1 (ESTILO DIA JULIANO SIMPLIFICADO)
027800* PARA PODER RESTAR DOS FECHAS Y OBTENER DIAS DE TENENCIA
027900 DIAS-DESDE-EPOCA SECTION.
028000     MOVE ZEROES TO WKS-ES-BISIESTO
028100     DIVIDE WKS-ANIO-CALC BY 4   GIVING WKS-DIV-4 REMAINDER WKS-RES-4
028200     DIVIDE WKS-ANIO-CALC BY 100 GIVING WKS-DIV-100
028300           REMAINDER WKS-RES-100
028400     DIVIDE WKS-ANIO-CALC BY 400 GIVING WKS-DIV-400
028500           REMAINDER WKS-RES-400
028600     IF WKS-RES-4 = 0
028700        AND (WKS-RES-100 NOT = 0 OR WKS-RES-400 = 0)
028800        MOVE 1 TO WKS-ES-BISIESTO
028900     END-IF
029000
029100*    DIAS-DIV-4/100/400 SON LOS COCIENTES ENTEROS DE (ANIO-1)/4,
029200*    (ANIO-1)/100 Y (ANIO-1)/400 - CUENTA DE AÑOS BISIESTOS YA
029300*    TRANSCURRIDOS ANTES DEL AÑO EN CURSO (SIN FUNCTION INTEGER)
029400     COMPUTE WKS-AUX-ANIO-M1 = WKS-ANIO-CALC - 1
029500     DIVIDE WKS-AUX-ANIO-M1 BY 4   GIVING WKS-DIV-4 REMAINDER WKS-RES-4
029600     DIVIDE WKS-AUX-ANIO-M1 BY 100 GIVING WKS-DIV-100
029700           REMAINDER WKS-RES-100
029800     DIVIDE WKS-AUX-ANIO-M1 BY 400 GIVING WKS-DIV-400
029900           REMAINDER WKS-RES-400
030000     COMPUTE WKS-DIAS-RESULTADO =
030100         WKS-AUX-ANIO-M1 * 365 + WKS-DIV-4 - WKS-DIV-100 + WKS-DIV-400
030200
030300     MOVE ZEROES TO WKS-SUMA-MESES
030400     PERFORM SUMA-DIAS-MES-ANTERIOR VARYING WKS-MES-IX FROM 1 BY 1
030500         UNTIL WKS-MES-IX >= WKS-MES-CALC
030600
030700     COMPUTE WKS-DIAS-RESULTADO =
030800         WKS-DIAS-RESULTADO + WKS-SUMA-MESES + WKS-DIA-CALC
030900     IF WKS-MES-CALC > 2 AND ANIO-ES-BISIESTO
031000        ADD 1 TO WKS-DIAS-RESULTADO
031100     END-IF.
031200 DIAS-DESDE-EPOCA-E. EXIT.
031300
031400*              SUMA-DIAS-MES-ANTERIOR
031500* CUERPO DEL PERFORM VARYING DE DIAS-DESDE-EPOCA: ACUMULA EN
031600* WKS-SUMA-MESES LOS DIAS DE CADA MES ANTERIOR AL MES DE LA FECHA
031700* QUE SE ESTA CONVIRTIENDO, TOMADOS DE LA TABLA DIA-FIN-MES.
031800 SUMA-DIAS-MES-ANTERIOR SECTION.
031900     ADD DIA-FIN-MES (WKS-MES-IX) TO WKS-SUMA-MESES.
032000 SUMA-DIAS-MES-ANTERIOR-E. EXIT.
