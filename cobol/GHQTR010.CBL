000100*****************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : R. VILLALTA (RVR)                                *
000400* APLICACION  : GANANCIAS DE CAPITAL - MERCADO DE ACCIONES       *
000500* PROGRAMA    : GHQTR010                                         *
000600* TIPO        : BATCH - SUBPROGRAMA                              *
000700* DESCRIPCION : ARMA EN MEMORIA LA TABLA DE TRIMESTRES DE PAGO   *
000800*             : ANTICIPADO DEL EJERCICIO FISCAL RECIBIDO, YA SEA *
000900*             : CON EL ESQUEMA DE 5 TRIMESTRES DEL PORTAL DE     *
001000*             : IMPUESTOS O EL ESQUEMA ESTANDAR DE 4 TRIMESTRES  *
001100* ARCHIVOS    : NINGUNO (SUBPROGRAMA DE MEMORIA)                 *
001200* ACCION (ES) : C=CONSTRUIR TABLA                                *
001300* INSTALADO   : 14/03/1989                                       *
001400* BPM/RATIONAL: 100214                                           *
001500* NOMBRE      : ARMADO DE TABLA DE TRIMESTRES                    *
001600* DESCRIPCION : SUBPROGRAMA LLAMADO POR GHTAX1C0                 *
001700*****************************************************************
001800*             R E G I S T R O   D E   C A M B I O S
001900*-----------------------------------------------------------------
002000* 14/03/1989 RVR TK-10021 VERSION ORIGINAL DEL SUBPROGRAMA
002100* 02/08/1990 RVR TK-10188 SE AGREGA ESQUEMA DE 4 TRIMESTRES
002200*             (ANTES SOLO EXISTIA EL DE 5 DEL PORTAL)
002300* 19/11/1991 JOF TK-10344 CORRIGE FRONTERA Q4/Q5 EN ANIO BISIESTO
002400* 21/05/1993 RVR TK-10502 SE AGREGA VALIDACION DE EJERCICIO NO
002500*             NUMERICO CON REGRESO A EJERCICIO 2024-25
002600* 17/01/1996 JOF TK-10711 ESTANDARIZA NOMBRES DE TRIMESTRE A 7
002700*             POSICIONES PARA CUADRAR CON REPORTE DE RESUMEN
002800* 30/09/1998 MCV TK-11065 REVISION Y2K - EJERCICIO SE RECIBE
002900*             COMO X(07) AAAA-AA, NO SE USAN DOS DIGITOS DE ANIO
003000* 2024-12-16  MSA  REQ-4561  LK-QTR-NAME VENIA FIJO A 'Q1FY25'..
003100*             'Q5FY25' SIN IMPORTAR EL EJERCICIO RECIBIDO -- UNA
003200*             CORRIDA DE UN EJERCICIO DISTINTO A 2024-25 SEGUIA
003300*             MOSTRANDO "FY25" EN EL NOMBRE. SE CAMBIA A UN ROTULO
003400*             DE MES A MES (ABR-JUN, ETC.) QUE NO DEPENDE DEL ANIO,
003500*             IGUAL QUE EL EJERCICIO ANTERIOR DEL PORTAL DE
003600*             IMPUESTOS ROTULA SUS PROPIAS VENTANAS.
003700*****************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID. GHQTR010.
004000 AUTHOR. R VILLALTA.
004100 INSTALLATION. CASA DE VALORES QUETZAL SA.
004200 DATE-WRITTEN. 14/03/1989.
004300 DATE-COMPILED.
004400 SECURITY. USO INTERNO DEL DEPARTAMENTO DE IMPUESTOS.
004500 ENVIRONMENT DIVISION.
004600*    SUBPROGRAMA DE MEMORIA -- NO ABRE ARCHIVOS.  LA UNICA
004700*    PLATICA CON EL MUNDO EXTERIOR ES POR LINKAGE SECTION, ASI
004800*    QUE NO HAY SELECT/FD QUE DECLARAR AQUI.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400*****************************************************************
005500*           R E C U R S O S   D E   T R A B A J O
005600*****************************************************************
005700* ESTOS CAMPOS SON EXCLUSIVOS DE GHQTR010 -- NO SE COMPARTEN CON
005800* GHTAX1C0 NI CON NINGUN OTRO SUBPROGRAMA.  EL RESULTADO DEL
005900* ARMADO SE REGRESA UNICAMENTE POR LA TABLA DE LINKAGE.
006000 01  WKS-VARIABLES-TRABAJO.
006100     05  WKS-EJER-VALIDO           PIC 9(01) VALUE ZEROES COMP.
006200         88  EJER-ES-NUMERICO         VALUE 1.
006300     05  WKS-ANIO-INI              PIC 9(04) VALUE ZEROES.
006400     05  WKS-ANIO-FIN              PIC 9(04) VALUE ZEROES.
006500     05  WKS-EJER-4                PIC 9(04) VALUE ZEROES.
006600     05  WKS-EJER-4-R REDEFINES WKS-EJER-4.
006700         10  WKS-EJER-4-DIG        PIC 9(04).
006800     05  WKS-CONT-TRIM             PIC 9(02) VALUE ZEROES COMP.
006900     05  FILLER                    PIC X(02) VALUE SPACES.
007000
007100* 21/05/1993 RVR TK-10502: EJERCICIO DE RESPALDO CUANDO SYSIN NO
007200*             TRAE UN EJERCICIO NUMERICO VALIDO -- SE USA EL
007300*             EJERCICIO FISCAL VIGENTE AL MOMENTO DE ESTA VERSION.
007400 01  TABLA-EJER-DEFECTO.
007500     02  FILLER                    PIC X(07) VALUE '2024-25'.
007600 01  ED REDEFINES TABLA-EJER-DEFECTO.
007700     02  ED-ANIO-INI               PIC 9(04).
007800     02  FILLER                    PIC X(03).
007900*****************************************************************
008000* LINKAGE SECTION -- LO QUE GHTAX1C0 MANDA (EJERCICIO Y ESQUEMA)
008100* Y LO QUE ESTE SUBPROGRAMA REGRESA (LA TABLA OCCURS 5 YA LLENA
008200* CON CODIGO, NOMBRE, INICIO Y FIN DE CADA TRIMESTRE).
008300*****************************************************************
008400 LINKAGE SECTION.
008500 01  LK-EJERCICIO                  PIC X(07).
008600 01  LK-EJERCICIO-R REDEFINES LK-EJERCICIO.
008700     05  LK-EJER-ANIO-INI          PIC 9(04).
008800     05  FILLER                    PIC X(03).
008900 01  LK-ESQUEMA                    PIC X(01).
009000     88  LK-ESQUEMA-5-TRIM            VALUE '5'.
009100     88  LK-ESQUEMA-4-TRIM            VALUE '4'.
009200 01  LK-TABLA-TRIMESTRES.
009300     05  LK-TRIM OCCURS 5 TIMES INDEXED BY LK-QX.
009400         10  LK-QTR-CODE           PIC X(02).
009500         10  LK-QTR-NAME           PIC X(07).
009600         10  LK-QTR-START          PIC 9(08).
009700         10  LK-QTR-END            PIC 9(08).
009800*****************************************************************
009900 PROCEDURE DIVISION USING LK-EJERCICIO, LK-ESQUEMA,
010000     LK-TABLA-TRIMESTRES.
010100*****************************************************************
010200*              S E C C I O N    P R I N C I P A L
010300*****************************************************************
010400* 14/03/1989 RVR TK-10021: PRIMERO SE DETERMINA EL ANIO INICIAL
010500*             DEL EJERCICIO, LUEGO SE LIMPIA LA TABLA DE SALIDA
010600*             (POR SI EL LLAMADOR LA REUTILIZA DE UNA CORRIDA
010700*             ANTERIOR) Y POR ULTIMO SE ARMA EL ESQUEMA PEDIDO.
010800 000-MAIN SECTION.
010900     PERFORM DETERMINA-ANIOS
011000     PERFORM LIMPIA-TABLA
011100     IF LK-ESQUEMA-5-TRIM
011200        PERFORM ARMA-TABLA-5-TRIMESTRES
011300     ELSE
011400        PERFORM ARMA-TABLA-4-TRIMESTRES
011500     END-IF
011600     GOBACK.
011700 000-MAIN-E. EXIT.
011800
011900*              DETERMINA-ANIOS
012000* 21/05/1993 RVR TK-10502 EXTRAE EL ANIO INICIAL DEL EJERCICIO
012100*             RECIBIDO EN LK-EJERCICIO (AAAA-AA); SI NO ES
012200*             NUMERICO SE REGRESA AL EJERCICIO 2024-25
012300 DETERMINA-ANIOS SECTION.
012400     MOVE ZEROES TO WKS-EJER-VALIDO
012500     MOVE LK-EJER-ANIO-INI TO WKS-EJER-4
012600     IF WKS-EJER-4-DIG IS NUMERIC
012700        MOVE 1              TO WKS-EJER-VALIDO
012800        MOVE WKS-EJER-4-DIG TO WKS-ANIO-INI
012900     ELSE
013000        MOVE ED-ANIO-INI    TO WKS-ANIO-INI
013100     END-IF
013200     COMPUTE WKS-ANIO-FIN = WKS-ANIO-INI + 1.
013300 DETERMINA-ANIOS-E. EXIT.
013400
013500*              LIMPIA-TABLA
013600* DEJA LA TABLA OCCURS 5 EN BLANCOS/CEROS ANTES DE ARMARLA -- SI
013700* EL LLAMADOR REUTILIZA EL AREA DE UNA CORRIDA ANTERIOR (POR
013800* EJEMPLO DOS EJERCICIOS DISTINTOS EN LA MISMA JOBSTREAM) NO SE
013900* ARRASTRAN FECHAS DEL EJERCICIO PREVIO.
014000 LIMPIA-TABLA SECTION.
014100     MOVE ZEROES TO WKS-CONT-TRIM
014200     PERFORM LIMPIA-UN-TRIMESTRE VARYING LK-QX FROM 1 BY 1
014300         UNTIL LK-QX > 5.
014400 LIMPIA-TABLA-E. EXIT.
014500
014600* LIMPIA UNA SOLA ENTRADA DE LA TABLA (CODIGO, NOMBRE, INICIO,
014700* FIN) EN EL SUBINDICE LK-QX.
014800 LIMPIA-UN-TRIMESTRE SECTION.
014900     MOVE SPACES TO LK-QTR-CODE (LK-QX) LK-QTR-NAME (LK-QX)
015000     MOVE ZEROES TO LK-QTR-START (LK-QX) LK-QTR-END (LK-QX).
015100 LIMPIA-UN-TRIMESTRE-E. EXIT.
015200
015300*              ARMA-TABLA-5-TRIMESTRES
015400* ESQUEMA DEL PORTAL DE IMPUESTOS - VENTANAS DE PAGO ANTICIPADO
015500* Q1 01-ABR AL 15-JUN, Q2 16-JUN AL 15-SEP, Q3 16-SEP AL 15-DIC,
015600* Q4 16-DIC AL 15-MAR (SIGUIENTE ANIO), Q5 16-MAR AL 31-MAR
015700* 19/11/1991 JOF TK-10344: LA FRONTERA Q4/Q5 SE FIJA EN 15/16-MAR
015800*             SIN IMPORTAR SI EL ANIO SIGUIENTE ES BISIESTO --
015900*             MARZO SIEMPRE TIENE 31 DIAS, ASI QUE NO HAY AJUSTE
016000*             DE FEBRERO QUE HACER AQUI (EL ERROR ORIGINAL ESTABA
016100*             EN OTRA RUTINA QUE YA NO EXISTE EN ESTA VERSION).
016200*    2024-12-16 MSA REQ-4561: EL NOMBRE DE CADA TRIMESTRE ES UN
016300*    ROTULO DE MES A MES (NO CAMBIA DE UN EJERCICIO A OTRO) --
016400*    SOLO LAS FECHAS INICIO/FIN DEPENDEN DEL ANIO RECIBIDO.
016500 ARMA-TABLA-5-TRIMESTRES SECTION.
016600*    Q1: 01-ABR AL 15-JUN DEL ANIO INICIAL DEL EJERCICIO
016700     MOVE 'Q1'      TO LK-QTR-CODE (1)
016800     MOVE 'ABR-JUN' TO LK-QTR-NAME (1)
016900     COMPUTE LK-QTR-START (1) = WKS-ANIO-INI * 10000 + 0401
017000     COMPUTE LK-QTR-END   (1) = WKS-ANIO-INI * 10000 + 0615
017100
017200*    Q2: 16-JUN AL 15-SEP DEL ANIO INICIAL
017300     MOVE 'Q2'      TO LK-QTR-CODE (2)
017400     MOVE 'JUN-SEP' TO LK-QTR-NAME (2)
017500     COMPUTE LK-QTR-START (2) = WKS-ANIO-INI * 10000 + 0616
017600     COMPUTE LK-QTR-END   (2) = WKS-ANIO-INI * 10000 + 0915
017700
017800*    Q3: 16-SEP AL 15-DIC DEL ANIO INICIAL
017900     MOVE 'Q3'      TO LK-QTR-CODE (3)
018000     MOVE 'SEP-DIC' TO LK-QTR-NAME (3)
018100     COMPUTE LK-QTR-START (3) = WKS-ANIO-INI * 10000 + 0916
018200     COMPUTE LK-QTR-END   (3) = WKS-ANIO-INI * 10000 + 1215
018300
018400*    Q4: 16-DIC DEL ANIO INICIAL AL 15-MAR DEL ANIO SIGUIENTE
018500     MOVE 'Q4'      TO LK-QTR-CODE (4)
018600     MOVE 'DIC-MAR' TO LK-QTR-NAME (4)
018700     COMPUTE LK-QTR-START (4) = WKS-ANIO-INI * 10000 + 1216
018800     COMPUTE LK-QTR-END   (4) = WKS-ANIO-FIN * 10000 + 0315
018900
019000*    Q5: 16-MAR AL 31-MAR DEL ANIO SIGUIENTE (CIERRE DE EJERCICIO)
019100     MOVE 'Q5'      TO LK-QTR-CODE (5)
019200     MOVE 'MAR-CIE' TO LK-QTR-NAME (5)
019300     COMPUTE LK-QTR-START (5) = WKS-ANIO-FIN * 10000 + 0316
019400     COMPUTE LK-QTR-END   (5) = WKS-ANIO-FIN * 10000 + 0331.
019500 ARMA-TABLA-5-TRIMESTRES-E. EXIT.
019600
019700*              ARMA-TABLA-4-TRIMESTRES
019800* ESQUEMA ESTANDAR DE 4 TRIMESTRES CALENDARIO (ABR-JUN, JUL-SEP,
019900* OCT-DIC, ENE-MAR).  02/08/1990 RVR TK-10188: SE AGREGA ESTE
020000* ESQUEMA PORQUE ALGUNOS CONTRIBUYENTES DECLARAN POR TRIMESTRE
020100* CALENDARIO EN LUGAR DEL ESQUEMA DE 5 VENTANAS DEL PORTAL.
020200*    2024-12-16 MSA REQ-4561: MISMO CAMBIO DE ROTULO QUE EN EL
020300*    ESQUEMA DE 5 TRIMESTRES -- VER ARMA-TABLA-5-TRIMESTRES.
020400 ARMA-TABLA-4-TRIMESTRES SECTION.
020500*    Q1: ABRIL-JUNIO DEL ANIO INICIAL DEL EJERCICIO
020600     MOVE 'Q1'      TO LK-QTR-CODE (1)
020700     MOVE 'ABR-JUN' TO LK-QTR-NAME (1)
020800     COMPUTE LK-QTR-START (1) = WKS-ANIO-INI * 10000 + 0401
020900     COMPUTE LK-QTR-END   (1) = WKS-ANIO-INI * 10000 + 0630
021000
021100*    Q2: JULIO-SEPTIEMBRE DEL ANIO INICIAL
021200     MOVE 'Q2'      TO LK-QTR-CODE (2)
021300     MOVE 'JUL-SEP' TO LK-QTR-NAME (2)
021400     COMPUTE LK-QTR-START (2) = WKS-ANIO-INI * 10000 + 0701
021500     COMPUTE LK-QTR-END   (2) = WKS-ANIO-INI * 10000 + 0930
021600
021700*    Q3: OCTUBRE-DICIEMBRE DEL ANIO INICIAL
021800     MOVE 'Q3'      TO LK-QTR-CODE (3)
021900     MOVE 'OCT-DIC' TO LK-QTR-NAME (3)
022000     COMPUTE LK-QTR-START (3) = WKS-ANIO-INI * 10000 + 1001
022100     COMPUTE LK-QTR-END   (3) = WKS-ANIO-INI * 10000 + 1231
022200
022300*    Q4: ENERO-MARZO DEL ANIO SIGUIENTE (CIERRE DEL EJERCICIO)
022400     MOVE 'Q4'      TO LK-QTR-CODE (4)
022500     MOVE 'ENE-MAR' TO LK-QTR-NAME (4)
022600     COMPUTE LK-QTR-START (4) = WKS-ANIO-FIN * 10000 + 0101
022700     COMPUTE LK-QTR-END   (4) = WKS-ANIO-FIN * 10000 + 0331.
022800 ARMA-TABLA-4-TRIMESTRES-E. EXIT.
