000100******************************************************************
000200*           R E G I S T R O   D E   L O T E   D E   C O M P R A
000300*           GHBUYRC - COLA FIFO DE COMPRAS PENDIENTES POR SIMBOLO
000400******************************************************************
000500* DESCRIPCION : UNA ENTRADA POR LOTE DE COMPRA AUN NO CONSUMIDO
000600*             : (TOTAL O PARCIAL) POR UNA VENTA.  TABLA DE TRABAJO
000700*             : DE GHFIF010, NO EXISTE ARCHIVO FISICO.
000800******************************************************************
000900 01  REG-BUYTAB.
001000     05  BUY-DATE                 PIC 9(08).
001100     05  BUY-QUANTITY              PIC 9(07)V99.
001200     05  BUY-TOTAL-AMOUNT          PIC S9(11)V99.
001300     05  BUY-UNIT-COST             PIC S9(07)V9(04).
001400     05  BUY-REMAINING-QTY         PIC 9(07)V99.
001500     05  FILLER                    PIC X(08).
