000100*****************************************************************
000200* FECHA       : 30/04/1989                                       *
000300* PROGRAMADOR : R. VILLALTA (RVR)                                *
000400* APLICACION  : GANANCIAS DE CAPITAL - MERCADO DE ACCIONES       *
000500* PROGRAMA    : GHTAX1C0                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE LAS TRANSACCIONES CERRADAS DE ACCIONES DEL   *
000800*             : EJERCICIO FISCAL, LAS CLASIFICA EN ESPECULACION, *
000900*             : CORTO PLAZO O LARGO PLAZO SEGUN LOS DIAS DE      *
001000*             : TENENCIA, ACUMULA POR CATEGORIA Y POR TRIMESTRE  *
001100*             : DE PAGO ANTICIPADO, VALIDA CADA REGISTRO, CORRE  *
001200*             : EL COSTEO PEPS POR SIMBOLO Y EMITE EL REPORTE DE *
001300*             : RESUMEN Y EL REPORTE DE DETALLE                  *
001400* ARCHIVOS    : TXNFILE=A, RPTSUM=A, RPTDET=A                    *
001500* ACCION (ES) : A=ACTUALIZA, R=REPORTE                           *
001600* INSTALADO   : 30/04/1989                                       *
001700* BPM/RATIONAL: 100210                                           *
001800* NOMBRE      : CIERRE ANUAL DE GANANCIAS DE CAPITAL             *
001900* DESCRIPCION : PROGRAMA PRINCIPAL DEL CIERRE                    *
002000*****************************************************************
002100*             R E G I S T R O   D E   C A M B I O S
002200*-----------------------------------------------------------------
002300* 30/04/1989 RVR TK-10020 VERSION ORIGINAL DEL PROGRAMA
002400* 18/08/1990 RVR TK-10192 SE AGREGA EL REPORTE DE DETALLE POR
002500*             TRANSACCION (ANTES SOLO SE EMITIA EL RESUMEN)
002600* 09/03/1992 JOF TK-10370 SE AGREGA LLAMADA A GHFIF010 PARA
002700*             CORRER EL COSTEO PEPS POR SIMBOLO EN CADA VENTA
002800* 25/06/1994 RVR TK-10600 SE AGREGA EL DESGLOSE POR TRIMESTRE DE
002900*             PAGO ANTICIPADO EN EL REPORTE DE RESUMEN
003000* 30/09/1998 MCV TK-11060 REVISION Y2K - EL EJERCICIO FISCAL SE
003100*             RECIBE COMO X(07) AAAA-AA, NO SE USAN DOS DIGITOS
003200* 14/02/2001 JOF TK-11210 SE AGREGA CONTEO DE REGISTROS INVALIDOS
003300*             Y SE ESCRIBE EL DETALLE AUN PARA LOS VALIDOS DE UNA
003400*             SOLA CATEGORIA POR CORRIDA
003500* 07/11/2006 MCV TK-11455 SE CORRIGE EXENCION DE LARGO PLAZO PARA
003600*             EJERCICIOS QUE INICIAN A PARTIR DE 2024
003700* 15/03/2011 JOF TK-11780 SE CAMBIA EL PARAMETRO DE ENTRADA DE
003800*             TARJETA PERFORADA A ACCEPT ... FROM SYSIN (MISMO
003900*             LAYOUT, SOLO CAMBIO DE ORIGEN FISICO DEL PARAMETRO)
004000* 02/09/2015 RVR TK-12040 SE AGREGA EL ESQUEMA DE 4 TRIMESTRES COMO
004100*             ALTERNATIVA AL DE 5, A PEDIDO DE LA OFICINA FISCAL,
004200*             SIN TOCAR LA LOGICA DE ESTE PROGRAMA (GHQTR010 DECIDE)
004300* 2024-12-03  MSA  REQ-4512  REPORTE DE DETALLE: SE AGREGA PRECIO
004400*             UNITARIO DE COMPRA/VENTA Y SE PARTE LA COLUMNA DE
004500*             GANANCIA EN CORTO PLAZO Y ESPECULACION (VER
004600*             ESCRIBE-DETALLE Y ESCRIBE-TOTALES-DETALLE)
004700* 2024-12-05  MSA  REQ-4520  RESUMEN: SE AGREGA COMPRA/VENTA/GIRO
004800*             POR TRIMESTRE, ADEMAS DE LA GANANCIA (VER
004900*             COPIA-UN-TRIMESTRE-RESUMEN Y ESCRIBE-UN-TRIMESTRE-
005000*             RESUMEN, Y EL COPYBOOK GHSUMRC)
005100* 2024-12-10  MSA  REQ-4548  SE CORRIGE LA GANANCIA AGREGADA DE
005200*             CORTO PLAZO: AHORA SE DEDUCE COMO VENTA MENOS COMPRA
005300*             DEL AGREGADO EN VEZ DE SUMAR LA GANANCIA POR RENGLON,
005400*             QUE PODIA VENIR SOBRESCRITA POR TXN-PROFIT (VER
005500*             ACTUALIZA-TOTALES-CATEGORIA Y CONSTRUYE-RESUMEN)
005600* 2024-12-16  MSA  REQ-4561  MUESTRA-RESUMEN-CONSOLA REFERENCIABA
005700*             SUM-CP-VENTA/COMPRA Y SUM-ESP-VENTA/COMPRA SIN QUE
005800*             EXISTIERAN EN EL COPYBOOK GHSUMRC; SE AGREGAN AHI Y SE
005900*             TRASLADAN DESDE WKS- EN CONSTRUYE-RESUMEN. DE PASO SE
006000*             ENSANCHAN A S9(13)V99 LOS ACUMULADORES DE RESUMEN
006100*             (WKS-TABLA-TRIMESTRES Y GHSUMRC) Y SE AGREGA COMPRA/
006200*             VENTA DE LARGO PLAZO AL REGISTRO DE RESUMEN.
006300* 2024-12-18  MSA  REQ-4579  SE AGREGA RENGLON DE TOTAL DESPUES DEL
006400*             DESGLOSE POR TRIMESTRE EN RPTSUM (VER
006500*             ESCRIBE-TOTAL-TRIMESTRES), PARA CUADRAR A OJO CONTRA
006600*             LOS RENGLONES DE CATEGORIA.
006700* 2024-12-18  MSA  REQ-4580  EL CUADRE DE REGISTROS LEIDOS/VALIDOS/
006800*             INVALIDOS SOLO SALIA POR CONSOLA Y LE FALTABA EL
006900*             TOTAL LEIDO; AHORA TAMBIEN QUEDA IMPRESO EN RPTSUM
007000*             (VER ESCRIBE-RESUMEN) Y LA CONSOLA MUESTRA LOS TRES.
007100*****************************************************************
007200 IDENTIFICATION DIVISION.
007300 PROGRAM-ID. GHTAX1C0.
007400 AUTHOR. R VILLALTA.
007500 INSTALLATION. CASA DE VALORES QUETZAL SA.
007600 DATE-WRITTEN. 30/04/1989.
007700 DATE-COMPILED.
007800 SECURITY. USO INTERNO DEL DEPARTAMENTO DE IMPUESTOS.
007900 ENVIRONMENT DIVISION.
008000 CONFIGURATION SECTION.
008100 SPECIAL-NAMES.
008200     C01 IS TOP-OF-FORM.
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500*    ENTRADA: UN REGISTRO POR CADA TRANSACCION CERRADA (COMPRA
008600*    YA CASADA CON SU VENTA) DEL EJERCICIO FISCAL EN CURSO
008700     SELECT TXNFILE ASSIGN   TO TXNFILE
008800            ORGANIZATION     IS SEQUENTIAL
008900            FILE STATUS      IS FS-TXNFILE
009000                                FSE-TXNFILE.
009100
009200*    SALIDA: REPORTE DE RESUMEN ANUAL (UNA LINEA POR CATEGORIA MAS
009300*    EL DESGLOSE POR TRIMESTRE)
009400     SELECT RPTSUM  ASSIGN   TO RPTSUM
009500            ORGANIZATION     IS SEQUENTIAL
009600            FILE STATUS      IS FS-RPTSUM
009700                                FSE-RPTSUM.
009800
009900*    SALIDA: REPORTE DE DETALLE, UNA LINEA POR TRANSACCION VALIDA
010000*    MAS EL RENGLON DE CONTROL TOTALES AL FINAL
010100     SELECT RPTDET  ASSIGN   TO RPTDET
010200            ORGANIZATION     IS SEQUENTIAL
010300            FILE STATUS      IS FS-RPTDET
010400                                FSE-RPTDET.
010500
010600 DATA DIVISION.
010700 FILE SECTION.
010800*****************************************************************
010900*               DEFINICION DE ESTRUCTURA DE ARCHIVOS
011000*****************************************************************
011100*   TRANSACCIONES CERRADAS DE ACCIONES DEL EJERCICIO FISCAL
011200 FD TXNFILE.
011300     COPY GHTXNRC.
011400*   REPORTE DE RESUMEN (IMPRESION) -- ANCHO ESTANDAR DE 133 PARA
011500*   IMPRESORA DE CADENA (COLUMNA 1 DE CONTROL DE FORMULARIO)
011600 FD RPTSUM.
011700 01  REG-RPTSUM.
011800     05  FILLER                    PIC X(133).
011900*   REPORTE DE DETALLE POR TRANSACCION (IMPRESION), MISMO ANCHO
012000 FD RPTDET.
012100 01  REG-RPTDET.
012200     05  FILLER                    PIC X(133).
012300
012400 WORKING-STORAGE SECTION.
012500*****************************************************************
012600*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS
012700*****************************************************************
012800 01  WKS-FS-STATUS.
012900     02  WKS-STATUS.
013000*         TRANSACCIONES DE ENTRADA
013100         04  FS-TXNFILE            PIC 9(02) VALUE ZEROES.
013200         04  FSE-TXNFILE.
013300             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
013400             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
013500             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
013600*         REPORTE DE RESUMEN
013700         04  FS-RPTSUM             PIC 9(02) VALUE ZEROES.
013800         04  FSE-RPTSUM.
013900             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
014000             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
014100             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
014200*         REPORTE DE DETALLE
014300         04  FS-RPTDET             PIC 9(02) VALUE ZEROES.
014400         04  FSE-RPTDET.
014500             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
014600             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
014700             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
014800*         VARIABLES RUTINA DE FSE
014900         04  PROGRAMA              PIC X(08) VALUE SPACES.
015000         04  ARCHIVO               PIC X(08) VALUE SPACES.
015100         04  ACCION                PIC X(10) VALUE SPACES.
015200         04  LLAVE                 PIC X(32) VALUE SPACES.
015300     02  FILLER                    PIC X(04) VALUE SPACES.
015400
015500*****************************************************************
015600*              PARAMETROS DE ENTRADA (VIA SYSIN)
015700*****************************************************************
015800 01  WKS-PARAMETROS-ENTRADA.
015900     05  WKS-EJERCICIO-FISCAL      PIC X(07).
016000     05  WKS-EJERCICIO-FISCAL-R REDEFINES WKS-EJERCICIO-FISCAL.
016100         10  WKS-EJER-ANIO-INI-P   PIC 9(04).
016200         10  FILLER                PIC X(03).
016300     05  WKS-ESQUEMA-TRIMESTRE     PIC X(01).
016400     05  FILLER                    PIC X(20).
016500
016600*   EJERCICIO POR DEFECTO CUANDO SYSIN NO TRAE VALOR
016700 01  TABLA-EJER-DEFECTO.
016800     05  FILLER                    PIC X(07) VALUE '2024-25'.
016900 01  ED REDEFINES TABLA-EJER-DEFECTO.
017000     05  ED-ANIO-INI               PIC 9(04).
017100     05  FILLER                    PIC X(03).
017200
017300*****************************************************************
017400*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES
017500*****************************************************************
017600*   INTERRUPTORES DE UN SOLO DIGITO USADOS EN LAS CLAUSULAS UNTIL
017700*   DE LOS PERFORM PRINCIPALES (LECTURA DE TXNFILE, CLASIFICACION
017800*   VALIDA/INVALIDA, BUSQUEDA DE TRIMESTRE)
017900 01  WKS-FLAGS.
018000     04  WKS-FIN-TXNFILE           PIC 9(01) VALUE ZEROES.
018100         88  FIN-TXNFILE                        VALUE 1.
018200     04  WKS-REGISTRO-VALIDO       PIC 9(01) VALUE ZEROES COMP.
018300         88  TXN-ES-VALIDA                      VALUE 1.
018400     04  WKS-TRIMESTRE-HALLADO     PIC 9(01) VALUE ZEROES COMP.
018500         88  SE-HALLO-TRIMESTRE                 VALUE 1.
018600     04  FILLER                    PIC X(02) VALUE SPACES.
018700
018800*   CONTADORES DE CONTROL DE CORRIDA -- IMPRESOS AL RESUMEN Y A LA
018900*   CONSOLA AL CIERRE PARA CUADRAR CONTRA LOS REGISTROS DEL ARCHIVO
019000 01  WKS-CONTADORES.
019100     04  WKS-TOTAL-LEIDOS          PIC 9(07) VALUE ZEROES COMP.
019200     04  WKS-TOTAL-VALIDOS         PIC 9(07) VALUE ZEROES COMP.
019300     04  WKS-TOTAL-INVALIDOS       PIC 9(07) VALUE ZEROES COMP.
019400     04  FILLER                    PIC X(02) VALUE SPACES.
019500
019600*   MENSAJE DE ERROR DEVUELTO POR GHVAL010 CUANDO EL REGISTRO NO
019700*   PASA LA VALIDACION (VER VALIDA-TRANSACCION)
019800 01  WKS-VARIABLES-TRABAJO.
019900     05  WKS-CATEGORIA-ERROR       PIC X(20) VALUE SPACES.
020000     05  FILLER                    PIC X(04) VALUE SPACES.
020100
020200*   TABLA DE TRIMESTRES DE PAGO ANTICIPADO (CARGADA POR GHQTR010)
020300*   2024-12-16 MSA REQ-4561: LOS MONTOS DE ESTA TABLA SE ENSANCHAN A
020400*   S9(13)V99 A JUEGO CON SUM-TRIM DE GHSUMRC.
020500 01  WKS-TABLA-TRIMESTRES.
020600     05  WKS-TRIM OCCURS 5 TIMES INDEXED BY WKS-QX.
020700         10  WKS-TRIM-CODIGO       PIC X(02).
020800         10  WKS-TRIM-NOMBRE       PIC X(07).
020900         10  WKS-TRIM-INICIO       PIC 9(08).
021000         10  WKS-TRIM-FIN          PIC 9(08).
021100         10  WKS-TRIM-CP-GAN       PIC S9(13)V99 VALUE ZEROES.
021200         10  WKS-TRIM-CP-COMPRA    PIC S9(13)V99 VALUE ZEROES.
021300         10  WKS-TRIM-CP-VENTA     PIC S9(13)V99 VALUE ZEROES.
021400         10  WKS-TRIM-LP-GAN       PIC S9(13)V99 VALUE ZEROES.
021500         10  WKS-TRIM-LP-COMPRA    PIC S9(13)V99 VALUE ZEROES.
021600         10  WKS-TRIM-LP-VENTA     PIC S9(13)V99 VALUE ZEROES.
021700         10  WKS-TRIM-ESP-GAN      PIC S9(13)V99 VALUE ZEROES.
021800         10  WKS-TRIM-ESP-GIRO     PIC S9(13)V99 VALUE ZEROES.
021900         10  FILLER                PIC X(04) VALUE SPACES.
022000
022100*   RENGLON DE TOTAL DEL DESGLOSE POR TRIMESTRE (SUMA DE LOS CINCO)
022200*   2024-12-18 MSA REQ-4579: SE AGREGA PARA QUE EL REPORTE SE PUEDA
022300*   CUADRAR A OJO CONTRA LOS RENGLONES DE CATEGORIA DE MAS ARRIBA.
022400 01  WKS-TOTAL-TRIMESTRES.
022500     05  WKS-TOT-TRIM-CP-COMPRA    PIC S9(13)V99 VALUE ZEROES.
022600     05  WKS-TOT-TRIM-CP-VENTA     PIC S9(13)V99 VALUE ZEROES.
022700     05  WKS-TOT-TRIM-CP-GAN       PIC S9(13)V99 VALUE ZEROES.
022800     05  WKS-TOT-TRIM-LP-COMPRA    PIC S9(13)V99 VALUE ZEROES.
022900     05  WKS-TOT-TRIM-LP-VENTA     PIC S9(13)V99 VALUE ZEROES.
023000     05  WKS-TOT-TRIM-LP-GAN       PIC S9(13)V99 VALUE ZEROES.
023100     05  WKS-TOT-TRIM-ESP-GIRO     PIC S9(13)V99 VALUE ZEROES.
023200     05  WKS-TOT-TRIM-ESP-GAN      PIC S9(13)V99 VALUE ZEROES.
023300     05  FILLER                    PIC X(04) VALUE SPACES.
023400
023500*   AREAS DE TRABAJO SOBRE EL REGISTRO LEIDO
023600 01  WKS-AREA-CLASIFICACION.
023700     05  WKS-CLASIFICACION         PIC X(11) VALUE SPACES.
023800         88  ES-ESPECULACION          VALUE 'SPECULATION'.
023900         88  ES-CORTO-PLAZO           VALUE 'STCG'.
024000         88  ES-LARGO-PLAZO           VALUE 'LTCG'.
024100     05  WKS-GANANCIA-REGISTRO     PIC S9(11)V99 VALUE ZEROES.
024200     05  WKS-EXENCION-LTCG         PIC S9(11)V99 VALUE ZEROES.
024300     05  FILLER                    PIC X(04) VALUE SPACES.
024400
024500*   CONTROL TOTALES DEL REPORTE DE DETALLE (RENGLON FINAL)
024600* 2024-12-03 MSA REQ-4512: LA GANANCIA DE CONTROL TAMBIEN SE PARTE
024700*             EN CORTO PLAZO Y ESPECULACION, IGUAL QUE EN EL
024800*             RENGLON DE DETALLE.
024900 01  WKS-TOTALES-DETALLE.
025000     05  WKS-DET-TOTAL-COMPRA        PIC S9(13)V99 VALUE ZEROES.
025100     05  WKS-DET-TOTAL-VENTA         PIC S9(13)V99 VALUE ZEROES.
025200     05  WKS-DET-TOTAL-GAN-CP        PIC S9(13)V99 VALUE ZEROES.
025300     05  WKS-DET-TOTAL-GAN-ESP       PIC S9(13)V99 VALUE ZEROES.
025400     05  FILLER                      PIC X(04) VALUE SPACES.
025500
025600*   AISLA LOS PRIMEROS CUATRO DIGITOS DEL EJERCICIO (AAAA-AA) PARA
025700*   PODER COMPARARLO CONTRA 2024 Y DECIDIR LA EXENCION DE LARGO
025800*   PLAZO QUE APLICA (VER CONSTRUYE-RESUMEN)
025900 01  WKS-ANIO-EJER.
026000     05  WKS-ANIO-EJER-4             PIC 9(04) VALUE ZEROES.
026100     05  WAE REDEFINES WKS-ANIO-EJER-4.
026200         10  WAE-DIGITOS             PIC 9(04).
026300     05  WKS-ANIO-EJER-VALIDO        PIC 9(01) VALUE ZEROES COMP.
026400         88  ANIO-EJER-ES-NUMERICO      VALUE 1.
026500     05  FILLER                      PIC X(02) VALUE SPACES.
026600
026700*   TOTALES POR CATEGORIA -- SE ACUMULAN REGISTRO A REGISTRO EN
026800*   ACTUALIZA-TOTALES-CATEGORIA Y SE VUELCAN AL RESUMEN EN
026900*   CONSTRUYE-RESUMEN
027000*   ESPECULACION: CANTIDAD DE OPERACIONES INTRADIA, COMPRA, VENTA,
027100*   GANANCIA NETA (PUEDE SER NEGATIVA) Y GIRO (VOLUMEN ABSOLUTO)
027200 01  WKS-ESPECULACION.
027300     05  WKS-ESP-CANTIDAD           PIC 9(07)     VALUE ZEROES COMP.
027400     05  WKS-ESP-COMPRA             PIC S9(13)V99 VALUE ZEROES.
027500     05  WKS-ESP-VENTA              PIC S9(13)V99 VALUE ZEROES.
027600     05  WKS-ESP-GANANCIA           PIC S9(13)V99 VALUE ZEROES.
027700     05  WKS-ESP-GIRO               PIC S9(13)V99 VALUE ZEROES.
027800     05  FILLER                     PIC X(04) VALUE SPACES.
027900
028000*   CORTO PLAZO: CANTIDAD, COMPRA Y VENTA SE ACUMULAN REGISTRO A
028100*   REGISTRO; LA GANANCIA (WKS-CP-GANANCIA) SE DEDUCE DE VENTA
028200*   MENOS COMPRA HASTA CONSTRUYE-RESUMEN, NO SE ACUMULA AQUI
028300 01  WKS-CORTO-PLAZO.
028400     05  WKS-CP-CANTIDAD            PIC 9(07)     VALUE ZEROES COMP.
028500     05  WKS-CP-COMPRA              PIC S9(13)V99 VALUE ZEROES.
028600     05  WKS-CP-VENTA               PIC S9(13)V99 VALUE ZEROES.
028700     05  WKS-CP-GANANCIA            PIC S9(13)V99 VALUE ZEROES.
028800     05  FILLER                     PIC X(04) VALUE SPACES.
028900
029000*   LARGO PLAZO: CANTIDAD, COMPRA, VENTA Y GANANCIA BRUTA SE
029100*   ACUMULAN REGISTRO A REGISTRO; LA GANANCIA GRAVABLE (BRUTA
029200*   MENOS EXENCION) SE CALCULA APARTE EN CONSTRUYE-RESUMEN
029300 01  WKS-LARGO-PLAZO.
029400     05  WKS-LP-CANTIDAD            PIC 9(07)     VALUE ZEROES COMP.
029500     05  WKS-LP-COMPRA              PIC S9(13)V99 VALUE ZEROES.
029600     05  WKS-LP-VENTA               PIC S9(13)V99 VALUE ZEROES.
029700     05  WKS-LP-GANANCIA-BRUTA      PIC S9(13)V99 VALUE ZEROES.
029800     05  WKS-LP-GANANCIA-GRAV       PIC S9(13)V99 VALUE ZEROES.
029900     05  FILLER                     PIC X(04) VALUE SPACES.
030000
030100*   RESULTADO DEL COSTEO PEPS (LLAMADA A GHFIF010)
030200 01  WKS-RESULTADO-FIFO.
030300     05  WKS-FIFO-CANT-ASIGNADA     PIC 9(07)V99.
030400     05  WKS-FIFO-CANT-SIN-ASIGNAR  PIC 9(07)V99.
030500     05  WKS-FIFO-COSTO-ADQUIS      PIC S9(11)V99.
030600     05  WKS-FIFO-GANANCIA          PIC S9(11)V99.
030700     05  WKS-FIFO-DIAS-TENENCIA     PIC 9(05).
030800     05  FILLER                     PIC X(04) VALUE SPACES.
030900
031000*   MASCARAS DE PANTALLA PARA LA ESTADISTICA DE CONSOLA
031100*   2024-12-16 MSA REQ-4561: MASCARA DE MONTO ENSANCHADA A JUEGO CON
031200*   LOS ACUMULADORES S9(13)V99.
031300 01  WKS-MASCARAS.
031400     05  WKS-MASCARA-CANT          PIC ZZZ,ZZ9 VALUE ZEROES.
031500     05  WKS-MASCARA-MONTO         PIC -ZZ,ZZZ,ZZZ,ZZZ,ZZ9.99
031600                                       VALUE ZEROES.
031700     05  FILLER                    PIC X(04) VALUE SPACES.
031800
031900*   CODIGOS DE ACCION PARA LA LLAMADA AL COSTEO PEPS (GHFIF010)
032000 01  WKS-ACCIONES-FIFO.
032100     05  WKS-ACCION-ENCOLA           PIC X(01) VALUE 'E'.
032200     05  WKS-ACCION-ASIGNA           PIC X(01) VALUE 'V'.
032300     05  FILLER                      PIC X(02) VALUE SPACES.
032400
032500*****************************************************************
032600*  ESCROCHOS DE TRABAJO PARA LOS REGISTROS DE COPYBOOK COMPARTIDO
032700*****************************************************************
032800     COPY GHBUYRC.
032900     COPY GHFFMRC.
033000     COPY GHQTRRC.
033100     COPY GHSUMRC.
033200     COPY GHDETRC.
033300*****************************************************************
033400 PROCEDURE DIVISION.
033500*****************************************************************
033600*              S E C C I O N    P R I N C I P A L
033700*****************************************************************
033800 000-MAIN SECTION.
033900*    ABRE ARCHIVOS, LEE EL PARAMETRO DE EJERCICIO/ESQUEMA Y ARMA LA
034000*    TABLA DE TRIMESTRES ANTES DE TOCAR EL PRIMER REGISTRO
034100     PERFORM ABRIR-ARCHIVOS
034200     PERFORM RECIBE-PARAMETROS
034300     PERFORM CARGA-TABLA-TRIMESTRES
034400*    CICLO PRINCIPAL: UNA PASADA POR TXNFILE, UN REGISTRO A LA VEZ
034500     PERFORM LEE-TXNFILE
034600     PERFORM PROCESA-TRANSACCION UNTIL FIN-TXNFILE
034700*    AL AGOTAR EL ARCHIVO SE CIERRA EL DETALLE, SE ARMA Y ESCRIBE EL
034800*    RESUMEN Y SE MUESTRA EL CUADRE POR CONSOLA ANTES DE TERMINAR
034900     PERFORM ESCRIBE-TOTALES-DETALLE
035000     PERFORM CONSTRUYE-RESUMEN
035100     PERFORM ESCRIBE-RESUMEN
035200     PERFORM MUESTRA-RESUMEN-CONSOLA
035300     PERFORM CIERRA-ARCHIVOS
035400     STOP RUN.
035500 000-MAIN-E. EXIT.
035600
035700*              ABRIR-ARCHIVOS
035800* ABRE ENTRADA Y SALIDA; CUALQUIER FILE STATUS DISTINTO DE CERO SE
035900* REPORTA POR LA RUTINA COMPARTIDA DEBD1R00 Y DETIENE LA CORRIDA --
036000* NO TIENE SENTIDO CONTINUAR SI NO SE PUEDE ESCRIBIR EL REPORTE.
036100 ABRIR-ARCHIVOS SECTION.
036200     MOVE 'GHTAX1C0' TO PROGRAMA
036300     OPEN INPUT  TXNFILE
036400          OUTPUT RPTSUM RPTDET
036500     IF FS-TXNFILE NOT EQUAL 0
036600        MOVE 'OPEN'    TO ACCION
036700        MOVE SPACES    TO LLAVE
036800        MOVE 'TXNFILE' TO ARCHIVO
036900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
037000                              FS-TXNFILE, FSE-TXNFILE
037100        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO TXNFILE <<<'
037200                UPON CONSOLE
037300        STOP RUN
037400     END-IF
037500     IF FS-RPTSUM NOT EQUAL 0
037600        MOVE 'OPEN'   TO ACCION
037700        MOVE SPACES   TO LLAVE
037800        MOVE 'RPTSUM' TO ARCHIVO
037900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
038000                              FS-RPTSUM, FSE-RPTSUM
038100        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO RPTSUM <<<'
038200                UPON CONSOLE
038300        STOP RUN
038400     END-IF
038500     IF FS-RPTDET NOT EQUAL 0
038600        MOVE 'OPEN'   TO ACCION
038700        MOVE SPACES   TO LLAVE
038800        MOVE 'RPTDET' TO ARCHIVO
038900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
039000                              FS-RPTDET, FSE-RPTDET
039100        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO RPTDET <<<'
039200                UPON CONSOLE
039300        STOP RUN
039400     END-IF.
039500 ABRIR-ARCHIVOS-E. EXIT.
039600
039700*              RECIBE-PARAMETROS
039800* 30/09/1998 MCV TK-11060 EL EJERCICIO SE RECIBE COMO X(07)
039900*             AAAA-AA (CUATRO POSICIONES DE ANIO)
040000 RECIBE-PARAMETROS SECTION.
040100     ACCEPT WKS-PARAMETROS-ENTRADA FROM SYSIN
040200     IF WKS-EJERCICIO-FISCAL = SPACES
040300        MOVE TABLA-EJER-DEFECTO TO WKS-EJERCICIO-FISCAL
040400     END-IF
040500     IF WKS-ESQUEMA-TRIMESTRE NOT = '4' AND NOT = '5'
040600        MOVE '5' TO WKS-ESQUEMA-TRIMESTRE
040700     END-IF.
040800 RECIBE-PARAMETROS-E. EXIT.
040900
041000*              CARGA-TABLA-TRIMESTRES
041100* GHQTR010 CALCULA LAS FECHAS INICIO/FIN DE CADA TRIMESTRE DE PAGO
041200* ANTICIPADO SEGUN EL EJERCICIO Y EL ESQUEMA (4 O 5 TRIMESTRES) Y
041300* DEVUELVE LA TABLA YA LIMPIA Y ORDENADA CRONOLOGICAMENTE.
041400 CARGA-TABLA-TRIMESTRES SECTION.
041500     CALL 'GHQTR010' USING WKS-EJERCICIO-FISCAL,
041600                           WKS-ESQUEMA-TRIMESTRE,
041700                           WKS-TABLA-TRIMESTRES.
041800 CARGA-TABLA-TRIMESTRES-E. EXIT.
041900
042000*              LEE-TXNFILE
042100* LECTURA SECUENCIAL SIMPLE DE TXNFILE; CUENTA CADA REGISTRO LEIDO
042200* (VALIDO O NO) EN WKS-TOTAL-LEIDOS PARA EL CUADRE DE FIN DE CORRIDA
042300 LEE-TXNFILE SECTION.
042400     READ TXNFILE
042500       AT END
042600          MOVE 1 TO WKS-FIN-TXNFILE
042700       NOT AT END
042800          ADD 1 TO WKS-TOTAL-LEIDOS
042900     END-READ.
043000 LEE-TXNFILE-E. EXIT.
043100
043200*              PROCESA-TRANSACCION
043300* 14/02/2001 JOF TK-11210 SE VALIDA CADA REGISTRO LEIDO, SE
043400*             CUENTA COMO INVALIDO EL QUE NO PASE Y NO SE
043500*             ACUMULA NI SE ESCRIBE DETALLE PARA ESE REGISTRO
043600 PROCESA-TRANSACCION SECTION.
043700*    UN RENGLON EN BLANCO (SIN COMPRA NI VENTA) SE SALTA SIN CONTAR
043800*    COMO INVALIDO -- OCURRE EN ARCHIVOS DE PRUEBA CON LINEAS VACIAS
043900     IF TXN-BUY-AMOUNT = ZEROES AND TXN-SELL-AMOUNT = ZEROES
044000        GO TO PROCESA-TRANSACCION-SIGUIENTE
044100     END-IF
044200     PERFORM VALIDA-TRANSACCION
044300     IF NOT TXN-ES-VALIDA
044400        ADD 1 TO WKS-TOTAL-INVALIDOS
044500        DISPLAY '>>> REGISTRO ' WKS-TOTAL-LEIDOS ' INVALIDO: '
044600                WKS-CATEGORIA-ERROR UPON CONSOLE
044700        GO TO PROCESA-TRANSACCION-SIGUIENTE
044800     END-IF
044900     ADD 1 TO WKS-TOTAL-VALIDOS
045000*    SECUENCIA DE UN REGISTRO VALIDO: CLASIFICAR POR DIAS DE
045100*    TENENCIA, CORRER EL COSTEO PEPS, UBICAR EL TRIMESTRE DE LA
045200*    VENTA, ACUMULAR A LOS TOTALES Y ESCRIBIR EL DETALLE
045300     PERFORM CLASIFICA-TRANSACCION
045400     PERFORM CORRE-COSTEO-PEPS
045500     PERFORM LOCALIZA-TRIMESTRE
045600     PERFORM ACTUALIZA-TOTALES-CATEGORIA
045700     IF SE-HALLO-TRIMESTRE
045800        PERFORM ACTUALIZA-TOTALES-TRIMESTRE
045900     END-IF
046000     PERFORM ESCRIBE-DETALLE.
046100 PROCESA-TRANSACCION-SIGUIENTE.
046200     PERFORM LEE-TXNFILE.
046300 PROCESA-TRANSACCION-E. EXIT.
046400
046500*              VALIDA-TRANSACCION
046600* GHVAL010 REVISA FECHAS, PRECIOS IMPLICITOS, DIAS DE TENENCIA Y
046700* EL SIMBOLO DEL REGISTRO Y DEVUELVE VALIDO/INVALIDO MAS LA
046800* CATEGORIA DE ERROR PARA EL DISPLAY DE CONSOLA.
046900 VALIDA-TRANSACCION SECTION.
047000     CALL 'GHVAL010' USING REG-TXNFILE, WKS-REGISTRO-VALIDO,
047100                           WKS-CATEGORIA-ERROR.
047200 VALIDA-TRANSACCION-E. EXIT.
047300
047400*              CLASIFICA-TRANSACCION
047500* CLASIFICA POR DIAS DE TENENCIA: 0=ESPECULACION, 1-365=CORTO
047600* PLAZO, MAS DE 365=LARGO PLAZO
047700 CLASIFICA-TRANSACCION SECTION.
047800     IF TXN-DAYS-HELD = 0
047900        MOVE 'SPECULATION' TO WKS-CLASIFICACION
048000     ELSE
048100        IF TXN-DAYS-HELD <= 365
048200           MOVE 'STCG' TO WKS-CLASIFICACION
048300        ELSE
048400           MOVE 'LTCG' TO WKS-CLASIFICACION
048500        END-IF
048600     END-IF.
048700 CLASIFICA-TRANSACCION-E. EXIT.
048800
048900*              CORRE-COSTEO-PEPS
049000* 09/03/1992 JOF TK-10370 ENCOLA LA COMPRA Y DE INMEDIATO ASIGNA
049100*             LA VENTA CONTRA LA COLA DEL SIMBOLO (GHFIF010)
049200 CORRE-COSTEO-PEPS SECTION.
049300*    PRIMERO SE ENCOLA LA COMPRA DE ESTE MOVIMIENTO (CADA REGISTRO
049400*    DE TXNFILE TRAE SU PROPIA COMPRA Y VENTA YA CASADAS POR EL
049500*    CORREDOR DE BOLSA, PERO GHFIF010 RECALCULA EL COSTO PEPS PARA
049600*    QUE LA CONTABILIDAD INTERNA CUADRE CONTRA LA COLA POR SIMBOLO).
049700     CALL 'GHFIF010' USING WKS-ACCION-ENCOLA, TXN-SYMBOL,
049800                           TXN-BUY-DATE, TXN-QUANTITY,
049900                           TXN-BUY-AMOUNT, WKS-RESULTADO-FIFO
050000*    LUEGO SE ASIGNA LA VENTA CONTRA LA COLA DEL MISMO SIMBOLO,
050100*    CONSUMIENDO LOS LOTES MAS ANTIGUOS PRIMERO (PEPS).
050200     CALL 'GHFIF010' USING WKS-ACCION-ASIGNA, TXN-SYMBOL,
050300                           TXN-SELL-DATE, TXN-QUANTITY,
050400                           TXN-SELL-AMOUNT, WKS-RESULTADO-FIFO
050500*    SE DEJA CONSTANCIA DEL CASADO EN EL COPYBOOK GHFFMRC PARA
050600*    AUDITORIA POSTERIOR (NO SE IMPRIME EN ESTA VERSION).
050700     MOVE TXN-BUY-DATE               TO FFM-BUY-DATE
050800     MOVE WKS-FIFO-CANT-ASIGNADA     TO FFM-MATCHED-QTY
050900     MOVE BUY-UNIT-COST              TO FFM-UNIT-COST
051000     MOVE WKS-FIFO-COSTO-ADQUIS      TO FFM-COST-OF-ACQUISITION
051100     MOVE TXN-SELL-DATE              TO FFM-SELL-DATE
051200     MOVE WKS-FIFO-DIAS-TENENCIA     TO FFM-HOLDING-DAYS.
051300 CORRE-COSTEO-PEPS-E. EXIT.
051400
051500*              LOCALIZA-TRIMESTRE
051600* BUSCA EL TRIMESTRE CUYA VENTANA CUBRE LA FECHA DE VENTA
051700* (INICIO <= FECHA <= FIN, AMBOS EXTREMOS INCLUSIVOS)
051800 LOCALIZA-TRIMESTRE SECTION.
051900     MOVE ZEROES TO WKS-TRIMESTRE-HALLADO
052000     PERFORM REVISA-UN-TRIMESTRE VARYING WKS-QX FROM 1 BY 1
052100         UNTIL WKS-QX > 5 OR SE-HALLO-TRIMESTRE.
052200 LOCALIZA-TRIMESTRE-E. EXIT.
052300
052400*              REVISA-UN-TRIMESTRE
052500* CUERPO DEL PERFORM VARYING DE LOCALIZA-TRIMESTRE: PRUEBA UN SOLO
052600* RENGLON DE LA TABLA (INDICE WKS-QX) CONTRA LA FECHA DE VENTA.
052700 REVISA-UN-TRIMESTRE SECTION.
052800     IF TXN-SELL-DATE >= WKS-TRIM-INICIO (WKS-QX)
052900        AND TXN-SELL-DATE <= WKS-TRIM-FIN (WKS-QX)
053000        MOVE 1 TO WKS-TRIMESTRE-HALLADO
053100        MOVE WKS-TRIM-CODIGO  (WKS-QX) TO QTR-CODE
053200        MOVE WKS-TRIM-NOMBRE  (WKS-QX) TO QTR-NAME
053300        MOVE WKS-TRIM-INICIO  (WKS-QX) TO QTR-START
053400        MOVE WKS-TRIM-FIN     (WKS-QX) TO QTR-END
053500     END-IF.
053600 REVISA-UN-TRIMESTRE-E. EXIT.
053700
053800*              ACTUALIZA-TOTALES-CATEGORIA
053900* REGLAS DE NEGOCIO POR CATEGORIA (VER GHFIF010 PARA EL COSTEO)
054000* 2024-12-10 MSA REQ-4548: WKS-GANANCIA-REGISTRO PUEDE VENIR DE
054100*             TXN-PROFIT (VALOR YA CALCULADO POR EL CORREDOR DE
054200*             BOLSA EN EL RENGLON DE ORIGEN) CUANDO EL CAMPO VIENE
054300*             LLENO; ESE VALOR SOLO ES VALIDO PARA EL RENGLON DE
054400*             DETALLE.  EL ACUMULADOR DE CORTO PLAZO YA NO SUMA
054500*             ESTE CAMPO -- LA GANANCIA AGREGADA DE CORTO PLAZO SE
054600*             DEDUCE MAS ADELANTE EN CONSTRUYE-RESUMEN COMO VENTA
054700*             MENOS COMPRA DEL AGREGADO, PORQUE LA AUDITORIA SAT
054800*             DETECTO QUE UN TXN-PROFIT MAL DIGITADO EN UN SOLO
054900*             RENGLON DISTORSIONABA EL TOTAL DE CORTO PLAZO DEL
055000*             EJERCICIO COMPLETO.
055100 ACTUALIZA-TOTALES-CATEGORIA SECTION.
055200     IF ES-ESPECULACION
055300        COMPUTE WKS-GANANCIA-REGISTRO =
055400            TXN-SELL-AMOUNT - TXN-BUY-AMOUNT
055500        ADD 1                        TO WKS-ESP-CANTIDAD
055600        ADD TXN-BUY-AMOUNT           TO WKS-ESP-COMPRA
055700        ADD TXN-SELL-AMOUNT          TO WKS-ESP-VENTA
055800        ADD WKS-GANANCIA-REGISTRO    TO WKS-ESP-GANANCIA
055900        IF WKS-GANANCIA-REGISTRO < ZEROES
056000           COMPUTE WKS-ESP-GIRO = WKS-ESP-GIRO
056100                                 - WKS-GANANCIA-REGISTRO
056200        ELSE
056300           ADD WKS-GANANCIA-REGISTRO TO WKS-ESP-GIRO
056400        END-IF
056500     ELSE
056600        IF ES-CORTO-PLAZO
056700*          TXN-PROFIT, CUANDO VIENE LLENO, SOLO ALIMENTA EL
056800*          RENGLON DE DETALLE (WDT-GANANCIA-CP EN ESCRIBE-
056900*          DETALLE) -- EL AGREGADO WKS-CP-GANANCIA YA NO SE
057000*          ACUMULA AQUI, VER NOTA ARRIBA Y CONSTRUYE-RESUMEN.
057100           IF TXN-PROFIT NOT = ZEROES
057200              MOVE TXN-PROFIT TO WKS-GANANCIA-REGISTRO
057300           ELSE
057400              COMPUTE WKS-GANANCIA-REGISTRO =
057500                  TXN-SELL-AMOUNT - TXN-BUY-AMOUNT
057600           END-IF
057700           ADD 1                     TO WKS-CP-CANTIDAD
057800           ADD TXN-BUY-AMOUNT        TO WKS-CP-COMPRA
057900           ADD TXN-SELL-AMOUNT       TO WKS-CP-VENTA
058000        ELSE
058100           COMPUTE WKS-GANANCIA-REGISTRO =
058200               TXN-SELL-AMOUNT - TXN-BUY-AMOUNT
058300           ADD 1                        TO WKS-LP-CANTIDAD
058400           ADD TXN-BUY-AMOUNT           TO WKS-LP-COMPRA
058500           ADD TXN-SELL-AMOUNT          TO WKS-LP-VENTA
058600           ADD WKS-GANANCIA-REGISTRO    TO WKS-LP-GANANCIA-BRUTA
058700        END-IF
058800     END-IF.
058900 ACTUALIZA-TOTALES-CATEGORIA-E. EXIT.
059000
059100*              ACTUALIZA-TOTALES-TRIMESTRE
059200* ESPEJO DE ACTUALIZA-TOTALES-CATEGORIA PERO ACUMULANDO EN EL
059300* RENGLON DEL TRIMESTRE (WKS-QX) HALLADO POR LOCALIZA-TRIMESTRE.
059400* AQUI SI SE ACUMULA WKS-GANANCIA-REGISTRO TAL CUAL, INCLUSO CUANDO
059500* VIENE DE TXN-PROFIT, PORQUE EL DESGLOSE POR TRIMESTRE ES
059600* INFORMATIVO PARA CUMPLIMIENTO Y NO ALIMENTA EL TOTAL AGREGADO DEL
059700* RESUMEN (ESE SE DEDUCE APARTE EN CONSTRUYE-RESUMEN).
059800 ACTUALIZA-TOTALES-TRIMESTRE SECTION.
059900     IF ES-ESPECULACION
060000        ADD WKS-GANANCIA-REGISTRO TO WKS-TRIM-ESP-GAN (WKS-QX)
060100        IF WKS-GANANCIA-REGISTRO < ZEROES
060200           COMPUTE WKS-TRIM-ESP-GIRO (WKS-QX) =
060300               WKS-TRIM-ESP-GIRO (WKS-QX) - WKS-GANANCIA-REGISTRO
060400        ELSE
060500           ADD WKS-GANANCIA-REGISTRO
060600               TO WKS-TRIM-ESP-GIRO (WKS-QX)
060700        END-IF
060800     ELSE
060900        IF ES-CORTO-PLAZO
061000           ADD WKS-GANANCIA-REGISTRO TO WKS-TRIM-CP-GAN (WKS-QX)
061100           ADD TXN-BUY-AMOUNT        TO WKS-TRIM-CP-COMPRA (WKS-QX)
061200           ADD TXN-SELL-AMOUNT       TO WKS-TRIM-CP-VENTA (WKS-QX)
061300        ELSE
061400           ADD WKS-GANANCIA-REGISTRO TO WKS-TRIM-LP-GAN (WKS-QX)
061500           ADD TXN-BUY-AMOUNT        TO WKS-TRIM-LP-COMPRA (WKS-QX)
061600           ADD TXN-SELL-AMOUNT       TO WKS-TRIM-LP-VENTA (WKS-QX)
061700        END-IF
061800     END-IF.
061900 ACTUALIZA-TOTALES-TRIMESTRE-E. EXIT.
062000
062100*              ESCRIBE-DETALLE
062200* UN RENGLON DE DETALLE POR CADA TRANSACCION VALIDA
062300* 2024-12-03 MSA REQ-4512: SE AGREGA EL PRECIO UNITARIO DE COMPRA
062400*             Y DE VENTA (MONTO ENTRE CANTIDAD) Y LA GANANCIA SE
062500*             REPARTE EN DOS COLUMNAS -- CORTO PLAZO Y ESPECULACION
062600*             -- DEJANDO EN CERO LA QUE NO APLIQUE AL RENGLON.  EL
062700*             RENGLON DE LARGO PLAZO NO LLEVA COLUMNA DE GANANCIA
062800*             EN ESTE REPORTE (VA EN EL RESUMEN).
062900 ESCRIBE-DETALLE SECTION.
063000*    ARMA PRIMERO EL AREA DE TRABAJO WKS-DETALLE-TRABAJO (COPYBOOK
063100*    GHDETRC) A PARTIR DEL REGISTRO LEIDO Y DE LO YA CLASIFICADO,
063200*    PARA PODER APLICAR LOS 88-NIVELES WDT-ES-CORTO-PLAZO Y
063300*    WDT-ES-ESPECULACION ANTES DE REPARTIR LA GANANCIA.
063400     MOVE TXN-SYMBOL              TO WDT-SIMBOLO
063500     MOVE TXN-BUY-DATE            TO WDT-FECHA-COMPRA
063600     MOVE TXN-SELL-DATE           TO WDT-FECHA-VENTA
063700     MOVE TXN-QUANTITY            TO WDT-CANTIDAD
063800*    PRECIO UNITARIO = MONTO ENTRE CANTIDAD (SIEMPRE POSITIVO)
063900     COMPUTE WDT-PRECIO-COMPRA ROUNDED =
064000         TXN-BUY-AMOUNT / TXN-QUANTITY
064100     COMPUTE WDT-PRECIO-VENTA ROUNDED =
064200         TXN-SELL-AMOUNT / TXN-QUANTITY
064300     MOVE TXN-BUY-AMOUNT          TO WDT-MONTO-COMPRA
064400     MOVE TXN-SELL-AMOUNT         TO WDT-MONTO-VENTA
064500     MOVE TXN-DAYS-HELD           TO WDT-DIAS-TENENCIA
064600     MOVE WKS-CLASIFICACION       TO WDT-CLASIFICACION
064700     MOVE QTR-NAME                TO WDT-TRIMESTRE
064800*    LA GANANCIA SOLO SE LLENA EN LA COLUMNA QUE CORRESPONDE A LA
064900*    CLASIFICACION DEL RENGLON; LA OTRA QUEDA EN CERO (EL DETALLE
065000*    DE LARGO PLAZO NO LLEVA COLUMNA DE GANANCIA -- VA EN EL RESUMEN)
065100     MOVE ZEROES                  TO WDT-GANANCIA-CP
065200     MOVE ZEROES                  TO WDT-GANANCIA-ESP
065300     IF WDT-ES-CORTO-PLAZO
065400        MOVE WKS-GANANCIA-REGISTRO TO WDT-GANANCIA-CP
065500     END-IF
065600     IF WDT-ES-ESPECULACION
065700        MOVE WKS-GANANCIA-REGISTRO TO WDT-GANANCIA-ESP
065800     END-IF
065900
066000*    Y AHORA SE TRASLADA EL AREA DE TRABAJO AL RENGLON DE IMPRESION
066100     MOVE SPACES              TO LIN-DETALLE
066200     MOVE WDT-SIMBOLO          TO DET-SIMBOLO
066300     MOVE WDT-FECHA-COMPRA     TO DET-FECHA-COMPRA
066400     MOVE WDT-FECHA-VENTA      TO DET-FECHA-VENTA
066500     MOVE WDT-CANTIDAD         TO DET-CANTIDAD
066600     MOVE WDT-PRECIO-COMPRA    TO DET-PRECIO-COMPRA
066700     MOVE WDT-PRECIO-VENTA     TO DET-PRECIO-VENTA
066800     MOVE WDT-MONTO-COMPRA     TO DET-MONTO-COMPRA
066900     MOVE WDT-MONTO-VENTA      TO DET-MONTO-VENTA
067000     MOVE WDT-DIAS-TENENCIA    TO DET-DIAS-TENENCIA
067100     MOVE WDT-CLASIFICACION    TO DET-CLASIFICACION
067200     MOVE WDT-TRIMESTRE        TO DET-TRIMESTRE
067300     MOVE WDT-GANANCIA-CP      TO DET-GANANCIA-CP
067400     MOVE WDT-GANANCIA-ESP     TO DET-GANANCIA-ESP
067500     WRITE REG-RPTDET FROM LIN-DETALLE
067600     IF FS-RPTDET NOT = 0
067700        DISPLAY 'ERROR AL ESCRIBIR RPTDET, STATUS: ' FS-RPTDET
067800                UPON CONSOLE
067900     END-IF
068000     ADD TXN-BUY-AMOUNT         TO WKS-DET-TOTAL-COMPRA
068100     ADD TXN-SELL-AMOUNT        TO WKS-DET-TOTAL-VENTA
068200     ADD WDT-GANANCIA-CP        TO WKS-DET-TOTAL-GAN-CP
068300     ADD WDT-GANANCIA-ESP       TO WKS-DET-TOTAL-GAN-ESP.
068400 ESCRIBE-DETALLE-E. EXIT.
068500
068600*              ESCRIBE-TOTALES-DETALLE
068700* 14/02/2001 JOF TK-11210 RENGLON DE CONTROL TOTALES AL FINAL DEL
068800*             REPORTE DE DETALLE (COMPRA, VENTA Y GANANCIA)
068900* 2024-12-03 MSA REQ-4512: EL TOTAL DE GANANCIA TAMBIEN SE PARTE EN
069000*             CORTO PLAZO Y ESPECULACION.
069100 ESCRIBE-TOTALES-DETALLE SECTION.
069200     MOVE SPACES               TO LIN-DETALLE
069300     MOVE '**TOTAL**' TO DET-SIMBOLO
069400     MOVE 'CONTROL'   TO DET-CLASIFICACION
069500     MOVE WKS-DET-TOTAL-COMPRA TO DET-MONTO-COMPRA
069600     MOVE WKS-DET-TOTAL-VENTA  TO DET-MONTO-VENTA
069700     MOVE WKS-DET-TOTAL-GAN-CP  TO DET-GANANCIA-CP
069800     MOVE WKS-DET-TOTAL-GAN-ESP TO DET-GANANCIA-ESP
069900     WRITE REG-RPTDET FROM LIN-DETALLE
070000     IF FS-RPTDET NOT = 0
070100        DISPLAY 'ERROR AL ESCRIBIR RPTDET, STATUS: ' FS-RPTDET
070200                UPON CONSOLE
070300     END-IF.
070400 ESCRIBE-TOTALES-DETALLE-E. EXIT.
070500
070600*              CONSTRUYE-RESUMEN
070700* 25/06/1994 RVR TK-10600 ARMA EL DESGLOSE POR TRIMESTRE Y LA
070800*             EXENCION/GANANCIA GRAVABLE DE LARGO PLAZO
070900* 07/11/2006 MCV TK-11455 EXENCION 125,000 DESDE EJERCICIOS QUE
071000*             INICIAN EN 2024 O DESPUES, 100,000 ANTES DE ESO
071100 CONSTRUYE-RESUMEN SECTION.
071200*    EL PRIMER DIGITO DEL EJERCICIO (AAAA-AA) DECIDE EL MONTO DE
071300*    EXENCION DE LARGO PLAZO A APLICAR. SI POR ALGUNA RAZON VIENE
071400*    NO NUMERICO SE ASUME EL MONTO ANTERIOR A 2024 (MAS CONSERVADOR).
071500     MOVE SPACES TO WKS-ANIO-EJER-VALIDO
071600     MOVE WKS-EJER-ANIO-INI-P TO WKS-ANIO-EJER-4
071700     IF WAE-DIGITOS IS NUMERIC
071800        MOVE 1 TO WKS-ANIO-EJER-VALIDO
071900     END-IF
072000     IF ANIO-EJER-ES-NUMERICO AND WAE-DIGITOS >= 2024
072100        MOVE 125000.00 TO WKS-EXENCION-LTCG
072200     ELSE
072300        MOVE 100000.00 TO WKS-EXENCION-LTCG
072400     END-IF
072500*    GANANCIA GRAVABLE DE LARGO PLAZO = BRUTA MENOS EXENCION, PERO
072600*    NUNCA NEGATIVA (UNA EXENCION MAYOR QUE LA GANANCIA NO GENERA
072700*    PERDIDA GRAVABLE, SOLO DEJA LA GRAVABLE EN CERO)
072800     COMPUTE WKS-LP-GANANCIA-GRAV =
072900         WKS-LP-GANANCIA-BRUTA - WKS-EXENCION-LTCG
073000     IF WKS-LP-GANANCIA-GRAV < ZEROES
073100        MOVE ZEROES TO WKS-LP-GANANCIA-GRAV
073200     END-IF
073300
073400*    TRASLADO DE LOS ACUMULADORES DE TRABAJO AL REGISTRO DE RESUMEN
073500*    (COPYBOOK GHSUMRC) QUE SE ESCRIBE MAS ADELANTE EN ESCRIBE-RESUMEN
073600     MOVE WKS-EJERCICIO-FISCAL   TO SUM-EJERCICIO
073700     MOVE WKS-TOTAL-LEIDOS       TO SUM-TOTAL-LEIDOS
073800     MOVE WKS-TOTAL-VALIDOS      TO SUM-TOTAL-VALIDOS
073900     MOVE WKS-TOTAL-INVALIDOS    TO SUM-TOTAL-INVALIDOS
074000     MOVE WKS-ESP-CANTIDAD       TO SUM-ESP-CANTIDAD
074100*    2024-12-16 MSA REQ-4561: SE COPIAN TAMBIEN COMPRA Y VENTA DE
074200*    ESPECULACION, CORTO PLAZO Y LARGO PLAZO -- SE ACUMULABAN EN
074300*    WKS- DESDE SIEMPRE PERO NUNCA SE TRASLADABAN AL REGISTRO DE
074400*    RESUMEN, ASI QUE EL RESUMEN DE CONSOLA LOS REFERENCIABA SIN
074500*    QUE EXISTIERAN EN GHSUMRC.
074600     MOVE WKS-ESP-COMPRA         TO SUM-ESP-COMPRA
074700     MOVE WKS-ESP-VENTA          TO SUM-ESP-VENTA
074800     MOVE WKS-ESP-GANANCIA       TO SUM-ESP-GANANCIA
074900     MOVE WKS-ESP-GIRO           TO SUM-ESP-GIRO
075000     MOVE WKS-CP-CANTIDAD        TO SUM-CP-CANTIDAD
075100     MOVE WKS-CP-COMPRA          TO SUM-CP-COMPRA
075200     MOVE WKS-CP-VENTA           TO SUM-CP-VENTA
075300*    2024-12-10 MSA REQ-4548: GANANCIA DE CORTO PLAZO DEL AGREGADO
075400*    = VENTA DEL AGREGADO MENOS COMPRA DEL AGREGADO (NO ES LA SUMA
075500*    DE LAS GANANCIAS POR RENGLON, QUE PUEDEN VENIR SOBRESCRITAS
075600*    POR TXN-PROFIT).
075700     COMPUTE WKS-CP-GANANCIA = WKS-CP-VENTA - WKS-CP-COMPRA
075800     MOVE WKS-CP-GANANCIA        TO SUM-CP-GANANCIA
075900     MOVE WKS-LP-CANTIDAD        TO SUM-LP-CANTIDAD
076000     MOVE WKS-LP-COMPRA          TO SUM-LP-COMPRA
076100     MOVE WKS-LP-VENTA           TO SUM-LP-VENTA
076200     MOVE WKS-LP-GANANCIA-BRUTA  TO SUM-LP-GANANCIA-BRUTA
076300     MOVE WKS-EXENCION-LTCG      TO SUM-LP-EXENCION
076400     MOVE WKS-LP-GANANCIA-GRAV   TO SUM-LP-GANANCIA-GRAV
076500     PERFORM COPIA-UN-TRIMESTRE-RESUMEN
076600         VARYING SUM-IX FROM 1 BY 1 UNTIL SUM-IX > 5.
076700 CONSTRUYE-RESUMEN-E. EXIT.
076800
076900*              COPIA-UN-TRIMESTRE-RESUMEN
077000* 2024-12-05 MSA REQ-4520: SE AGREGAN COMPRA/VENTA DE CORTO Y
077100*             LARGO PLAZO Y EL GIRO DE ESPECULACION POR TRIMESTRE
077200*             (ANTES SOLO SE COPIABA LA GANANCIA).
077300 COPIA-UN-TRIMESTRE-RESUMEN SECTION.
077400     MOVE WKS-TRIM-CODIGO    (SUM-IX) TO SUM-TRIM-CODIGO    (SUM-IX)
077500     MOVE WKS-TRIM-NOMBRE    (SUM-IX) TO SUM-TRIM-NOMBRE    (SUM-IX)
077600     MOVE WKS-TRIM-CP-COMPRA (SUM-IX) TO SUM-TRIM-CP-COMPRA (SUM-IX)
077700     MOVE WKS-TRIM-CP-VENTA  (SUM-IX) TO SUM-TRIM-CP-VENTA  (SUM-IX)
077800     MOVE WKS-TRIM-CP-GAN    (SUM-IX) TO SUM-TRIM-CP-GAN    (SUM-IX)
077900     MOVE WKS-TRIM-LP-COMPRA (SUM-IX) TO SUM-TRIM-LP-COMPRA (SUM-IX)
078000     MOVE WKS-TRIM-LP-VENTA  (SUM-IX) TO SUM-TRIM-LP-VENTA  (SUM-IX)
078100     MOVE WKS-TRIM-LP-GAN    (SUM-IX) TO SUM-TRIM-LP-GAN    (SUM-IX)
078200     MOVE WKS-TRIM-ESP-GIRO  (SUM-IX) TO SUM-TRIM-ESP-GIRO  (SUM-IX)
078300     MOVE WKS-TRIM-ESP-GAN   (SUM-IX) TO SUM-TRIM-ESP-GAN   (SUM-IX).
078400 COPIA-UN-TRIMESTRE-RESUMEN-E. EXIT.
078500
078600*              ESCRIBE-RESUMEN
078700* ARMA LAS LINEAS DEL REPORTE DE RESUMEN Y LAS ESCRIBE A RPTSUM
078800 ESCRIBE-RESUMEN SECTION.
078900     MOVE SPACES               TO LIN-ENCABEZADO-1
079000     MOVE 'CASA DE VALORES QUETZAL - GANANCIAS DE CAPITAL'
079100                                TO ENC1-TITULO
079200     MOVE 'EJERCICIO FISCAL'    TO ENC1-EJERCICIO-LIT
079300     MOVE SUM-EJERCICIO         TO ENC1-EJERCICIO
079400     WRITE REG-RPTSUM FROM LIN-ENCABEZADO-1
079500
079600*    RENGLON 1: CANTIDAD Y GANANCIA DE OPERACIONES INTRADIA
079700*    (ESPECULACION -- COMPRA Y VENTA EL MISMO DIA, DIAS-TENENCIA=0)
079800     MOVE SPACES                TO LIN-RENGLON-CATEGORIA
079900     MOVE 'ESPECULACION - CANTIDAD' TO RCAT-DESCRIPCION
080000     MOVE SUM-ESP-CANTIDAD      TO RCAT-CANTIDAD
080100     MOVE SUM-ESP-GANANCIA      TO RCAT-MONTO
080200     WRITE REG-RPTSUM FROM LIN-RENGLON-CATEGORIA
080300
080400*    RENGLON 2: GIRO (VOLUMEN) DE ESPECULACION -- SUMA DE VALORES
080500*    ABSOLUTOS DE GANANCIA Y PERDIDA, NO EL NETO
080600     MOVE SPACES                TO LIN-RENGLON-CATEGORIA
080700     MOVE 'ESPECULACION - GIRO'  TO RCAT-DESCRIPCION
080800     MOVE SUM-ESP-GIRO           TO RCAT-MONTO
080900     WRITE REG-RPTSUM FROM LIN-RENGLON-CATEGORIA
081000
081100*    RENGLON 3: CORTO PLAZO -- CANTIDAD DE OPERACIONES Y GANANCIA
081200*    NETA DEL AGREGADO (VENTA MENOS COMPRA, VER CONSTRUYE-RESUMEN)
081300     MOVE SPACES                TO LIN-RENGLON-CATEGORIA
081400     MOVE 'CORTO PLAZO - GANANCIA' TO RCAT-DESCRIPCION
081500     MOVE SUM-CP-CANTIDAD       TO RCAT-CANTIDAD
081600     MOVE SUM-CP-GANANCIA       TO RCAT-MONTO
081700     WRITE REG-RPTSUM FROM LIN-RENGLON-CATEGORIA
081800
081900*    RENGLON 4: LARGO PLAZO -- GANANCIA BRUTA, ANTES DE EXENCION
082000     MOVE SPACES                TO LIN-RENGLON-CATEGORIA
082100     MOVE 'LARGO PLAZO - BRUTA' TO RCAT-DESCRIPCION
082200     MOVE SUM-LP-CANTIDAD       TO RCAT-CANTIDAD
082300     MOVE SUM-LP-GANANCIA-BRUTA TO RCAT-MONTO
082400     WRITE REG-RPTSUM FROM LIN-RENGLON-CATEGORIA
082500
082600*    RENGLON 5: EXENCION DE LARGO PLAZO APLICADA (VER NOTA DE
082700*    07/11/2006 EN CONSTRUYE-RESUMEN SOBRE EL MONTO SEGUN EJERCICIO)
082800     MOVE SPACES                TO LIN-RENGLON-CATEGORIA
082900     MOVE 'LARGO PLAZO - EXENCION' TO RCAT-DESCRIPCION
083000     MOVE SUM-LP-EXENCION       TO RCAT-MONTO
083100     WRITE REG-RPTSUM FROM LIN-RENGLON-CATEGORIA
083200
083300*    RENGLON 6: GANANCIA GRAVABLE DE LARGO PLAZO (BRUTA MENOS
083400*    EXENCION, NUNCA NEGATIVA)
083500     MOVE SPACES                TO LIN-RENGLON-CATEGORIA
083600     MOVE 'LARGO PLAZO - GRAVABLE' TO RCAT-DESCRIPCION
083700     MOVE SUM-LP-GANANCIA-GRAV  TO RCAT-MONTO
083800     WRITE REG-RPTSUM FROM LIN-RENGLON-CATEGORIA
083900
084000     PERFORM ESCRIBE-UN-TRIMESTRE-RESUMEN
084100         VARYING SUM-IX FROM 1 BY 1 UNTIL SUM-IX > 5
084200*    2024-12-18 MSA REQ-4579: RENGLON DE TOTAL DEL DESGLOSE, DESPUES
084300*    DE LAS CINCO LINEAS DE TRIMESTRE (VER ESCRIBE-TOTAL-TRIMESTRES).
084400     PERFORM ESCRIBE-TOTAL-TRIMESTRES
084500
084600*    RENGLON FINAL: CUADRE DE REGISTROS LEIDOS CONTRA VALIDOS E
084700*    INVALIDOS -- 2024-12-18 MSA REQ-4580: ANTES SOLO SE MOSTRABA
084800*    POR CONSOLA, NUNCA QUEDABA IMPRESO EN EL REPORTE DE RESUMEN.
084900     MOVE SPACES                TO LIN-RENGLON-CATEGORIA
085000     MOVE 'REGISTROS LEIDOS'    TO RCAT-DESCRIPCION
085100     MOVE SUM-TOTAL-LEIDOS      TO RCAT-CANTIDAD
085200     WRITE REG-RPTSUM FROM LIN-RENGLON-CATEGORIA
085300
085400     MOVE SPACES                TO LIN-RENGLON-CATEGORIA
085500     MOVE 'REGISTROS VALIDOS'   TO RCAT-DESCRIPCION
085600     MOVE SUM-TOTAL-VALIDOS     TO RCAT-CANTIDAD
085700     WRITE REG-RPTSUM FROM LIN-RENGLON-CATEGORIA
085800
085900     MOVE SPACES                TO LIN-RENGLON-CATEGORIA
086000     MOVE 'REGISTROS INVALIDOS' TO RCAT-DESCRIPCION
086100     MOVE SUM-TOTAL-INVALIDOS   TO RCAT-CANTIDAD
086200     WRITE REG-RPTSUM FROM LIN-RENGLON-CATEGORIA.
086300 ESCRIBE-RESUMEN-E. EXIT.
086400
086500*              ESCRIBE-UN-TRIMESTRE-RESUMEN
086600* 2024-12-05 MSA REQ-4520: RENGLON DE TRIMESTRE AHORA IMPRIME
086700*             COMPRA, VENTA Y GANANCIA DE CORTO Y LARGO PLAZO, Y
086800*             EL GIRO DE ESPECULACION, NO SOLO LA GANANCIA.
086900 ESCRIBE-UN-TRIMESTRE-RESUMEN SECTION.
087000     MOVE SPACES                        TO LIN-RENGLON-TRIMESTRE
087100     MOVE SUM-TRIM-CODIGO    (SUM-IX)   TO RTRI-CODIGO
087200     MOVE SUM-TRIM-NOMBRE    (SUM-IX)   TO RTRI-NOMBRE
087300     MOVE SUM-TRIM-CP-COMPRA (SUM-IX)   TO RTRI-CP-COMPRA
087400     MOVE SUM-TRIM-CP-VENTA  (SUM-IX)   TO RTRI-CP-VENTA
087500     MOVE SUM-TRIM-CP-GAN    (SUM-IX)   TO RTRI-CP
087600     MOVE SUM-TRIM-LP-COMPRA (SUM-IX)   TO RTRI-LP-COMPRA
087700     MOVE SUM-TRIM-LP-VENTA  (SUM-IX)   TO RTRI-LP-VENTA
087800     MOVE SUM-TRIM-LP-GAN    (SUM-IX)   TO RTRI-LP
087900     MOVE SUM-TRIM-ESP-GIRO  (SUM-IX)   TO RTRI-ESP-GIRO
088000     MOVE SUM-TRIM-ESP-GAN   (SUM-IX)   TO RTRI-ESP
088100     WRITE REG-RPTSUM FROM LIN-RENGLON-TRIMESTRE
088200     IF FS-RPTSUM NOT = 0
088300        DISPLAY 'ERROR AL ESCRIBIR RPTSUM, STATUS: ' FS-RPTSUM
088400                UPON CONSOLE
088500     END-IF.
088600 ESCRIBE-UN-TRIMESTRE-RESUMEN-E. EXIT.
088700
088800*              ESCRIBE-TOTAL-TRIMESTRES
088900* 2024-12-18 MSA REQ-4579: SUMA LAS CINCO LINEAS DE TRIMESTRE YA
089000*             ESCRITAS (COMPRA, VENTA Y GANANCIA DE CORTO Y LARGO
089100*             PLAZO, GIRO Y GANANCIA DE ESPECULACION) Y LAS IMPRIME
089200*             EN UN RENGLON DE TOTAL -- SOLO CINCO TRIMESTRES FIJOS,
089300*             ASI QUE SE SUMAN LOS CINCO RENGLONES DE LA TABLA
089400*             DIRECTO, SIN UN PERFORM VARYING ADICIONAL.
089500 ESCRIBE-TOTAL-TRIMESTRES SECTION.
089600     COMPUTE WKS-TOT-TRIM-CP-COMPRA =
089700         SUM-TRIM-CP-COMPRA (1) + SUM-TRIM-CP-COMPRA (2)
089800       + SUM-TRIM-CP-COMPRA (3) + SUM-TRIM-CP-COMPRA (4)
089900       + SUM-TRIM-CP-COMPRA (5)
090000     COMPUTE WKS-TOT-TRIM-CP-VENTA =
090100         SUM-TRIM-CP-VENTA (1) + SUM-TRIM-CP-VENTA (2)
090200       + SUM-TRIM-CP-VENTA (3) + SUM-TRIM-CP-VENTA (4)
090300       + SUM-TRIM-CP-VENTA (5)
090400     COMPUTE WKS-TOT-TRIM-CP-GAN =
090500         SUM-TRIM-CP-GAN (1) + SUM-TRIM-CP-GAN (2)
090600       + SUM-TRIM-CP-GAN (3) + SUM-TRIM-CP-GAN (4)
090700       + SUM-TRIM-CP-GAN (5)
090800     COMPUTE WKS-TOT-TRIM-LP-COMPRA =
090900         SUM-TRIM-LP-COMPRA (1) + SUM-TRIM-LP-COMPRA (2)
091000       + SUM-TRIM-LP-COMPRA (3) + SUM-TRIM-LP-COMPRA (4)
091100       + SUM-TRIM-LP-COMPRA (5)
091200     COMPUTE WKS-TOT-TRIM-LP-VENTA =
091300         SUM-TRIM-LP-VENTA (1) + SUM-TRIM-LP-VENTA (2)
091400       + SUM-TRIM-LP-VENTA (3) + SUM-TRIM-LP-VENTA (4)
091500       + SUM-TRIM-LP-VENTA (5)
091600     COMPUTE WKS-TOT-TRIM-LP-GAN =
091700         SUM-TRIM-LP-GAN (1) + SUM-TRIM-LP-GAN (2)
091800       + SUM-TRIM-LP-GAN (3) + SUM-TRIM-LP-GAN (4)
091900       + SUM-TRIM-LP-GAN (5)
092000     COMPUTE WKS-TOT-TRIM-ESP-GIRO =
092100         SUM-TRIM-ESP-GIRO (1) + SUM-TRIM-ESP-GIRO (2)
092200       + SUM-TRIM-ESP-GIRO (3) + SUM-TRIM-ESP-GIRO (4)
092300       + SUM-TRIM-ESP-GIRO (5)
092400     COMPUTE WKS-TOT-TRIM-ESP-GAN =
092500         SUM-TRIM-ESP-GAN (1) + SUM-TRIM-ESP-GAN (2)
092600       + SUM-TRIM-ESP-GAN (3) + SUM-TRIM-ESP-GAN (4)
092700       + SUM-TRIM-ESP-GAN (5)
092800     MOVE SPACES                     TO LIN-RENGLON-TRIMESTRE
092900     MOVE SPACES                     TO RTRI-CODIGO
093000     MOVE 'TOTAL  '                  TO RTRI-NOMBRE
093100     MOVE WKS-TOT-TRIM-CP-COMPRA     TO RTRI-CP-COMPRA
093200     MOVE WKS-TOT-TRIM-CP-VENTA      TO RTRI-CP-VENTA
093300     MOVE WKS-TOT-TRIM-CP-GAN        TO RTRI-CP
093400     MOVE WKS-TOT-TRIM-LP-COMPRA     TO RTRI-LP-COMPRA
093500     MOVE WKS-TOT-TRIM-LP-VENTA      TO RTRI-LP-VENTA
093600     MOVE WKS-TOT-TRIM-LP-GAN        TO RTRI-LP
093700     MOVE WKS-TOT-TRIM-ESP-GIRO      TO RTRI-ESP-GIRO
093800     MOVE WKS-TOT-TRIM-ESP-GAN       TO RTRI-ESP
093900     WRITE REG-RPTSUM FROM LIN-RENGLON-TRIMESTRE
094000     IF FS-RPTSUM NOT = 0
094100        DISPLAY 'ERROR AL ESCRIBIR RPTSUM, STATUS: ' FS-RPTSUM
094200                UPON CONSOLE
094300     END-IF.
094400 ESCRIBE-TOTAL-TRIMESTRES-E. EXIT.
094500
094600*              MUESTRA-RESUMEN-CONSOLA
094700* DESDE EL DISENO ORIGINAL DE ESTE PROGRAMA SOLO SE MUESTRA POR
094800* CONSOLA EL RESUMEN DE CORTO PLAZO Y DE ESPECULACION -- EL DETALLE
094900* DE LARGO PLAZO (EXENCION, GRAVABLE) QUEDA UNICAMENTE EN EL REPORTE
095000* IMPRESO (VER ESCRIBE-RESUMEN) PORQUE EL OPERADOR DEL TURNO SOLO
095100* NECESITA VERIFICAR A OJO CONTRA EL PAGO ANTICIPADO DE CORTO PLAZO
095200* Y ESPECULACION.
095300* 2024-12-16 MSA REQ-4561: SUM-CP-VENTA/COMPRA Y SUM-ESP-VENTA/
095400* COMPRA YA EXISTEN EN EL REGISTRO DE RESUMEN (GHSUMRC) -- ANTES SE
095500* REFERENCIABAN AQUI SIN HABERSE DECLARADO.
095600 MUESTRA-RESUMEN-CONSOLA SECTION.
095700     DISPLAY '******************************************'
095800             UPON CONSOLE
095900*    VENTA, COSTO Y GANANCIA NETA DE CORTO PLAZO DEL EJERCICIO
096000     MOVE SUM-CP-VENTA    TO WKS-MASCARA-MONTO
096100     DISPLAY 'CORTO PLAZO - VALOR DE VENTA:   '
096200             WKS-MASCARA-MONTO UPON CONSOLE
096300     MOVE SUM-CP-COMPRA   TO WKS-MASCARA-MONTO
096400     DISPLAY 'CORTO PLAZO - COSTO ADQUISICION:'
096500             WKS-MASCARA-MONTO UPON CONSOLE
096600     MOVE SUM-CP-GANANCIA TO WKS-MASCARA-MONTO
096700     DISPLAY 'CORTO PLAZO - GANANCIA:         '
096800             WKS-MASCARA-MONTO UPON CONSOLE
096900*    UNA LINEA POR TRIMESTRE, SOLO CORTO PLAZO (VER
097000*    MUESTRA-UN-TRIMESTRE-CP)
097100     PERFORM MUESTRA-UN-TRIMESTRE-CP
097200         VARYING SUM-IX FROM 1 BY 1 UNTIL SUM-IX > 5
097300*    VENTA, COSTO, GANANCIA NETA Y GIRO DE ESPECULACION DEL EJERCICIO
097400     MOVE SUM-ESP-VENTA   TO WKS-MASCARA-MONTO
097500     DISPLAY 'ESPECULACION - VALOR DE VENTA:  '
097600             WKS-MASCARA-MONTO UPON CONSOLE
097700     MOVE SUM-ESP-COMPRA  TO WKS-MASCARA-MONTO
097800     DISPLAY 'ESPECULACION - COSTO:           '
097900             WKS-MASCARA-MONTO UPON CONSOLE
098000     MOVE SUM-ESP-GANANCIA TO WKS-MASCARA-MONTO
098100     DISPLAY 'ESPECULACION - GANANCIA:        '
098200             WKS-MASCARA-MONTO UPON CONSOLE
098300     MOVE SUM-ESP-GIRO    TO WKS-MASCARA-MONTO
098400     DISPLAY 'ESPECULACION - GIRO TOTAL:      '
098500             WKS-MASCARA-MONTO UPON CONSOLE
098600*    CUADRE DE REGISTROS LEIDOS CONTRA VALIDOS E INVALIDOS
098700*    2024-12-18 MSA REQ-4580: SE AGREGA EL TOTAL LEIDO -- ANTES SOLO
098800*    SE MOSTRABAN VALIDOS E INVALIDOS Y NO CUADRABA A OJO CONTRA EL
098900*    TOTAL DE ENTRADA SIN SUMAR LOS DOS A MANO.
099000     MOVE WKS-TOTAL-LEIDOS    TO WKS-MASCARA-CANT
099100     DISPLAY 'TOTAL DE REGISTROS LEIDOS:      '
099200             WKS-MASCARA-CANT UPON CONSOLE
099300     MOVE WKS-TOTAL-VALIDOS   TO WKS-MASCARA-CANT
099400     DISPLAY 'TOTAL DE REGISTROS VALIDOS:     '
099500             WKS-MASCARA-CANT UPON CONSOLE
099600     MOVE WKS-TOTAL-INVALIDOS TO WKS-MASCARA-CANT
099700     DISPLAY 'TOTAL DE REGISTROS INVALIDOS:   '
099800             WKS-MASCARA-CANT UPON CONSOLE
099900     DISPLAY '******************************************'
100000             UPON CONSOLE.
100100 MUESTRA-RESUMEN-CONSOLA-E. EXIT.
100200
100300*              MUESTRA-UN-TRIMESTRE-CP
100400* CUERPO DEL PERFORM VARYING DE MUESTRA-RESUMEN-CONSOLA: UNA LINEA
100500* POR TRIMESTRE CON LA GANANCIA DE CORTO PLAZO, PARA QUE EL
100600* OPERADOR DEL TURNO PUEDA VERIFICAR A OJO CONTRA EL REPORTE IMPRESO.
100700 MUESTRA-UN-TRIMESTRE-CP SECTION.
100800     MOVE SUM-TRIM-CP-GAN (SUM-IX) TO WKS-MASCARA-MONTO
100900     DISPLAY 'CORTO PLAZO ' SUM-TRIM-CODIGO (SUM-IX) ': '
101000             WKS-MASCARA-MONTO UPON CONSOLE.
101100 MUESTRA-UN-TRIMESTRE-CP-E. EXIT.
101200
101300*              CIERRA-ARCHIVOS
101400* CIERRE NORMAL DE FIN DE CORRIDA; NO SE REVISA FILE STATUS AQUI
101500* PORQUE YA NO HAY NADA QUE HACER SI EL CIERRE FALLA.
101600 CIERRA-ARCHIVOS SECTION.
101700     CLOSE TXNFILE RPTSUM RPTDET.
101800 CIERRA-ARCHIVOS-E. EXIT.
