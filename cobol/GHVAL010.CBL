000100*****************************************************************
000200* FECHA       : 22/03/1989                                       *
000300* PROGRAMADOR : R. VILLALTA (RVR)                                *
000400* APLICACION  : GANANCIAS DE CAPITAL - MERCADO DE ACCIONES       *
000500* PROGRAMA    : GHVAL010                                         *
000600* TIPO        : BATCH - SUBPROGRAMA                              *
000700* DESCRIPCION : VALIDA UN REGISTRO DE TRANSACCION CERRADA DE     *
000800*             : ACCIONES (SIMBOLO, FECHAS, CANTIDAD, MONTOS Y    *
000900*             : DIAS DE TENENCIA) Y REGRESA LA CATEGORIA DE      *
001000*             : ERROR ENCONTRADA, SI LA HAY                      *
001100* ARCHIVOS    : NINGUNO (SUBPROGRAMA DE MEMORIA)                 *
001200* ACCION (ES) : V=VALIDAR REGISTRO                               *
001300* INSTALADO   : 22/03/1989                                       *
001400* BPM/RATIONAL: 100215                                           *
001500* NOMBRE      : VALIDACION DE TRANSACCION DE ACCIONES            *
001600* DESCRIPCION : SUBPROGRAMA LLAMADO POR GHTAX1C0                 *
001700*****************************************************************
001800*             R E G I S T R O   D E   C A M B I O S
001900*-----------------------------------------------------------------
002000* 22/03/1989 RVR TK-10022 VERSION ORIGINAL DEL SUBPROGRAMA
002100* 11/07/1990 RVR TK-10190 SE AGREGA VALIDACION DE FECHA CONTRA
002200*             TABLA DE DIAS POR MES (BISIESTO INCLUIDO)
002300* 05/02/1992 JOF TK-10360 SE AGREGA VALIDACION FECHA VENTA NO
002400*             PUEDE SER ANTERIOR A FECHA COMPRA
002500* 14/08/1994 RVR TK-10580 SE AGREGA VALIDACION DE PRECIO UNITARIO
002600*             IMPLICITO (MONTO ENTRE CANTIDAD) MAYOR QUE CERO
002700* 30/09/1998 MCV TK-11066 REVISION Y2K - EL ANIO DE LA FECHA SE
002800*             VALIDA COMPLETO A CUATRO POSICIONES
002900* 2024-12-08  MSA  REQ-4560  TOPES SUPERIORES DE ANIO, PRECIO
003000*             IMPLICITO Y DIAS DE TENENCIA
003100* 2024-12-09  MSA  REQ-4571  VALIDA-SIMBOLO REVISA LAS DIEZ
003200*             POSICIONES DEL SIMBOLO, NO SOLO LA PRIMERA
003300* 2024-12-18  MSA  REQ-4578  VALIDA-MONTOS RECHAZABA UN MONTO DE
003400*             COMPRA EN CERO CON LA CATEGORIA INVALID-AMOUNT; UN
003500*             MONTO EN CERO ES VALIDO SEGUN LA REGLA DE NEGOCIO
003600*             (LOTE BONIFICADO SIN COSTO). SE QUITA ESE RECHAZO Y SE
003700*             AGREGA EL RECHAZO POR MONTO NEGATIVO QUE FALTABA.
003800*****************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID. GHVAL010.
004100 AUTHOR. R VILLALTA.
004200 INSTALLATION. CASA DE VALORES QUETZAL SA.
004300 DATE-WRITTEN. 22/03/1989.
004400 DATE-COMPILED.
004500 SECURITY. USO INTERNO DEL DEPARTAMENTO DE IMPUESTOS.
004600 ENVIRONMENT DIVISION.
004700*    LA SECCION DE ENTORNO DE ESTE SUBPROGRAMA ES MINIMA PORQUE
004800*    NO ABRE ARCHIVOS -- TODO SU TRABAJO ES SOBRE EL REGISTRO QUE
004900*    RECIBE POR LINKAGE.  SE DEJA EL SPECIAL-NAMES POR CONSISTENCIA
005000*    CON EL RESTO DE PROGRAMAS DEL AREA DE IMPUESTOS.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 DATA DIVISION.
005500 WORKING-STORAGE SECTION.
005600*****************************************************************
005700*           R E C U R S O S   D E   T R A B A J O
005800*****************************************************************
005900* 2024-12-08 MSA REQ-4560: SE AGREGA WKS-ANIO-FUERA-RANGO PARA
006000*             DISTINGUIR, DENTRO DE REVISA-FECHA-AUX, UN ANIO
006100*             FUERA DE RANGO (< 1900 O > 2100) DE OTRO PROBLEMA
006200*             DE FECHA (MES/DIA INVALIDO) -- EL PRIMERO REPORTA
006300*             CATEGORIA OUT-OF-RANGE, EL SEGUNDO INVALID-DATE.
006400 01  WKS-FLAGS.
006500     05  WKS-FECHA-OK              PIC 9(01) VALUE ZEROES COMP.
006600         88  FECHA-ES-VALIDA          VALUE 1.
006700     05  WKS-ANIO-BISIESTO         PIC 9(01) VALUE ZEROES COMP.
006800         88  ES-BISIESTO               VALUE 1.
006900     05  WKS-ANIO-FUERA-RANGO      PIC 9(01) VALUE ZEROES COMP.
007000         88  ANIO-FUERA-DE-RANGO       VALUE 1.
007100     05  FILLER                    PIC X(02) VALUE SPACES.
007200
007300 01  WKS-VARIABLES-FECHA.
007400     05  WKS-FECHA-AUX             PIC 9(08) VALUE ZEROES.
007500     05  WF REDEFINES WKS-FECHA-AUX.
007600         10  WF-ANIO               PIC 9(04).
007700         10  WF-MES                PIC 9(02).
007800         10  WF-DIA                PIC 9(02).
007900     05  WKS-PRECIO-IMPLICITO      PIC S9(07)V9(04) VALUE ZEROES.
008000     05  FILLER                    PIC X(02) VALUE SPACES.
008100
008200*    COCIENTE Y RESIDUOS DE LAS DIVISIONES POR 4/100/400 USADAS
008300*    PARA DETERMINAR SI EL ANIO DE LA FECHA ES BISIESTO (REGLA
008400*    GREGORIANA CLASICA, SIN FUNCTION INTRINSECA)
008500 01  WKS-RESIDUOS.
008600     05  WKS-RESIDUO-4             PIC 9(02) VALUE ZEROES COMP.
008700     05  WKS-RESIDUO-100           PIC 9(02) VALUE ZEROES COMP.
008800     05  WKS-RESIDUO-400           PIC 9(03) VALUE ZEROES COMP.
008900     05  WKS-COCIENTE              PIC 9(04) VALUE ZEROES COMP.
009000     05  FILLER                    PIC X(02) VALUE SPACES.
009100
009200 01  TABLA-DIAS-POR-MES.
009300     02  FILLER        PIC X(24) VALUE '312831303130313130313031'.
009400 01  F REDEFINES TABLA-DIAS-POR-MES.
009500     02  DIA-FIN-MES       PIC 99 OCCURS 12 TIMES.
009600
009700* 2024-12-09 MSA REQ-4571: RECURSOS DEL BARRIDO CARACTER POR
009800*             CARACTER DEL SIMBOLO (VER VALIDA-SIMBOLO MAS ABAJO).
009900 01  WKS-VARIABLES-SIMBOLO.
010000     05  WKS-IX-SIMBOLO            PIC 9(02) VALUE ZEROES COMP.
010100     05  WKS-SIMBOLO-CARACTER      PIC X(01) VALUE SPACES.
010200     05  WKS-SIMBOLO-VALIDO        PIC 9(01) VALUE ZEROES COMP.
010300         88  SIMBOLO-ES-VALIDO        VALUE 1.
010400     05  FILLER                    PIC X(02) VALUE SPACES.
010500*****************************************************************
010600*    AREA DE ENLACE -- GHTAX1C0 PASA EL REGISTRO LEIDO DE TXNFILE
010700*    (COPYBOOK GHTXNRC, RENOMBRADO AQUI COMO LK-REG-TXN) Y RECIBE
010800*    DE VUELTA VALIDO/INVALIDO MAS LA CATEGORIA DE ERROR, SI LA HAY.
010900 LINKAGE SECTION.
011000 01  LK-REG-TXN.
011100     05  LK-TXN-SYMBOL             PIC X(10).
011200     05  LK-TXN-BUY-DATE           PIC 9(08).
011300     05  LK-TXN-BUY-DATE-R REDEFINES LK-TXN-BUY-DATE.
011400         10  LK-TXN-BUY-YYYY       PIC 9(04).
011500         10  LK-TXN-BUY-MM         PIC 9(02).
011600         10  LK-TXN-BUY-DD         PIC 9(02).
011700     05  LK-TXN-SELL-DATE          PIC 9(08).
011800     05  LK-TXN-QUANTITY           PIC 9(07)V99.
011900     05  LK-TXN-BUY-AMOUNT         PIC S9(11)V99.
012000     05  LK-TXN-SELL-AMOUNT        PIC S9(11)V99.
012100     05  LK-TXN-DAYS-HELD          PIC 9(05).
012200 01  LK-VALIDO                     PIC 9(01).
012300     88  LK-REGISTRO-VALIDO           VALUE 1.
012400     88  LK-REGISTRO-INVALIDO         VALUE 0.
012500 01  LK-CATEGORIA-ERROR             PIC X(20).
012600*****************************************************************
012700 PROCEDURE DIVISION USING LK-REG-TXN, LK-VALIDO,
012800     LK-CATEGORIA-ERROR.
012900*****************************************************************
013000*              S E C C I O N    P R I N C I P A L
013100*****************************************************************
013200 000-MAIN SECTION.
013300*    SE ASUME VALIDO Y SE VAN CORRIENDO LAS VALIDACIONES EN ORDEN;
013400*    EN CUANTO UNA FALLA SE DEJA DE PROBAR EL RESTO (LK-VALIDO EN
013500*    CERO DETIENE LA CADENA DE IF LK-REGISTRO-VALIDO) PARA QUE LA
013600*    CATEGORIA DE ERROR REPORTADA SEA LA DEL PRIMER PROBLEMA HALLADO.
013700     MOVE 1      TO LK-VALIDO
013800     MOVE SPACES TO LK-CATEGORIA-ERROR
013900     PERFORM VALIDA-SIMBOLO
014000     IF LK-REGISTRO-VALIDO
014100        PERFORM VALIDA-CANTIDAD
014200     END-IF
014300     IF LK-REGISTRO-VALIDO
014400        PERFORM VALIDA-MONTOS
014500     END-IF
014600     IF LK-REGISTRO-VALIDO
014700        PERFORM VALIDA-FECHA-COMPRA
014800     END-IF
014900     IF LK-REGISTRO-VALIDO
015000        PERFORM VALIDA-FECHA-VENTA
015100     END-IF
015200     IF LK-REGISTRO-VALIDO
015300        PERFORM VALIDA-ORDEN-FECHAS
015400     END-IF
015500     IF LK-REGISTRO-VALIDO
015600        PERFORM VALIDA-DIAS-TENENCIA
015700     END-IF
015800     IF LK-REGISTRO-VALIDO
015900        PERFORM VALIDA-PRECIO-IMPLICITO
016000     END-IF
016100     GOBACK.
016200 000-MAIN-E. EXIT.
016300
016400*              VALIDA-SIMBOLO
016500* 22/03/1989 RVR TK-10022 VERSION ORIGINAL - SOLO REVISABA LA
016600*             PRIMERA POSICION ALFABETICA
016700* 2024-12-09 MSA REQ-4571: LA REVISION ANTERIOR AL SOLO EXIGIR LA
016800*             PRIMERA POSICION ALFABETICA DEJABA PASAR SIMBOLOS
016900*             COMO 'AB!DEF' O 'AB1' CON CARACTERES ILEGALES EN
017000*             POSICIONES 2-10.  AHORA SE BARRE CADA POSICION DEL
017100*             SIMBOLO (VER REVISA-UN-CARACTER-SIMBOLO) Y SOLO SE
017200*             ACEPTAN LETRAS A-Z, DIGITOS 0-9, GUION Y AMPERSAND.
017300 VALIDA-SIMBOLO SECTION.
017400     IF LK-TXN-SYMBOL = SPACES OR LOW-VALUES
017500        MOVE 0                TO LK-VALIDO
017600        MOVE 'MISSING-VALUE'  TO LK-CATEGORIA-ERROR
017700     ELSE
017800        MOVE 1 TO WKS-SIMBOLO-VALIDO
017900        PERFORM REVISA-UN-CARACTER-SIMBOLO
018000            VARYING WKS-IX-SIMBOLO FROM 1 BY 1
018100            UNTIL WKS-IX-SIMBOLO > 10 OR NOT SIMBOLO-ES-VALIDO
018200        IF NOT SIMBOLO-ES-VALIDO
018300           MOVE 0                TO LK-VALIDO
018400           MOVE 'INVALID-SYMBOL' TO LK-CATEGORIA-ERROR
018500        END-IF
018600     END-IF.
018700 VALIDA-SIMBOLO-E. EXIT.
018800
018900*              REVISA-UN-CARACTER-SIMBOLO
019000* REVISA UNA POSICION DEL SIMBOLO.  UN ESPACIO SE ACEPTA COMO
019100* RELLENO A LA DERECHA (EL SIMBOLO PUEDE TENER DE 1 A 10
019200* POSICIONES); CUALQUIER OTRO CARACTER QUE NO SEA A-Z, 0-9,
019300* GUION O AMPERSAND DEJA EL SIMBOLO COMO INVALIDO.
019400 REVISA-UN-CARACTER-SIMBOLO SECTION.
019500     MOVE LK-TXN-SYMBOL (WKS-IX-SIMBOLO:1) TO WKS-SIMBOLO-CARACTER
019600     IF WKS-SIMBOLO-CARACTER NOT = SPACE
019700        IF (WKS-SIMBOLO-CARACTER < 'A' OR WKS-SIMBOLO-CARACTER > 'Z')
019800           AND (WKS-SIMBOLO-CARACTER < '0' OR
019900                WKS-SIMBOLO-CARACTER > '9')
020000           AND WKS-SIMBOLO-CARACTER NOT = '-'
020100           AND WKS-SIMBOLO-CARACTER NOT = '&'
020200              MOVE 0 TO WKS-SIMBOLO-VALIDO
020300        END-IF
020400     END-IF.
020500 REVISA-UN-CARACTER-SIMBOLO-E. EXIT.
020600
020700*              VALIDA-CANTIDAD
020800* LA CANTIDAD DEBE VENIR NUMERICA Y MAYOR QUE CERO; UNA CANTIDAD
020900* EN CERO HARIA DIVISION ENTRE CERO MAS ADELANTE EN EL PRECIO
021000* IMPLICITO Y EN GHFIF010.
021100 VALIDA-CANTIDAD SECTION.
021200     IF LK-TXN-QUANTITY NOT NUMERIC OR LK-TXN-QUANTITY = ZEROES
021300        MOVE 0                  TO LK-VALIDO
021400        MOVE 'INVALID-QUANTITY' TO LK-CATEGORIA-ERROR
021500     END-IF.
021600 VALIDA-CANTIDAD-E. EXIT.
021700
021800*              VALIDA-MONTOS
021900* 2024-12-18 MSA REQ-4578: EL MONTO DE COMPRA Y EL DE VENTA SOLO
022000*             DEBEN VENIR NUMERICOS Y NO NEGATIVOS -- UN MONTO EN
022100*             CERO ES VALIDO (POR EJEMPLO UN LOTE REGALADO O
022200*             BONIFICADO, SIN COSTO DE ADQUISICION); ANTES SE
022300*             RECHAZABA AQUI CON LA CATEGORIA EQUIVOCADA, CUANDO EL
022400*             RECHAZO CORRECTO DE ESE CASO (PRECIO IMPLICITO CERO)
022500*             YA LO HACE VALIDA-PRECIO-IMPLICITO MAS ADELANTE.
022600 VALIDA-MONTOS SECTION.
022700     IF LK-TXN-BUY-AMOUNT NOT NUMERIC
022800        OR LK-TXN-SELL-AMOUNT NOT NUMERIC
022900        OR LK-TXN-BUY-AMOUNT < ZEROES
023000        OR LK-TXN-SELL-AMOUNT < ZEROES
023100           MOVE 0                 TO LK-VALIDO
023200           MOVE 'INVALID-AMOUNT'  TO LK-CATEGORIA-ERROR
023300     END-IF.
023400 VALIDA-MONTOS-E. EXIT.
023500
023600*              VALIDA-FECHA-COMPRA
023700* 11/07/1990 RVR TK-10190 REVISA CONTRA TABLA-DIAS-POR-MES
023800* 2024-12-08 MSA REQ-4560: SI EL ANIO QUEDO FUERA DE RANGO SE
023900*             REPORTA OUT-OF-RANGE EN LUGAR DEL GENERICO
024000*             INVALID-DATE.
024100 VALIDA-FECHA-COMPRA SECTION.
024200     MOVE LK-TXN-BUY-DATE TO WKS-FECHA-AUX
024300     PERFORM REVISA-FECHA-AUX
024400     IF NOT FECHA-ES-VALIDA
024500        MOVE 0              TO LK-VALIDO
024600        IF ANIO-FUERA-DE-RANGO
024700           MOVE 'OUT-OF-RANGE'  TO LK-CATEGORIA-ERROR
024800        ELSE
024900           MOVE 'INVALID-DATE' TO LK-CATEGORIA-ERROR
025000        END-IF
025100     END-IF.
025200 VALIDA-FECHA-COMPRA-E. EXIT.
025300
025400 VALIDA-FECHA-VENTA SECTION.
025500     MOVE LK-TXN-SELL-DATE TO WKS-FECHA-AUX
025600     PERFORM REVISA-FECHA-AUX
025700     IF NOT FECHA-ES-VALIDA
025800        MOVE 0              TO LK-VALIDO
025900        IF ANIO-FUERA-DE-RANGO
026000           MOVE 'OUT-OF-RANGE'  TO LK-CATEGORIA-ERROR
026100        ELSE
026200           MOVE 'INVALID-DATE' TO LK-CATEGORIA-ERROR
026300        END-IF
026400     END-IF.
026500 VALIDA-FECHA-VENTA-E. EXIT.
026600
026700*              REVISA-FECHA-AUX
026800* VALIDA AÑO/MES/DIA DE WKS-FECHA-AUX CONTRA LA TABLA DE DIAS
026900* POR MES, CON AJUSTE DE BISIESTO PARA FEBRERO (SIN USAR
027000* FUNCTION INTEGER-OF-DATE NI NINGUNA OTRA FUNCION INTRINSECA)
027100* 2024-12-08 MSA REQ-4560: EL ANIO TAMBIEN SE RECHAZA CUANDO PASA
027200*             DE 2100 -- ANTES SOLO SE REVISABA EL LIMITE INFERIOR
027300*             (1900) Y SE COLABAN FECHAS DE CAPTURA MAL DIGITADAS
027400*             CON SIGLOS DE MAS.
027500 REVISA-FECHA-AUX SECTION.
027600     MOVE 1 TO WKS-FECHA-OK
027700     MOVE 0 TO WKS-ANIO-BISIESTO
027800     MOVE 0 TO WKS-ANIO-FUERA-RANGO
027900     IF WF-ANIO < 1900 OR WF-ANIO > 2100 OR WF-MES < 1
028000        OR WF-MES > 12 OR WF-DIA < 1
028100        MOVE 0 TO WKS-FECHA-OK
028200        IF WF-ANIO < 1900 OR WF-ANIO > 2100
028300           MOVE 1 TO WKS-ANIO-FUERA-RANGO
028400        END-IF
028500     ELSE
028600        DIVIDE WF-ANIO BY 4   GIVING WKS-COCIENTE
028700              REMAINDER WKS-RESIDUO-4
028800        DIVIDE WF-ANIO BY 100 GIVING WKS-COCIENTE
028900              REMAINDER WKS-RESIDUO-100
029000        DIVIDE WF-ANIO BY 400 GIVING WKS-COCIENTE
029100              REMAINDER WKS-RESIDUO-400
029200        IF WKS-RESIDUO-4 = 0
029300           AND (WKS-RESIDUO-100 NOT = 0 OR WKS-RESIDUO-400 = 0)
029400           MOVE 1 TO WKS-ANIO-BISIESTO
029500        END-IF
029600        IF WF-MES = 2 AND ES-BISIESTO AND WF-DIA = 29
029700           CONTINUE
029800        ELSE
029900           IF WF-DIA > DIA-FIN-MES (WF-MES)
030000              MOVE 0 TO WKS-FECHA-OK
030100           END-IF
030200        END-IF
030300     END-IF.
030400 REVISA-FECHA-AUX-E. EXIT.
030500
030600*              VALIDA-ORDEN-FECHAS
030700* 05/02/1992 JOF TK-10360 LA FECHA DE VENTA NO PUEDE SER ANTERIOR A
030800*             LA FECHA DE COMPRA -- NO EXISTE COSTO PEPS PARA UNA
030900*             VENTA QUE OCURRIO ANTES DE ADQUIRIR LA POSICION.
031000 VALIDA-ORDEN-FECHAS SECTION.
031100     IF LK-TXN-SELL-DATE < LK-TXN-BUY-DATE
031200        MOVE 0               TO LK-VALIDO
031300        MOVE 'OUT-OF-RANGE'  TO LK-CATEGORIA-ERROR
031400     END-IF.
031500 VALIDA-ORDEN-FECHAS-E. EXIT.
031600
031700*              VALIDA-DIAS-TENENCIA
031800* 2024-12-08 MSA REQ-4560: SE AGREGA TOPE SUPERIOR DE 36500 DIAS
031900*             (100 ANOS) -- UN VALOR MAS ALLA DE ESO SOLO PUEDE
032000*             SER UN REGISTRO CORRUPTO O MAL CALCULADO POR EL
032100*             CORREDOR DE BOLSA.
032200 VALIDA-DIAS-TENENCIA SECTION.
032300     IF LK-TXN-DAYS-HELD NOT NUMERIC
032400        OR LK-TXN-DAYS-HELD > 36500
032500        MOVE 0                       TO LK-VALIDO
032600        MOVE 'INVALID-HOLDING-DAYS'  TO LK-CATEGORIA-ERROR
032700     END-IF.
032800 VALIDA-DIAS-TENENCIA-E. EXIT.
032900
033000*              VALIDA-PRECIO-IMPLICITO
033100* 14/08/1994 RVR TK-10580 EL PRECIO IMPLICITO (MONTO COMPRA
033200*             ENTRE CANTIDAD) DEBE SER MAYOR QUE CERO
033300* 2024-12-08 MSA REQ-4560: SE AGREGA TOPE SUPERIOR DE 999,999.99
033400*             POR ACCION -- PRECIOS ARRIBA DE ESO EN EL MERCADO
033500*             LOCAL SON SEÑAL DE UN MONTO O CANTIDAD MAL DIGITADOS.
033600 VALIDA-PRECIO-IMPLICITO SECTION.
033700     COMPUTE WKS-PRECIO-IMPLICITO ROUNDED =
033800         LK-TXN-BUY-AMOUNT / LK-TXN-QUANTITY
033900     IF WKS-PRECIO-IMPLICITO NOT > ZEROES
034000        OR WKS-PRECIO-IMPLICITO > 999999.99
034100        MOVE 0               TO LK-VALIDO
034200        MOVE 'INVALID-PRICE' TO LK-CATEGORIA-ERROR
034300     END-IF.
034400 VALIDA-PRECIO-IMPLICITO-E. EXIT.
