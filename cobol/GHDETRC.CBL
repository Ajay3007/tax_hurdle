000100******************************************************************
000200*           R E G I S T R O   D E   D E T A L L E
000300*           GHDETRC - RENGLON DE DETALLE POR TRANSACCION
000400******************************************************************
000500* APLICACION  : GANANCIAS DE CAPITAL - MERCADO DE ACCIONES
000600* ARCHIVO     : RPTDET (REPORTE DE DETALLE, IMPRESION)
000700* DESCRIPCION : UN RENGLON DE DETALLE POR CADA TRANSACCION VALIDA,
000800*             : CLASIFICADA COMO ESPECULACION, CORTO PLAZO O LARGO
000900*             : PLAZO SEGUN LOS DIAS DE TENENCIA.
001000*
001100* BITACORA DE CAMBIOS
001200*   2024-11-08  CQC  REQ-4471  RENGLON ORIGINAL, SOLO MONTOS.
001300*   2024-12-03  MSA  REQ-4512  SE AGREGA PRECIO UNITARIO DE COMPRA
001400*                              Y DE VENTA (LOS REVISORES DE LA SAT
001500*                              LOS PIDEN PARA CRUZAR CONTRA LA BOLSA).
001600*   2024-12-03  MSA  REQ-4512  LA GANANCIA YA NO SE IMPRIME EN UNA
001700*                              SOLA COLUMNA GENERICA -- SE DIVIDE EN
001800*                              GANANCIA CORTO PLAZO Y GANANCIA DE
001900*                              ESPECULACION, CADA UNA EN CERO CUANDO
002000*                              NO APLICA A LA CLASIFICACION DEL
002100*                              RENGLON (LARGO PLAZO NO LLEVA COLUMNA
002200*                              DE GANANCIA EN ESTE REPORTE).
002300******************************************************************
002400 01  LIN-DETALLE.
002500     05  FILLER                    PIC X(01)  VALUE SPACE.
002600     05  DET-SIMBOLO               PIC X(10).
002700     05  FILLER                    PIC X(01)  VALUE SPACE.
002800     05  DET-FECHA-COMPRA          PIC 9(08).
002900     05  FILLER                    PIC X(01)  VALUE SPACE.
003000     05  DET-FECHA-VENTA           PIC 9(08).
003100     05  FILLER                    PIC X(01)  VALUE SPACE.
003200     05  DET-CANTIDAD              PIC ZZZ,ZZ9.99.
003300     05  FILLER                    PIC X(01)  VALUE SPACE.
003400*    PRECIO UNITARIO -- MONTO DE LA TRANSACCION ENTRE LA CANTIDAD.
003500*    SIEMPRE POSITIVO, POR ESO NO LLEVA SIGNO EN LA MASCARA.
003600     05  DET-PRECIO-COMPRA         PIC ZZZ,ZZ9.9999.
003700     05  FILLER                    PIC X(01)  VALUE SPACE.
003800     05  DET-PRECIO-VENTA          PIC ZZZ,ZZ9.9999.
003900     05  FILLER                    PIC X(01)  VALUE SPACE.
004000     05  DET-MONTO-COMPRA          PIC -Z,ZZZ,ZZZ,ZZ9.99.
004100     05  FILLER                    PIC X(01)  VALUE SPACE.
004200     05  DET-MONTO-VENTA           PIC -Z,ZZZ,ZZZ,ZZ9.99.
004300     05  FILLER                    PIC X(01)  VALUE SPACE.
004400     05  DET-DIAS-TENENCIA         PIC ZZ,ZZ9.
004500     05  FILLER                    PIC X(01)  VALUE SPACE.
004600     05  DET-CLASIFICACION         PIC X(11).
004700     05  FILLER                    PIC X(01)  VALUE SPACE.
004800     05  DET-TRIMESTRE             PIC X(07).
004900     05  FILLER                    PIC X(01)  VALUE SPACE.
005000*    GANANCIA DE CORTO PLAZO -- SOLO SE LLENA CUANDO EL RENGLON
005100*    CLASIFICA STCG; EN LOS DEMAS CASOS QUEDA EN CERO.
005200     05  DET-GANANCIA-CP           PIC -Z,ZZZ,ZZZ,ZZ9.99.
005300     05  FILLER                    PIC X(01)  VALUE SPACE.
005400*    GANANCIA DE ESPECULACION -- SOLO SE LLENA CUANDO EL RENGLON
005500*    CLASIFICA SPECULATION; EN LOS DEMAS CASOS QUEDA EN CERO.
005600     05  DET-GANANCIA-ESP          PIC -Z,ZZZ,ZZZ,ZZ9.99.
005700     05  FILLER                    PIC X(05)  VALUE SPACE.
005800
005900******************************************************************
006000*           A R E A   D E   T R A B A J O   D E L   D E T A L L E
006100*           (CAMPOS INTERMEDIOS ANTES DE EDITAR LIN-DETALLE)
006200******************************************************************
006300 01  WKS-DETALLE-TRABAJO.
006400     05  WDT-SIMBOLO               PIC X(10).
006500     05  WDT-FECHA-COMPRA          PIC 9(08).
006600     05  WDT-FECHA-VENTA           PIC 9(08).
006700     05  WDT-CANTIDAD              PIC 9(07)V99.
006800     05  WDT-PRECIO-COMPRA         PIC S9(07)V9(04).
006900     05  WDT-PRECIO-VENTA          PIC S9(07)V9(04).
007000     05  WDT-MONTO-COMPRA          PIC S9(11)V99.
007100     05  WDT-MONTO-VENTA           PIC S9(11)V99.
007200     05  WDT-DIAS-TENENCIA         PIC 9(05).
007300     05  WDT-CLASIFICACION         PIC X(11).
007400         88  WDT-ES-ESPECULACION      VALUE 'SPECULATION'.
007500         88  WDT-ES-CORTO-PLAZO       VALUE 'STCG'.
007600         88  WDT-ES-LARGO-PLAZO       VALUE 'LTCG'.
007700     05  WDT-TRIMESTRE             PIC X(07).
007800     05  WDT-GANANCIA-CP           PIC S9(11)V99.
007900     05  WDT-GANANCIA-ESP          PIC S9(11)V99.
008000     05  FILLER                    PIC X(04).
