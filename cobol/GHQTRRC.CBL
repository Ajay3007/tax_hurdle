000100******************************************************************
000200*           R E G I S T R O   D E   T R I M E S T R E
000300*           GHQTRRC - VENTANA DE TRIMESTRE DE PAGO ANTICIPADO
000400******************************************************************
000500* DESCRIPCION : UNA ENTRADA POR TRIMESTRE (Q1..Q5) DEL EJERCICIO
000600*             : FISCAL EN CURSO.  LA TABLA COMPLETA SE ARMA EN
000700*             : MEMORIA POR GHQTR010, NO EXISTE ARCHIVO FISICO.
000800******************************************************************
000900 01  REG-QTRTAB.
001000     05  QTR-CODE                PIC X(02).
001100     05  QTR-NAME                PIC X(07).
001200     05  QTR-START                PIC 9(08).
001300     05  QTR-END                  PIC 9(08).
001400     05  FILLER                   PIC X(05).
