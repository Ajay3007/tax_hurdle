000100******************************************************************
000200*           R E G I S T R O   D E   R E S U M E N   A N U A L
000300*           GHSUMRC - RESUMEN DE GANANCIAS DE CAPITAL POR EJERCICIO
000400******************************************************************
000500* APLICACION  : GANANCIAS DE CAPITAL - MERCADO DE ACCIONES
000600* ARCHIVO     : RPTSUM (REPORTE DE RESUMEN, IMPRESION)
000700* DESCRIPCION : ACUMULADORES DEL EJERCICIO FISCAL (CORTO PLAZO,
000800*             : LARGO PLAZO Y ESPECULACION) MAS EL DESGLOSE POR
000900*             : TRIMESTRE DE PAGO ANTICIPADO (Q1..Q5).
001000*
001100* BITACORA DE CAMBIOS
001200*   2024-11-08  CQC  REQ-4471  RENGLON ORIGINAL DEL RESUMEN.
001300*   2024-12-05  MSA  REQ-4520  LA TABLA DE TRIMESTRES SOLO TRAIA LA
001400*                              GANANCIA POR CATEGORIA; SE AGREGAN
001500*                              COMPRA, VENTA Y GIRO (VOLUMEN INTRA-
001600*                              DIA) POR TRIMESTRE PORQUE LA OFICINA
001700*                              DE CUMPLIMIENTO LOS CRUZA CONTRA EL
001800*                              PAGO ANTICIPADO DECLARADO.
001900*   2024-12-16  MSA  REQ-4561  EL RESUMEN DE CONSOLA (GHTAX1C0) YA
002000*                              MOSTRABA VENTA Y COSTO DE CORTO PLAZO
002100*                              Y ESPECULACION PERO ESTE REGISTRO NUNCA
002200*                              LOS TRAIA POR SEPARADO -- SE AGREGAN
002300*                              SUM-CP-COMPRA/VENTA, SUM-ESP-COMPRA/
002400*                              VENTA Y SUM-LP-COMPRA/VENTA (ESTE
002500*                              ULTIMO PAR NO EXISTIA NI SIQUIERA PARA
002600*                              EL AGREGADO DE LARGO PLAZO). DE PASO SE
002700*                              ENSANCHAN A S9(13)V99 TODOS LOS MONTOS
002800*                              DE ESTE REGISTRO PORQUE UN EJERCICIO
002900*                              CON MUCHO VOLUMEN DESBORDABA S9(11)V99.
003000******************************************************************
003100*    REGISTRO DE TRABAJO DEL RESUMEN -- NO SE ESCRIBE TAL CUAL A
003200*    RPTSUM, SIRVE PARA ACUMULAR TODO EL EJERCICIO ANTES DE VOLCAR
003300*    A LAS LINEAS DE IMPRESION MAS ABAJO.
003400 01  REG-RESUMEN.
003500     05  SUM-EJERCICIO             PIC X(07).
003600*        CUADRE DE LECTURA CONTRA VALIDOS/INVALIDOS DEL EJERCICIO
003700     05  SUM-CONTADORES.
003800         10  SUM-TOTAL-LEIDOS      PIC 9(07) COMP.
003900         10  SUM-TOTAL-VALIDOS     PIC 9(07) COMP.
004000         10  SUM-TOTAL-INVALIDOS   PIC 9(07) COMP.
004100*        OPERACIONES INTRADIA: CANTIDAD, COMPRA, VENTA, GANANCIA
004200*        NETA Y GIRO (VOLUMEN COMPRA + VOLUMEN VENTA)
004300     05  SUM-ESPECULACION.
004400         10  SUM-ESP-CANTIDAD      PIC 9(07) COMP.
004500         10  SUM-ESP-COMPRA        PIC S9(13)V99.
004600         10  SUM-ESP-VENTA         PIC S9(13)V99.
004700         10  SUM-ESP-GANANCIA      PIC S9(13)V99.
004800         10  SUM-ESP-GIRO          PIC S9(13)V99.
004900*        CORTO PLAZO: CANTIDAD, COSTO DE ADQUISICION, VALOR DE
005000*        VENTA Y GANANCIA NETA DEL AGREGADO
005100     05  SUM-CORTO-PLAZO.
005200         10  SUM-CP-CANTIDAD       PIC 9(07) COMP.
005300         10  SUM-CP-COMPRA         PIC S9(13)V99.
005400         10  SUM-CP-VENTA          PIC S9(13)V99.
005500         10  SUM-CP-GANANCIA       PIC S9(13)V99.
005600*        LARGO PLAZO: COSTO, VENTA, GANANCIA BRUTA, EXENCION
005700*        APLICADA Y GRAVABLE
005800     05  SUM-LARGO-PLAZO.
005900         10  SUM-LP-CANTIDAD       PIC 9(07) COMP.
006000         10  SUM-LP-COMPRA         PIC S9(13)V99.
006100         10  SUM-LP-VENTA          PIC S9(13)V99.
006200         10  SUM-LP-GANANCIA-BRUTA PIC S9(13)V99.
006300         10  SUM-LP-EXENCION       PIC S9(13)V99.
006400         10  SUM-LP-GANANCIA-GRAV  PIC S9(13)V99.
006500*        DESGLOSE POR TRIMESTRE DE PAGO ANTICIPADO (Q1..Q5)
006600     05  SUM-TABLA-TRIMESTRES.
006700         10  SUM-TRIM OCCURS 5 TIMES INDEXED BY SUM-IX.
006800             15  SUM-TRIM-CODIGO      PIC X(02).
006900             15  SUM-TRIM-NOMBRE      PIC X(07).
007000             15  SUM-TRIM-CP-COMPRA   PIC S9(13)V99.
007100             15  SUM-TRIM-CP-VENTA    PIC S9(13)V99.
007200             15  SUM-TRIM-CP-GAN      PIC S9(13)V99.
007300             15  SUM-TRIM-LP-COMPRA   PIC S9(13)V99.
007400             15  SUM-TRIM-LP-VENTA    PIC S9(13)V99.
007500             15  SUM-TRIM-LP-GAN      PIC S9(13)V99.
007600             15  SUM-TRIM-ESP-GIRO    PIC S9(13)V99.
007700             15  SUM-TRIM-ESP-GAN     PIC S9(13)V99.
007800     05  FILLER                    PIC X(10).
007900
008000******************************************************************
008100*           L I N E A S   D E   I M P R E S I O N   R E S U M E N
008200******************************************************************
008300 01  LIN-ENCABEZADO-1.
008400     05  FILLER                    PIC X(01)  VALUE SPACE.
008500*    2024-12-05 MSA REQ-4530: EL TITULO ANTERIOR NO CABIA EN 40
008600*    POSICIONES (SE TRUNCABA AL COMPILAR) -- SE ENSANCHA EL CAMPO
008700*    Y SE ACORTA EL LITERAL.
008800     05  ENC1-TITULO               PIC X(48)
008900             VALUE 'RESUMEN ANUAL DE GANANCIAS DE CAPITAL'.
009000     05  ENC1-EJERCICIO-LIT        PIC X(15)  VALUE 'EJERCICIO FISCAL'.
009100     05  ENC1-EJERCICIO            PIC X(07).
009200     05  FILLER                    PIC X(37)  VALUE SPACE.
009300
009400*    RENGLON GENERICO DE UNA SOLA CATEGORIA (ESPECULACION-CANTIDAD,
009500*    ESPECULACION-GIRO, CORTO PLAZO, LARGO PLAZO BRUTA/EXENCION/
009600*    GRAVABLE) -- LA DESCRIPCION SE ARMA LITERAL EN ESCRIBE-RESUMEN
009700*    2024-12-16 MSA REQ-4561: RCAT-MONTO SE ENSANCHA A JUEGO CON LOS
009800*    ACUMULADORES S9(13)V99 -- YA NO CABIA UN MONTO GRANDE.
009900 01  LIN-RENGLON-CATEGORIA.
010000     05  FILLER                    PIC X(01)  VALUE SPACE.
010100     05  RCAT-DESCRIPCION          PIC X(24).
010200     05  RCAT-CANTIDAD             PIC ZZZ,ZZ9.
010300     05  RCAT-MONTO                PIC -ZZ,ZZZ,ZZZ,ZZZ,ZZ9.99.
010400     05  FILLER                    PIC X(25)  VALUE SPACE.
010500
010600*    2024-12-05 MSA REQ-4520: RENGLON DE TRIMESTRE ENSANCHADO --
010700*    ANTES SOLO LLEVABA LA GANANCIA POR CATEGORIA (RTRI-CP/LP/ESP);
010800*    AHORA TAMBIEN LLEVA COMPRA, VENTA Y GIRO POR TRIMESTRE.
010900 01  LIN-RENGLON-TRIMESTRE.
011000     05  FILLER                    PIC X(01)  VALUE SPACE.
011100     05  RTRI-CODIGO               PIC X(02).
011200     05  FILLER                    PIC X(01)  VALUE SPACE.
011300     05  RTRI-NOMBRE               PIC X(07).
011400     05  FILLER                    PIC X(01)  VALUE SPACE.
011500     05  RTRI-CP-COMPRA            PIC -ZZ,ZZZ,ZZZ,ZZZ,ZZ9.99.
011600     05  RTRI-CP-VENTA             PIC -ZZ,ZZZ,ZZZ,ZZZ,ZZ9.99.
011700     05  RTRI-CP                   PIC -ZZ,ZZZ,ZZZ,ZZZ,ZZ9.99.
011800     05  FILLER                    PIC X(01)  VALUE SPACE.
011900     05  RTRI-LP-COMPRA            PIC -ZZ,ZZZ,ZZZ,ZZZ,ZZ9.99.
012000     05  RTRI-LP-VENTA             PIC -ZZ,ZZZ,ZZZ,ZZZ,ZZ9.99.
012100     05  RTRI-LP                   PIC -ZZ,ZZZ,ZZZ,ZZZ,ZZ9.99.
012200     05  FILLER                    PIC X(01)  VALUE SPACE.
012300     05  RTRI-ESP-GIRO             PIC -ZZ,ZZZ,ZZZ,ZZZ,ZZ9.99.
012400     05  RTRI-ESP                  PIC -ZZ,ZZZ,ZZZ,ZZZ,ZZ9.99.
012500     05  FILLER                    PIC X(10)  VALUE SPACE.
